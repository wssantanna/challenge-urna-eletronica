000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    URNA0020.                                                 
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.                                  
000400 INSTALLATION.  DEPTO DE PROCESSAMENTO DE DADOS.                          
000500 DATE-WRITTEN.  22/03/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - GOVERNANCA SOCIETARIA.                      
000800*                                                                         
000900*****************************************************************         
001000* HISTORICO DE MANUTENCAO                                       *         
001100*****************************************************************         
001200* 22/03/89 OST  CADASTRAMENTO DE MEMBROS DA ASSEMBLEIA - VERSAO 1         
001300* 02/08/89 OST  INCLUIDO RELATORIO DE INCONSISTENCIA (REJEITADOS)         
001400* 22/11/90 OST  AJUSTE NO CABECALHO DO RELATORIO - PAGINACAO              
001500* 14/05/91 MTK  ROTINA DE GERACAO DE ID UNICO DO MEMBRO                   
001600* 30/08/92 OST  VALIDACAO DE CPF - EXIGENCIA DE 11 DIGITOS                
001700* 17/02/93 MTK  ROTINA DE ELIMINACAO DE PONTUACAO DO CPF                  
001800* 30/03/93 MTK  AJUSTE FS-COD-STATUS APOS ERRO DE GRAVACAO                
001900* 19/07/94 OST  ROTINA DE CRIACAO DO ARQUIVO NA PRIMEIRA CARGA            
002000* 11/01/95 MTK  REVISAO GERAL - PADRAO DE COMENTARIOS DPD                 
002100* 03/06/96 LMS  INCLUSAO DE CONTADOR DE LOTE PARA ID                      
002200* 20/02/97 LMS  CORRECAO ARREDONDAMENTO CAMPO DE PAGINA                   
002300* 18/12/98 LMS  PREPARACAO VIRADA DO SECULO - ENTRADA EM ESTUDO    CR-1997
002400* 09/02/99 LMS VIRADA DO SECULO - EXPANSAO DE ANO PARA 4 DIGITOS   CR-1998
002500* 16/02/99 LMS  TESTES DE REGRESSAO DA VIRADA DO SECULO - OK       CR-1998
002600* 04/10/01 RCS  INCLUSAO DE CHAVE UPSI PARA MODO DE TESTE                 
002700* 25/06/03 RCS  PADRONIZACAO DO TIMESTAMP NO FORMATO ISO-8601             
002800* 08/04/05 RCS CARGA DO CADASTRO ANTERIOR EM TABELA P/ VALID CPF   CR-2005
002900* 12/01/07 VMA  REVISAO DE CAMPOS FILLER PARA AUDITORIA                   
003000*****************************************************************         
003100* PROGRAMA......: URNA0020                                                
003200* FUNCAO........: CADASTRAR MEMBROS DA ASSEMBLEIA DE VOTACAO. LE          
003300*                 UM ARQUIVO DE ENTRADA COM UMA SOLICITACAO DE            
003400*                 MEMBRO POR REGISTRO, VALIDA NOME E CPF, ELIMINA         
003500*                 PONTUACAO DO CPF, CONFERE DUPLICIDADE DE CPF NO         
003600*                 CADASTRO MESTRE JA EXISTENTE, ATRIBUI IDENTIFI-         
003700*                 CADOR E GRAVA NO CADASTRO MESTRE DE MEMBROS.            
003800*                 REGISTROS REJEITADOS SAO LISTADOS NO RELATORIO          
003900*                 DE INCONSISTENCIA.                                      
004000*****************************************************************         
004100*                                                                         
004200 ENVIRONMENT    DIVISION.                                                 
004300 CONFIGURATION  SECTION.                                                  
004400 SPECIAL-NAMES.                                                           
004500                C01 IS TOP-OF-FORM                                        
004600                CLASS CLASSE-NUMERICA IS '0' THRU '9'                     
004700                UPSI-0 ON  STATUS IS CHAVE-MODO-TESTE                     
004800                       OFF STATUS IS CHAVE-MODO-NORMAL.                   
004900*                                                                         
005000 INPUT-OUTPUT   SECTION.                                                  
005100 FILE-CONTROL.                                                            
005200*                                                                         
005300     SELECT ENTMEMBRO       ASSIGN TO DISK                                
005400                            ORGANIZATION LINE SEQUENTIAL                  
005500                            ACCESS SEQUENTIAL                             
005600                            FILE STATUS FS-ENTMEMBRO.                     
005700*                                                                         
005800     SELECT CADMEMBRO       ASSIGN TO DISK                                
005900                            ORGANIZATION LINE SEQUENTIAL                  
006000                            ACCESS SEQUENTIAL                             
006100                            FILE STATUS FS-CADMEMBRO.                     
006200*                                                                         
006300     SELECT RELINCO         ASSIGN TO DISK                                
006400                            ORGANIZATION LINE SEQUENTIAL                  
006500                            ACCESS SEQUENTIAL                             
006600                            FILE STATUS FS-RELINCO.                       
006700*                                                                         
006800 DATA           DIVISION.                                                 
006900 FILE           SECTION.                                                  
007000*                                                                         
007100 FD  ENTMEMBRO                                                            
007200     RECORD     CONTAINS    131 CHARACTERS                                
007300     RECORDING  MODE        IS F                                          
007400     LABEL      RECORD      IS STANDARD                                   
007500     DATA       RECORD      IS REG-ENTMEMBRO                              
007600     VALUE OF FILE-ID IS "ARQUIVOS/ENTMEMBRO.TXT".                        
007700 01  REG-ENTMEMBRO.                                                       
007800     05  ENTM-NOME            PIC X(120).                                 
007900     05  ENTM-CPF             PIC X(14).                                  
008000     05  FILLER          PIC X(10).                                       
008100*                                                                         
008200 FD  CADMEMBRO                                                            
008300     RECORD     CONTAINS    167 CHARACTERS                                
008400     RECORDING  MODE        IS F                                          
008500     LABEL      RECORD      IS STANDARD                                   
008600     DATA       RECORD      IS REG-CADMEMBRO                              
008700     VALUE OF FILE-ID IS "ARQUIVOS/CADMEMBRO.TXT".                        
008800 01  REG-CADMEMBRO.                                                       
008900     05  CADM-ID-MEMBRO       PIC X(36).                                  
009000     05  CADM-NOME            PIC X(120).                                 
009100     05  CADM-CPF             PIC 9(11).                                  
009200     05  FILLER          PIC X(10).                                       
009300*                                                                         
009400 FD  RELINCO                                                              
009500     RECORD     CONTAINS    80 CHARACTERS                                 
009600     RECORDING  MODE        IS F                                          
009700     LABEL      RECORD      IS OMITTED                                    
009800     DATA       RECORD      IS REG-RELINCO                                
009900     VALUE OF FILE-ID IS "ARQUIVOS/RELINCO-MEMBRO.TXT".                   
010000 01  REG-RELINCO.                                                         
010100     05  FILLER          PIC X(80).                                       
010200*                                                                         
010300 WORKING-STORAGE SECTION.                                                 
010400*                                                                         
010500*  AREA PARA OBTER DATA E HORA DO SISTEMA                                 
010600*                                                                         
010700 01  WS-DATA-AAMMDD.                                                      
010800     05  WS-DATA-AA           PIC 9(02).                                  
010900     05  WS-DATA-MM           PIC 9(02).                                  
011000     05  WS-DATA-DD           PIC 9(02).                                  
011100 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD                            
011200                              PIC 9(06).                                  
011300*                                                                         
011400 01  WS-DATA-COMPLETA.                                                    
011500     05  WS-DATA-SECULO       PIC 9(02) COMP.                             
011600     05  WS-DATA-CCYY         PIC 9(04) COMP.                             
011700     05  WS-DATA-MES4         PIC 9(02) COMP.                             
011800     05  WS-DATA-DIA4         PIC 9(02) COMP.                             
011900 01  WS-DATA-COMPLETA-R REDEFINES WS-DATA-COMPLETA                        
012000                              PIC 9(10).                                  
012100*                                                                         
012200 01  WS-HORA-SISTEMA.                                                     
012300     05  WS-HORA-HH           PIC 9(02).                                  
012400     05  WS-HORA-MM           PIC 9(02).                                  
012500     05  WS-HORA-SS           PIC 9(02).                                  
012600     05  WS-HORA-CC           PIC 9(02).                                  
012700*                                                                         
012800*  AREA PARA MONTAGEM DO TIMESTAMP NO PADRAO ISO-8601                     
012900*                                                                         
013000 01  WS-TIMESTAMP-ISO.                                                    
013100     05  TS-ANO               PIC 9(04).                                  
013200     05  FILLER          PIC X(01) VALUE '-'.                             
013300     05  TS-MES               PIC 9(02).                                  
013400     05  FILLER          PIC X(01) VALUE '-'.                             
013500     05  TS-DIA               PIC 9(02).                                  
013600     05  FILLER          PIC X(01) VALUE 'T'.                             
013700     05  TS-HOR               PIC 9(02).                                  
013800     05  FILLER          PIC X(01) VALUE ':'.                             
013900     05  TS-MIN               PIC 9(02).                                  
014000     05  FILLER          PIC X(01) VALUE ':'.                             
014100     05  TS-SEG               PIC 9(02).                                  
014200     05  FILLER          PIC X(06) VALUE '-03:00'.                        
014300 01  WS-TIMESTAMP-ISO-X REDEFINES WS-TIMESTAMP-ISO                        
014400                              PIC X(25).                                  
014500*                                                                         
014600*  AREA PARA GERACAO DO IDENTIFICADOR UNICO DO MEMBRO                     
014700*                                                                         
014800 01  WS-CONTADOR-LOTE         PIC 9(04) COMP VALUE ZERO.                  
014900 01  WS-ID-GERADO.                                                        
015000     05  ID-G1                PIC X(08).                                  
015100     05  FILLER          PIC X(01) VALUE '-'.                             
015200     05  ID-G2                PIC X(04).                                  
015300     05  FILLER          PIC X(01) VALUE '-'.                             
015400     05  ID-G3                PIC X(04).                                  
015500     05  FILLER          PIC X(01) VALUE '-'.                             
015600     05  ID-G4                PIC X(04).                                  
015700     05  FILLER          PIC X(01) VALUE '-'.                             
015800     05  ID-G5                PIC X(12).                                  
015900 01  WS-ID-GERADO-X REDEFINES WS-ID-GERADO                                
016000                              PIC X(36).                                  
016100*                                                                         
016200*  TABELA DO CADASTRO MESTRE ANTERIOR PARA CONFERIR CPF DUPLICADO         
016300*                                                                         
016400 01  WS-QTDE-MEMBROS-TAB      PIC 9(04) COMP VALUE ZERO.                  
016500 01  TAB-MEMBRO.                                                          
016600     05  TAB-MEMBRO-OCR OCCURS 0 TO 9999 TIMES                            
016700                        DEPENDING ON WS-QTDE-MEMBROS-TAB                  
016800                        INDEXED BY IX-MEMBRO.                             
016900         10  TAB-CPF          PIC 9(11).                                  
017000*                                                                         
017100*  AREA DE TRATAMENTO DO CPF INFORMADO                                    
017200*                                                                         
017300 01  WS-CPF-ENTRADA           PIC X(14).                                  
017400 01  WS-CPF-DIGITOS           PIC X(11).                                  
017500 01  WS-CPF-NUMERICO          PIC 9(11).                                  
017600 01  WS-QTDE-DIGITOS          PIC 9(02) COMP VALUE ZERO.                  
017700 01  WS-SUBS-CPF              PIC 9(02) COMP VALUE ZERO.                  
017800 01  WS-ACHOU-DUPLIC          PIC X(01) VALUE 'N'.                        
017900     88  CPF-DUPLICADO             VALUE 'S'.                             
018000     88  CPF-NAO-DUPLICADO         VALUE 'N'.                             
018100*                                                                         
018200*  CONTADORES E CHAVES DE CONTROLE                                        
018300*                                                                         
018400 77  ACUM-LINHAS              PIC 9(05) COMP VALUE ZERO.                  
018500 77  ACUM-PAG                 PIC 9(03) COMP VALUE ZERO.                  
018600 77  ACUM-LIDOS               PIC 9(07) COMP VALUE ZERO.                  
018700 77  ACUM-GRAVADOS            PIC 9(07) COMP VALUE ZERO.                  
018800 77  ACUM-REJEITADOS          PIC 9(07) COMP VALUE ZERO.                  
018900*                                                                         
019000 01  WS-OK-VALIDACAO          PIC X(01).                                  
019100     88  REGISTRO-VALIDO           VALUE 'S'.                             
019200     88  REGISTRO-INVALIDO         VALUE 'N'.                             
019300 01  WS-MOTIVO-REJEICAO       PIC X(40).                                  
019400*                                                                         
019500*  CELULAS DE FILE STATUS                                                 
019600*                                                                         
019700 77  FS-ENTMEMBRO             PIC X(02) VALUE SPACES.                     
019800 77  FS-CADMEMBRO             PIC X(02) VALUE SPACES.                     
019900 77  FS-RELINCO               PIC X(02) VALUE SPACES.                     
020000 77  FS-COD-STATUS            PIC X(02) VALUE SPACES.                     
020100 77  FS-ARQUIVO               PIC X(20) VALUE SPACES.                     
020200 77  FS-OPERACAO              PIC X(20) VALUE SPACES.                     
020300*                                                                         
020400 01  WS-FIM-ENTMEMBRO         PIC X(01) VALUE 'N'.                        
020500     88  FIM-ENTMEMBRO             VALUE 'S'.                             
020600*                                                                         
020700*  LINHAS DO RELATORIO DE INCONSISTENCIA                                  
020800*                                                                         
020900 01  CAB001.                                                              
021000     05  FILLER          PIC X(20) VALUE 'DEPTO PROC. DADOS'.             
021100     05  FILLER          PIC X(40) VALUE SPACES.                          
021200     05  FILLER          PIC X(08) VALUE 'FL.'.                           
021300     05  CAB001-PAG           PIC ZZ9.                                    
021400     05  FILLER          PIC X(09) VALUE SPACES.                          
021500 01  CAB002.                                                              
021600     05  FILLER          PIC X(80) VALUE                                  
021700 'RELATORIO DE INCONSISTENCIA - CADASTRO DE MEMBROS'.                     
021800 01  CAB003.                                                              
021900     05  FILLER          PIC X(80) VALUE ALL '-'.                         
022000 01  CAB004.                                                              
022100     05  FILLER          PIC X(15) VALUE 'NOME'.                          
022200     05  FILLER          PIC X(15) VALUE 'CPF INFORMADO'.                 
022300     05  FILLER          PIC X(40) VALUE 'MOTIVO DA REJEICAO'.            
022400     05  FILLER          PIC X(10) VALUE SPACES.                          
022500 01  CAB005.                                                              
022600     05  FILLER          PIC X(80) VALUE ALL '-'.                         
022700 01  DET001.                                                              
022800     05  DET001-NOME          PIC X(30).                                  
022900     05  DET001-CPF           PIC X(15).                                  
023000     05  DET001-MOTIVO        PIC X(35).                                  
023100 01  TOT001.                                                              
023200     05  FILLER          PIC X(20) VALUE 'TOTAL DE LIDOS.....'.           
023300     05  TOT001-LIDOS         PIC ZZZ.ZZ9.                                
023400     05  FILLER          PIC X(50) VALUE SPACES.                          
023500 01  TOT002.                                                              
023600     05  FILLER          PIC X(20) VALUE 'TOTAL DE GRAVADOS..'.           
023700     05  TOT002-GRAV          PIC ZZZ.ZZ9.                                
023800     05  FILLER          PIC X(50) VALUE SPACES.                          
023900 01  TOT003.                                                              
024000     05  FILLER          PIC X(20) VALUE 'TOTAL DE REJEITADOS'.           
024100     05  TOT003-REJ           PIC ZZZ.ZZ9.                                
024200     05  FILLER          PIC X(50) VALUE SPACES.                          
024300*                                                                         
024400 PROCEDURE DIVISION.                                                      
024500*                                                                         
024600*================================================================*        
024700 000-00-INICIO              SECTION.                                      
024800*================================================================*        
024900     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
025000     PERFORM 001-05-CARREGAR-TABELA.                                      
025100     PERFORM 002-00-OBTER-DATA-HORA.                                      
025200     PERFORM 003-01-LER-ENTMEMBRO.                                        
025300     PERFORM 004-00-TRATAR                                                
025400         UNTIL FIM-ENTMEMBRO.                                             
025500     PERFORM 005-00-IMPRIMIR-TOTAIS.                                      
025600     PERFORM 006-00-FECHAR-ARQUIVOS.                                      
025700     STOP RUN.                                                            
025800 000-00-FIM.                EXIT.                                         
025900*                                                                         
026000*================================================================*        
026100 001-00-ABRIR-ARQUIVOS      SECTION.                                      
026200*================================================================*        
026300     OPEN INPUT  ENTMEMBRO.                                               
026400     MOVE 'ENTMEMBRO'        TO FS-ARQUIVO.                               
026500     MOVE 'ABERTURA'         TO FS-OPERACAO.                              
026600     MOVE FS-ENTMEMBRO       TO FS-COD-STATUS.                            
026700     PERFORM 001-01-TESTAR-FS.                                            
026800                                                                          
026900     OPEN EXTEND CADMEMBRO.                                               
027000     IF FS-CADMEMBRO EQUAL '35'                                           
027100         OPEN OUTPUT CADMEMBRO                                            
027200         CLOSE       CADMEMBRO                                            
027300         OPEN EXTEND CADMEMBRO.                                           
027400                                                                          
027500     MOVE 'CADMEMBRO'        TO FS-ARQUIVO.                               
027600     MOVE 'ABERTURA'         TO FS-OPERACAO.                              
027700     MOVE FS-CADMEMBRO       TO FS-COD-STATUS.                            
027800     PERFORM 001-01-TESTAR-FS.                                            
027900                                                                          
028000     OPEN OUTPUT RELINCO.                                                 
028100     MOVE 'RELINCO'          TO FS-ARQUIVO.                               
028200     MOVE 'ABERTURA'         TO FS-OPERACAO.                              
028300     MOVE FS-RELINCO         TO FS-COD-STATUS.                            
028400     PERFORM 001-01-TESTAR-FS.                                            
028500     PERFORM 001-06-VERIFICAR-MODO.                                       
028600 001-00-FIM.                EXIT.                                         
028700*                                                                         
028800*================================================================*        
028900 001-01-TESTAR-FS           SECTION.                                      
029000*================================================================*        
029100     IF FS-COD-STATUS NOT EQUAL '00' AND FS-COD-STATUS NOT EQUAL          
029200         '35'                                                             
029300         PERFORM 900-00-ERRO.                                             
029400 001-01-FIM.                EXIT.                                         
029500*                                                                         
029600*    08/04/05 RCS - CARGA DO CADASTRO DE MEMBROS EM TABELA         CR-2005
029700*    P/ CONFERIR CPF DUPLICADO (SEM ARQUIVO ISAM DISPONIVEL, O     CR-2005
029800*    CADASTRO E LIDO PARA A TABELA WS ANTES DO PROCESSAMENTO       CR-2005
029900*    DO ARQUIVO DE ENTRADA).                                       CR-2005
030000*                                                                         
030100*================================================================*        
030200 001-05-CARREGAR-TABELA      SECTION.                                     
030300*================================================================*        
030400     OPEN INPUT CADMEMBRO.                                                
030500     MOVE 'CADMEMBRO'        TO FS-ARQUIVO.                               
030600     MOVE 'CARGA-TAB'        TO FS-OPERACAO.                              
030700     IF FS-CADMEMBRO NOT EQUAL '00' AND FS-CADMEMBRO NOT EQUAL            
030800         '35'                                                             
030900         MOVE FS-CADMEMBRO       TO FS-COD-STATUS                         
031000         PERFORM 900-00-ERRO                                              
031100     ELSE                                                                 
031200         IF FS-CADMEMBRO EQUAL '00'                                       
031300             PERFORM 001-07-LER-TAB-CADMEMBRO                             
031400                 UNTIL FS-CADMEMBRO EQUAL '10'.                           
031500                                                                          
031600     CLOSE CADMEMBRO.                                                     
031700 001-05-FIM.                EXIT.                                         
031800*                                                                         
031900*================================================================*        
032000 001-06-VERIFICAR-MODO      SECTION.                                      
032100*================================================================*        
032200     IF CHAVE-MODO-TESTE                                                  
032300         DISPLAY 'URNA0020 - MODO DE TESTE (UPSI-0)'.                     
032400 001-06-FIM.                EXIT.                                         
032500*                                                                         
032600*================================================================*        
032700 001-07-LER-TAB-CADMEMBRO   SECTION.                                      
032800*================================================================*        
032900     READ CADMEMBRO.                                                      
033000                                                                          
033100     IF FS-CADMEMBRO NOT EQUAL '10'                                       
033200         ADD 1                TO WS-QTDE-MEMBROS-TAB                      
033300         SET IX-MEMBRO        TO WS-QTDE-MEMBROS-TAB                      
033400         MOVE CADM-CPF        TO TAB-CPF (IX-MEMBRO).                     
033500 001-07-FIM.                EXIT.                                         
033600*                                                                         
033700*================================================================*        
033800 002-00-OBTER-DATA-HORA     SECTION.                                      
033900*================================================================*        
034000     ACCEPT WS-DATA-AAMMDD-R FROM DATE.                                   
034100     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
034200     PERFORM 002-01-EXPANDIR-ANO.                                         
034300 002-00-FIM.                EXIT.                                         
034400*                                                                         
034500*    09/02/99 LMS - EXPANSAO DO ANO DE 2 P/ 4 DIGITOS - JANELA     CR-1998
034600*    DE SECULO FIXADA EM 1950-2049, POIS O CADASTRO SO OPERA       CR-1998
034700*    A PARTIR DA VIGENCIA DO ESTATUTO SOCIAL DE 1978.              CR-1998
034800*                                                                         
034900*================================================================*        
035000 002-01-EXPANDIR-ANO        SECTION.                                      
035100*================================================================*        
035200     IF WS-DATA-AA < 50                                                   
035300         MOVE 20              TO WS-DATA-SECULO                           
035400     ELSE                                                                 
035500         MOVE 19              TO WS-DATA-SECULO.                          
035600                                                                          
035700     COMPUTE WS-DATA-CCYY = (WS-DATA-SECULO * 100) + WS-DATA-AA.          
035800     MOVE WS-DATA-MM          TO WS-DATA-MES4.                            
035900     MOVE WS-DATA-DD          TO WS-DATA-DIA4.                            
036000     MOVE WS-DATA-CCYY        TO TS-ANO.                                  
036100     MOVE WS-DATA-MES4        TO TS-MES.                                  
036200     MOVE WS-DATA-DIA4        TO TS-DIA.                                  
036300     MOVE WS-HORA-HH          TO TS-HOR.                                  
036400     MOVE WS-HORA-MM          TO TS-MIN.                                  
036500     MOVE WS-HORA-SS          TO TS-SEG.                                  
036600 002-01-FIM.                EXIT.                                         
036700*                                                                         
036800*================================================================*        
036900 003-01-LER-ENTMEMBRO       SECTION.                                      
037000*================================================================*        
037100     MOVE 'LEITURA'           TO FS-OPERACAO.                             
037200     READ ENTMEMBRO.                                                      
037300                                                                          
037400     IF FS-ENTMEMBRO EQUAL '10'                                           
037500         MOVE 'S'             TO WS-FIM-ENTMEMBRO                         
037600     ELSE                                                                 
037700         ADD 1                TO ACUM-LIDOS.                              
037800 003-01-FIM.                EXIT.                                         
037900*                                                                         
038000*================================================================*        
038100 004-00-TRATAR               SECTION.                                     
038200*================================================================*        
038300     MOVE 'S'                 TO WS-OK-VALIDACAO.                         
038400     MOVE SPACES              TO WS-MOTIVO-REJEICAO.                      
038500                                                                          
038600     PERFORM 004-02-VALIDAR-NOME.                                         
038700                                                                          
038800     IF REGISTRO-VALIDO                                                   
038900         PERFORM 004-03-VALIDAR-CPF                                       
039000         IF REGISTRO-VALIDO                                               
039100             PERFORM 004-04-VERIF-DUPLIC                                  
039200             IF REGISTRO-VALIDO                                           
039300                 PERFORM 004-05-GERAR-ID                                  
039400                 PERFORM 004-06-GRAVA-CADMEMBRO                           
039500                 ADD 1            TO ACUM-GRAVADOS                        
039600             ELSE                                                         
039700                 PERFORM 004-01-IMPRESSAO                                 
039800                 ADD 1            TO ACUM-REJEITADOS                      
039900         ELSE                                                             
040000             PERFORM 004-01-IMPRESSAO                                     
040100             ADD 1                TO ACUM-REJEITADOS                      
040200     ELSE                                                                 
040300         PERFORM 004-01-IMPRESSAO                                         
040400         ADD 1                    TO ACUM-REJEITADOS.                     
040500                                                                          
040600     PERFORM 003-01-LER-ENTMEMBRO.                                        
040700 004-00-FIM.                EXIT.                                         
040800*                                                                         
040900*================================================================*        
041000 004-01-IMPRESSAO            SECTION.                                     
041100*================================================================*        
041200     IF ACUM-LINHAS EQUAL ZERO                                            
041300         PERFORM 004-07-CABECALHOS.                                       
041400                                                                          
041500     MOVE ENTM-NOME           TO DET001-NOME.                             
041600     MOVE WS-CPF-ENTRADA      TO DET001-CPF.                              
041700     MOVE WS-MOTIVO-REJEICAO  TO DET001-MOTIVO.                           
041800                                                                          
041900     WRITE REG-RELINCO        FROM DET001 AFTER 1.                        
042000     ADD 1                    TO ACUM-LINHAS.                             
042100     IF ACUM-LINHAS > 50                                                  
042200         MOVE ZERO            TO ACUM-LINHAS.                             
042300 004-01-FIM.                EXIT.                                         
042400*                                                                         
042500*================================================================*        
042600 004-02-VALIDAR-NOME         SECTION.                                     
042700*================================================================*        
042800     IF ENTM-NOME EQUAL SPACES OR LOW-VALUES                              
042900         MOVE 'N'                 TO WS-OK-VALIDACAO                      
043000         MOVE 'NOME EM BRANCO'    TO WS-MOTIVO-REJEICAO.                  
043100 004-02-FIM.                EXIT.                                         
043200*                                                                         
043300*    17/02/93 MTK - ELIMINACAO DE PONTUACAO DO CPF (PONTO E               
043400*    HIFEN) ANTES DA CONFERENCIA DE 11 DIGITOS NUMERICOS.                 
043500*                                                                         
043600*================================================================*        
043700 004-03-VALIDAR-CPF          SECTION.                                     
043800*================================================================*        
043900     MOVE ENTM-CPF            TO WS-CPF-ENTRADA.                          
044000     MOVE SPACES              TO WS-CPF-DIGITOS.                          
044100     MOVE ZERO                TO WS-QTDE-DIGITOS.                         
044200                                                                          
044300     PERFORM 004-08-EXTRAIR-DIGITO                                        
044400         VARYING WS-SUBS-CPF FROM 1 BY 1                                  
044500         UNTIL WS-SUBS-CPF > 14.                                          
044600                                                                          
044700     IF WS-QTDE-DIGITOS NOT EQUAL 11                                      
044800         MOVE 'N'                 TO WS-OK-VALIDACAO                      
044900         MOVE 'CPF SEM 11 DIGITOS NUMERICOS' TO                           
045000             WS-MOTIVO-REJEICAO                                           
045100     ELSE                                                                 
045200         MOVE WS-CPF-DIGITOS      TO WS-CPF-NUMERICO.                     
045300 004-03-FIM.                EXIT.                                         
045400*                                                                         
045500*================================================================*        
045600 004-08-EXTRAIR-DIGITO       SECTION.                                     
045700*================================================================*        
045800     IF WS-CPF-ENTRADA (WS-SUBS-CPF:1) IS NUMERIC                         
045900         ADD 1                    TO WS-QTDE-DIGITOS                      
046000         IF WS-QTDE-DIGITOS NOT > 11                                      
046100             MOVE WS-CPF-ENTRADA (WS-SUBS-CPF:1) TO                       
046200                 WS-CPF-DIGITOS (WS-QTDE-DIGITOS:1).                      
046300 004-08-FIM.                EXIT.                                         
046400*                                                                         
046500*================================================================*        
046600 004-04-VERIF-DUPLIC         SECTION.                                     
046700*================================================================*        
046800     MOVE 'N'                 TO WS-ACHOU-DUPLIC.                         
046900     IF WS-QTDE-MEMBROS-TAB > ZERO                                        
047000         PERFORM 004-09-COMPARAR-CPF                                      
047100             VARYING IX-MEMBRO FROM 1 BY 1                                
047200             UNTIL IX-MEMBRO > WS-QTDE-MEMBROS-TAB.                       
047300                                                                          
047400     IF CPF-DUPLICADO                                                     
047500         MOVE 'N'                 TO WS-OK-VALIDACAO                      
047600         MOVE 'CPF JA CADASTRADO PARA OUTRO MEMBRO' TO                    
047700             WS-MOTIVO-REJEICAO.                                          
047800 004-04-FIM.                EXIT.                                         
047900*                                                                         
048000*================================================================*        
048100 004-09-COMPARAR-CPF         SECTION.                                     
048200*================================================================*        
048300     IF TAB-CPF (IX-MEMBRO) EQUAL WS-CPF-NUMERICO                         
048400         MOVE 'S'                 TO WS-ACHOU-DUPLIC.                     
048500 004-09-FIM.                EXIT.                                         
048600*                                                                         
048700*================================================================*        
048800 004-05-GERAR-ID             SECTION.                                     
048900*================================================================*        
049000     ADD 1                    TO WS-CONTADOR-LOTE.                        
049100     MOVE WS-DATA-CCYY        TO ID-G1 (1:4).                             
049200     MOVE WS-DATA-MES4        TO ID-G1 (5:2).                             
049300     MOVE WS-DATA-DIA4        TO ID-G1 (7:2).                             
049400     MOVE WS-HORA-HH          TO ID-G2 (1:2).                             
049500     MOVE WS-HORA-MM          TO ID-G2 (3:2).                             
049600     MOVE WS-HORA-SS          TO ID-G3 (1:2).                             
049700     MOVE WS-HORA-CC          TO ID-G3 (3:2).                             
049800     MOVE '4D20'              TO ID-G4.                                   
049900     MOVE WS-CONTADOR-LOTE    TO ID-G5 (1:4).                             
050000     MOVE ACUM-LIDOS          TO ID-G5 (5:7).                             
050100     MOVE ZERO                TO ID-G5 (12:1).                            
050200 004-05-FIM.                EXIT.                                         
050300*                                                                         
050400*================================================================*        
050500 004-06-GRAVA-CADMEMBRO      SECTION.                                     
050600*================================================================*        
050700     MOVE WS-ID-GERADO-X      TO CADM-ID-MEMBRO.                          
050800     MOVE ENTM-NOME           TO CADM-NOME.                               
050900     MOVE WS-CPF-NUMERICO     TO CADM-CPF.                                
051000     MOVE SPACES              TO FILLER OF REG-CADMEMBRO.                 
051100                                                                          
051200     WRITE REG-CADMEMBRO.                                                 
051300     MOVE 'CADMEMBRO'         TO FS-ARQUIVO.                              
051400     MOVE 'GRAVACAO'          TO FS-OPERACAO.                             
051500     MOVE FS-CADMEMBRO        TO FS-COD-STATUS.                           
051600     PERFORM 001-01-TESTAR-FS.                                            
051700                                                                          
051800     ADD 1                    TO WS-QTDE-MEMBROS-TAB.                     
051900     SET IX-MEMBRO            TO WS-QTDE-MEMBROS-TAB.                     
052000     MOVE WS-CPF-NUMERICO     TO TAB-CPF (IX-MEMBRO).                     
052100 004-06-FIM.                EXIT.                                         
052200*                                                                         
052300*================================================================*        
052400 004-07-CABECALHOS           SECTION.                                     
052500*================================================================*        
052600     ADD 1                    TO ACUM-PAG.                                
052700     MOVE ACUM-PAG            TO CAB001-PAG.                              
052800                                                                          
052900     WRITE REG-RELINCO        FROM CAB001 AFTER ADVANCING                 
053000                              TOP-OF-FORM.                                
053100     WRITE REG-RELINCO        FROM CAB002 AFTER 1.                        
053200     WRITE REG-RELINCO        FROM CAB003 AFTER 1.                        
053300     WRITE REG-RELINCO        FROM CAB004 AFTER 1.                        
053400     WRITE REG-RELINCO        FROM CAB005 AFTER 1.                        
053500 004-07-FIM.                EXIT.                                         
053600*                                                                         
053700*================================================================*        
053800 005-00-IMPRIMIR-TOTAIS     SECTION.                                      
053900*================================================================*        
054000     MOVE ACUM-LIDOS          TO TOT001-LIDOS.                            
054100     MOVE ACUM-GRAVADOS       TO TOT002-GRAV.                             
054200     MOVE ACUM-REJEITADOS     TO TOT003-REJ.                              
054300                                                                          
054400     WRITE REG-RELINCO        FROM TOT001 AFTER 2.                        
054500     WRITE REG-RELINCO        FROM TOT002 AFTER 1.                        
054600     WRITE REG-RELINCO        FROM TOT003 AFTER 1.                        
054700 005-00-FIM.                EXIT.                                         
054800*                                                                         
054900*================================================================*        
055000 006-00-FECHAR-ARQUIVOS     SECTION.                                      
055100*================================================================*        
055200     CLOSE ENTMEMBRO.                                                     
055300     CLOSE CADMEMBRO.                                                     
055400     CLOSE RELINCO.                                                       
055500 006-00-FIM.                EXIT.                                         
055600*                                                                         
055700*================================================================*        
055800 900-00-ERRO                 SECTION.                                     
055900*================================================================*        
056000     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO              
056100     DISPLAY '* FILE STATUS = ' FS-COD-STATUS                             
056200     DISPLAY '* PROGRAMA ENCERRADO'                                       
056300     STOP RUN.                                                            
056400 900-00-FIM.                EXIT.                                         
