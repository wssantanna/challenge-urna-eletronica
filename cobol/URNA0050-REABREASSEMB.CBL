000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    URNA0050.                                                 
000300 AUTHOR.        MARIA TAKASHI KODAMA.                                     
000400 INSTALLATION.  DEPTO DE PROCESSAMENTO DE DADOS.                          
000500 DATE-WRITTEN.  14/05/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - GOVERNANCA SOCIETARIA.                      
000800*                                                                         
000900*****************************************************************         
001000* HISTORICO DE MANUTENCAO                                       *         
001100*****************************************************************         
001200* 14/05/91 MTK  REABERTURA DE ASSEMBLEIA DE VOTACAO - VERSAO 1            
001300* 14/05/91 MTK  REGRAVACAO INTEGRAL DO MESTRE VIA TABELA EM WS            
001400* 30/03/93 MTK  AJUSTE FS-COD-STATUS APOS ERRO DE GRAVACAO                
001500* 11/01/95 MTK  REVISAO GERAL - PADRAO DE COMENTARIOS DPD                 
001600* 03/06/96 LMS  PADRONIZACAO DO CABECALHO DO RELATORIO                    
001700* 20/02/97 LMS  CORRECAO ARREDONDAMENTO CAMPO DE PAGINA                   
001800* 18/12/98 LMS  PREPARACAO VIRADA DO SECULO - ENTRADA EM ESTUDO    CR-1997
001900* 09/02/99 LMS VIRADA DO SECULO - EXPANSAO DE ANO PARA 4 DIGITOS   CR-1998
002000* 16/02/99 LMS  TESTES DE REGRESSAO DA VIRADA DO SECULO - OK       CR-1998
002100* 04/10/01 RCS  INCLUSAO DE CHAVE UPSI PARA MODO DE TESTE                 
002200* 25/06/03 RCS  PADRONIZACAO DO TIMESTAMP NO FORMATO ISO-8601             
002300* 12/01/07 VMA  REVISAO DE CAMPOS FILLER PARA AUDITORIA                   
002400*****************************************************************         
002500* PROGRAMA......: URNA0050                                                
002600* FUNCAO........: REABRIR ASSEMBLEIAS DE VOTACAO PREVIAMENTE              
002700*                 ENCERRADAS. LE UM ARQUIVO DE SOLICITACAO DE             
002800*                 REABERTURA COM O IDENTIFICADOR DA ASSEMBLEIA,           
002900*                 CARREGA O CADASTRO MESTRE INTEIRO EM TABELA,            
003000*                 LOCALIZA A ASSEMBLEIA, CONFERE A TRANSICAO              
003100*                 ENCERRADA->ABERTA, LIMPA A DATA DE ENCERRAMENTO         
003200*                 E REGRAVA O CADASTRO MESTRE POR INTEIRO AO              
003300*                 FINAL DO PROCESSAMENTO. SOLICITACOES REJEITADAS         
003400*                 SAO LISTADAS NO RELATORIO DE INCONSISTENCIA.            
003500*****************************************************************         
003600*                                                                         
003700 ENVIRONMENT    DIVISION.                                                 
003800 CONFIGURATION  SECTION.                                                  
003900 SPECIAL-NAMES.                                                           
004000                C01 IS TOP-OF-FORM                                        
004100                CLASS CLASSE-NUMERICA IS '0' THRU '9'                     
004200                UPSI-0 ON  STATUS IS CHAVE-MODO-TESTE                     
004300                       OFF STATUS IS CHAVE-MODO-NORMAL.                   
004400*                                                                         
004500 INPUT-OUTPUT   SECTION.                                                  
004600 FILE-CONTROL.                                                            
004700*                                                                         
004800     SELECT ENTREABRE       ASSIGN TO DISK                                
004900                            ORGANIZATION LINE SEQUENTIAL                  
005000                            ACCESS SEQUENTIAL                             
005100                            FILE STATUS FS-ENTREABRE.                     
005200*                                                                         
005300     SELECT CADASSEMB       ASSIGN TO DISK                                
005400                            ORGANIZATION LINE SEQUENTIAL                  
005500                            ACCESS SEQUENTIAL                             
005600                            FILE STATUS FS-CADASSEMB.                     
005700*                                                                         
005800     SELECT CADASSEMB-NOVO  ASSIGN TO DISK                                
005900                            ORGANIZATION LINE SEQUENTIAL                  
006000                            ACCESS SEQUENTIAL                             
006100                            FILE STATUS FS-CADASSEMB-N.                   
006200*                                                                         
006300     SELECT RELINCO         ASSIGN TO DISK                                
006400                            ORGANIZATION LINE SEQUENTIAL                  
006500                            ACCESS SEQUENTIAL                             
006600                            FILE STATUS FS-RELINCO.                       
006700*                                                                         
006800 DATA           DIVISION.                                                 
006900 FILE           SECTION.                                                  
007000*                                                                         
007100 FD  ENTREABRE                                                            
007200     RECORD     CONTAINS    46 CHARACTERS                                 
007300     RECORDING  MODE        IS F                                          
007400     LABEL      RECORD      IS STANDARD                                   
007500     DATA       RECORD      IS REG-ENTREABRE                              
007600     VALUE OF FILE-ID IS "ARQUIVOS/ENTREABRE.TXT".                        
007700 01  REG-ENTREABRE.                                                       
007800     05  ENTR-ASSEMB-ID       PIC X(36).                                  
007900     05  FILLER          PIC X(10).                                       
008000*                                                                         
008100 FD  CADASSEMB                                                            
008200     RECORD     CONTAINS    121 CHARACTERS                                
008300     RECORDING  MODE        IS F                                          
008400     LABEL      RECORD      IS STANDARD                                   
008500     DATA       RECORD      IS REG-CADASSEMB                              
008600     VALUE OF FILE-ID IS "ARQUIVOS/CADASSEMB.TXT".                        
008700 01  REG-CADASSEMB.                                                       
008800     05  CADA-ID-ASSEMB       PIC X(36).                                  
008900     05  CADA-PAUTA-ID        PIC X(36).                                  
009000     05  CADA-STATUS          PIC X(09).                                  
009100         88  CADA-STATUS-ABERTA        VALUE 'Aberta'.                    
009200         88  CADA-STATUS-ENCERRADA     VALUE 'Encerrada'.                 
009300     05  CADA-INICIADA-EM     PIC X(25).                                  
009400     05  CADA-FINALIZADA-EM   PIC X(25).                                  
009500     05  FILLER          PIC X(10).                                       
009600*                                                                         
009700 FD  CADASSEMB-NOVO                                                       
009800     RECORD     CONTAINS    121 CHARACTERS                                
009900     RECORDING  MODE        IS F                                          
010000     LABEL      RECORD      IS STANDARD                                   
010100     DATA       RECORD      IS REG-CADASSEMB-N                            
010200     VALUE OF FILE-ID IS "ARQUIVOS/CADASSEMB.NOVO".                       
010300 01  REG-CADASSEMB-N.                                                     
010400     05  CADAN-ID-ASSEMB      PIC X(36).                                  
010500     05  CADAN-PAUTA-ID       PIC X(36).                                  
010600     05  CADAN-STATUS         PIC X(09).                                  
010700     05  CADAN-INICIADA-EM    PIC X(25).                                  
010800     05  CADAN-FINALIZADA-EM  PIC X(25).                                  
010900     05  FILLER          PIC X(10).                                       
011000*                                                                         
011100 FD  RELINCO                                                              
011200     RECORD     CONTAINS    80 CHARACTERS                                 
011300     RECORDING  MODE        IS F                                          
011400     LABEL      RECORD      IS OMITTED                                    
011500     DATA       RECORD      IS REG-RELINCO                                
011600     VALUE OF FILE-ID IS "ARQUIVOS/RELINCO-REABRE.TXT".                   
011700 01  REG-RELINCO.                                                         
011800     05  FILLER          PIC X(80).                                       
011900*                                                                         
012000 WORKING-STORAGE SECTION.                                                 
012100*                                                                         
012200*  TABELA DO CADASTRO MESTRE DE ASSEMBLEIAS EM MEMORIA                    
012300*                                                                         
012400 01  WS-QTDE-ASSEMB-TAB       PIC 9(04) COMP VALUE ZERO.                  
012500 01  TAB-ASSEMB.                                                          
012600     05  TAB-ASSEMB-OCR OCCURS 0 TO 9999 TIMES                            
012700                        DEPENDING ON WS-QTDE-ASSEMB-TAB                   
012800                        INDEXED BY IX-ASSEMB.                             
012900         10  TAB-ID-ASSEMB    PIC X(36).                                  
013000         10  TAB-PAUTA-ID     PIC X(36).                                  
013100         10  TAB-STATUS       PIC X(09).                                  
013200         10  TAB-INICIADA-EM  PIC X(25).                                  
013300         10  TAB-FINALIZ-EM   PIC X(25).                                  
013400 01  WS-POS-ENCONTRADA        PIC 9(04) COMP VALUE ZERO.                  
013500*                                                                         
013600*  AREA PARA MONTAGEM DO IDENTIFICADOR DE FILE-ID DINAMICO                
013700*  (MANTIDO PELO MESMO PADRAO DAS OUTRAS ROTINAS DE ASSEMBLEIA            
013800*  AINDA QUE NAO GERE NOVO ID NESTE PROGRAMA)                             
013900*                                                                         
014000 01  WS-DATA-AAMMDD.                                                      
014100     05  WS-DATA-AA           PIC 9(02).                                  
014200     05  WS-DATA-MM           PIC 9(02).                                  
014300     05  WS-DATA-DD           PIC 9(02).                                  
014400 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD                            
014500                              PIC 9(06).                                  
014600*                                                                         
014700 01  WS-DATA-COMPLETA.                                                    
014800     05  WS-DATA-SECULO       PIC 9(02) COMP.                             
014900     05  WS-DATA-CCYY         PIC 9(04) COMP.                             
015000     05  WS-DATA-MES4         PIC 9(02) COMP.                             
015100     05  WS-DATA-DIA4         PIC 9(02) COMP.                             
015200 01  WS-DATA-COMPLETA-R REDEFINES WS-DATA-COMPLETA                        
015300                              PIC 9(10).                                  
015400*                                                                         
015500 01  WS-HORA-SISTEMA.                                                     
015600     05  WS-HORA-HH           PIC 9(02).                                  
015700     05  WS-HORA-MM           PIC 9(02).                                  
015800     05  WS-HORA-SS           PIC 9(02).                                  
015900     05  WS-HORA-CC           PIC 9(02).                                  
016000*                                                                         
016100*  AREA PARA MONTAGEM DO TIMESTAMP NO PADRAO ISO-8601                     
016200*  (USADO PARA CARIMBAR A DATA/HORA DA TENTATIVA DE REABERTURA            
016300*  NO RELATORIO DE INCONSISTENCIA, QUANDO REJEITADA)                      
016400*                                                                         
016500 01  WS-TIMESTAMP-ISO.                                                    
016600     05  TS-ANO               PIC 9(04).                                  
016700     05  FILLER          PIC X(01) VALUE '-'.                             
016800     05  TS-MES               PIC 9(02).                                  
016900     05  FILLER          PIC X(01) VALUE '-'.                             
017000     05  TS-DIA               PIC 9(02).                                  
017100     05  FILLER          PIC X(01) VALUE 'T'.                             
017200     05  TS-HOR               PIC 9(02).                                  
017300     05  FILLER          PIC X(01) VALUE ':'.                             
017400     05  TS-MIN               PIC 9(02).                                  
017500     05  FILLER          PIC X(01) VALUE ':'.                             
017600     05  TS-SEG               PIC 9(02).                                  
017700     05  FILLER          PIC X(06) VALUE '-03:00'.                        
017800 01  WS-TIMESTAMP-ISO-X REDEFINES WS-TIMESTAMP-ISO                        
017900                              PIC X(25).                                  
018000*                                                                         
018100*  CONTADORES E CHAVES DE CONTROLE                                        
018200*                                                                         
018300 77  ACUM-LINHAS              PIC 9(05) COMP VALUE ZERO.                  
018400 77  ACUM-PAG                 PIC 9(03) COMP VALUE ZERO.                  
018500 77  ACUM-LIDOS               PIC 9(07) COMP VALUE ZERO.                  
018600 77  ACUM-REABERTOS           PIC 9(07) COMP VALUE ZERO.                  
018700 77  ACUM-REJEITADOS          PIC 9(07) COMP VALUE ZERO.                  
018800*                                                                         
018900 01  WS-OK-VALIDACAO          PIC X(01).                                  
019000     88  REGISTRO-VALIDO           VALUE 'S'.                             
019100     88  REGISTRO-INVALIDO         VALUE 'N'.                             
019200 01  WS-MOTIVO-REJEICAO       PIC X(40).                                  
019300*                                                                         
019400*  CELULAS DE FILE STATUS                                                 
019500*                                                                         
019600 77  FS-ENTREABRE             PIC X(02) VALUE SPACES.                     
019700 77  FS-CADASSEMB             PIC X(02) VALUE SPACES.                     
019800 77  FS-CADASSEMB-N           PIC X(02) VALUE SPACES.                     
019900 77  FS-RELINCO               PIC X(02) VALUE SPACES.                     
020000 77  FS-COD-STATUS            PIC X(02) VALUE SPACES.                     
020100 77  FS-ARQUIVO               PIC X(20) VALUE SPACES.                     
020200 77  FS-OPERACAO              PIC X(20) VALUE SPACES.                     
020300*                                                                         
020400 01  WS-FIM-ENTREABRE         PIC X(01) VALUE 'N'.                        
020500     88  FIM-ENTREABRE             VALUE 'S'.                             
020600*                                                                         
020700*  LINHAS DO RELATORIO DE INCONSISTENCIA                                  
020800*                                                                         
020900 01  CAB001.                                                              
021000     05  FILLER          PIC X(20) VALUE 'DEPTO PROC. DADOS'.             
021100     05  FILLER          PIC X(40) VALUE SPACES.                          
021200     05  FILLER          PIC X(08) VALUE 'FL.'.                           
021300     05  CAB001-PAG           PIC ZZ9.                                    
021400     05  FILLER          PIC X(09) VALUE SPACES.                          
021500 01  CAB002.                                                              
021600     05  FILLER          PIC X(80) VALUE                                  
021700 'RELATORIO DE INCONSISTENCIA - REABERTURA DE ASSEMBLEIA'.                
021800 01  CAB003.                                                              
021900     05  FILLER          PIC X(80) VALUE ALL '-'.                         
022000 01  CAB004.                                                              
022100     05  FILLER          PIC X(36) VALUE                                  
022200         'ASSEMBLEIA-ID SOLICITADA'.                                      
022300     05  FILLER          PIC X(44) VALUE 'MOTIVO DA REJEICAO'.            
022400 01  CAB005.                                                              
022500     05  FILLER          PIC X(80) VALUE ALL '-'.                         
022600 01  DET001.                                                              
022700     05  DET001-ASSEMB-ID     PIC X(36).                                  
022800     05  DET001-MOTIVO        PIC X(44).                                  
022900 01  TOT001.                                                              
023000     05  FILLER          PIC X(20) VALUE 'TOTAL DE LIDOS.....'.           
023100     05  TOT001-LIDOS         PIC ZZZ.ZZ9.                                
023200     05  FILLER          PIC X(50) VALUE SPACES.                          
023300 01  TOT002.                                                              
023400     05  FILLER          PIC X(20) VALUE 'TOTAL REABERTOS....'.           
023500     05  TOT002-REAB          PIC ZZZ.ZZ9.                                
023600     05  FILLER          PIC X(50) VALUE SPACES.                          
023700 01  TOT003.                                                              
023800     05  FILLER          PIC X(20) VALUE 'TOTAL DE REJEITADOS'.           
023900     05  TOT003-REJ           PIC ZZZ.ZZ9.                                
024000     05  FILLER          PIC X(50) VALUE SPACES.                          
024100*                                                                         
024200 PROCEDURE DIVISION.                                                      
024300*                                                                         
024400*================================================================*        
024500 000-00-INICIO              SECTION.                                      
024600*================================================================*        
024700     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
024800     PERFORM 001-05-CARREGAR-TABELA.                                      
024900     PERFORM 002-00-OBTER-DATA-HORA.                                      
025000     PERFORM 003-01-LER-ENTREABRE.                                        
025100     PERFORM 004-00-TRATAR                                                
025200         UNTIL FIM-ENTREABRE.                                             
025300     PERFORM 005-00-IMPRIMIR-TOTAIS.                                      
025400     PERFORM 006-00-REGRAVAR-MESTRE.                                      
025500     PERFORM 007-00-FECHAR-ARQUIVOS.                                      
025600     STOP RUN.                                                            
025700 000-00-FIM.                EXIT.                                         
025800*                                                                         
025900*================================================================*        
026000 001-00-ABRIR-ARQUIVOS      SECTION.                                      
026100*================================================================*        
026200     OPEN INPUT  ENTREABRE.                                               
026300     MOVE 'ENTREABRE'        TO FS-ARQUIVO.                               
026400     MOVE 'ABERTURA'         TO FS-OPERACAO.                              
026500     MOVE FS-ENTREABRE       TO FS-COD-STATUS.                            
026600     PERFORM 001-01-TESTAR-FS.                                            
026700                                                                          
026800     OPEN OUTPUT RELINCO.                                                 
026900     MOVE 'RELINCO'          TO FS-ARQUIVO.                               
027000     MOVE 'ABERTURA'         TO FS-OPERACAO.                              
027100     MOVE FS-RELINCO         TO FS-COD-STATUS.                            
027200     PERFORM 001-01-TESTAR-FS.                                            
027300     PERFORM 001-06-VERIFICAR-MODO.                                       
027400 001-00-FIM.                EXIT.                                         
027500*                                                                         
027600*================================================================*        
027700 001-01-TESTAR-FS           SECTION.                                      
027800*================================================================*        
027900     IF FS-COD-STATUS NOT EQUAL '00' AND FS-COD-STATUS NOT EQUAL          
028000         '35'                                                             
028100         PERFORM 900-00-ERRO.                                             
028200 001-01-FIM.                EXIT.                                         
028300*                                                                         
028400*    14/05/91 MTK - CARGA INTEGRAL DO MESTRE DE ASSEMBLEIAS NA            
028500*    TABELA WS-QTDE-ASSEMB-TAB / TAB-ASSEMB.                              
028600*                                                                         
028700*================================================================*        
028800 001-05-CARREGAR-TABELA      SECTION.                                     
028900*================================================================*        
029000     OPEN INPUT CADASSEMB.                                                
029100     MOVE 'CADASSEMB'         TO FS-ARQUIVO.                              
029200     MOVE 'CARGA-TAB'         TO FS-OPERACAO.                             
029300     IF FS-CADASSEMB NOT EQUAL '00' AND FS-CADASSEMB NOT EQUAL            
029400         '35'                                                             
029500         MOVE FS-CADASSEMB        TO FS-COD-STATUS                        
029600         PERFORM 900-00-ERRO                                              
029700     ELSE                                                                 
029800         IF FS-CADASSEMB EQUAL '00'                                       
029900             PERFORM 001-07-LER-TAB-CADASSEMB                             
030000                 UNTIL FS-CADASSEMB EQUAL '10'.                           
030100                                                                          
030200     CLOSE CADASSEMB.                                                     
030300 001-05-FIM.                EXIT.                                         
030400*                                                                         
030500*================================================================*        
030600 001-06-VERIFICAR-MODO      SECTION.                                      
030700*================================================================*        
030800     IF CHAVE-MODO-TESTE                                                  
030900         DISPLAY 'URNA0050 - MODO DE TESTE (UPSI-0)'.                     
031000 001-06-FIM.                EXIT.                                         
031100*                                                                         
031200*================================================================*        
031300 001-07-LER-TAB-CADASSEMB   SECTION.                                      
031400*================================================================*        
031500     READ CADASSEMB.                                                      
031600                                                                          
031700     IF FS-CADASSEMB NOT EQUAL '10'                                       
031800         ADD 1                TO WS-QTDE-ASSEMB-TAB                       
031900         SET IX-ASSEMB        TO WS-QTDE-ASSEMB-TAB                       
032000         MOVE CADA-ID-ASSEMB      TO TAB-ID-ASSEMB (IX-ASSEMB)            
032100         MOVE CADA-PAUTA-ID       TO TAB-PAUTA-ID (IX-ASSEMB)             
032200         MOVE CADA-STATUS         TO TAB-STATUS (IX-ASSEMB)               
032300         MOVE CADA-INICIADA-EM    TO TAB-INICIADA-EM (IX-ASSEMB)          
032400         MOVE CADA-FINALIZADA-EM  TO TAB-FINALIZ-EM (IX-ASSEMB).          
032500 001-07-FIM.                EXIT.                                         
032600*                                                                         
032700*================================================================*        
032800 002-00-OBTER-DATA-HORA     SECTION.                                      
032900*================================================================*        
033000     ACCEPT WS-DATA-AAMMDD-R FROM DATE.                                   
033100     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
033200     PERFORM 002-01-EXPANDIR-ANO.                                         
033300 002-00-FIM.                EXIT.                                         
033400*                                                                         
033500*    09/02/99 LMS - EXPANSAO DO ANO DE 2 P/ 4 DIGITOS - JANELA     CR-1998
033600*    DE SECULO FIXADA EM 1950-2049.                                CR-1998
033700*                                                                         
033800*================================================================*        
033900 002-01-EXPANDIR-ANO        SECTION.                                      
034000*================================================================*        
034100     IF WS-DATA-AA < 50                                                   
034200         MOVE 20              TO WS-DATA-SECULO                           
034300     ELSE                                                                 
034400         MOVE 19              TO WS-DATA-SECULO.                          
034500                                                                          
034600     COMPUTE WS-DATA-CCYY = (WS-DATA-SECULO * 100) + WS-DATA-AA.          
034700     MOVE WS-DATA-MM          TO WS-DATA-MES4.                            
034800     MOVE WS-DATA-DD          TO WS-DATA-DIA4.                            
034900     MOVE WS-DATA-CCYY        TO TS-ANO.                                  
035000     MOVE WS-DATA-MES4        TO TS-MES.                                  
035100     MOVE WS-DATA-DIA4        TO TS-DIA.                                  
035200     MOVE WS-HORA-HH          TO TS-HOR.                                  
035300     MOVE WS-HORA-MM          TO TS-MIN.                                  
035400     MOVE WS-HORA-SS          TO TS-SEG.                                  
035500 002-01-FIM.                EXIT.                                         
035600*                                                                         
035700*================================================================*        
035800 003-01-LER-ENTREABRE       SECTION.                                      
035900*================================================================*        
036000     MOVE 'LEITURA'           TO FS-OPERACAO.                             
036100     READ ENTREABRE.                                                      
036200                                                                          
036300     IF FS-ENTREABRE EQUAL '10'                                           
036400         MOVE 'S'             TO WS-FIM-ENTREABRE                         
036500     ELSE                                                                 
036600         ADD 1                TO ACUM-LIDOS.                              
036700 003-01-FIM.                EXIT.                                         
036800*                                                                         
036900*================================================================*        
037000 004-00-TRATAR               SECTION.                                     
037100*================================================================*        
037200     MOVE 'S'                 TO WS-OK-VALIDACAO.                         
037300     MOVE SPACES              TO WS-MOTIVO-REJEICAO.                      
037400     MOVE ZERO                TO WS-POS-ENCONTRADA.                       
037500                                                                          
037600     PERFORM 004-02-LOCALIZAR-ASSEMB.                                     
037700                                                                          
037800     IF REGISTRO-VALIDO                                                   
037900         PERFORM 004-03-VALIDAR-TRANSICAO                                 
038000         IF REGISTRO-VALIDO                                               
038100             PERFORM 004-04-ATUALIZAR-TABELA                              
038200             ADD 1                TO ACUM-REABERTOS                       
038300         ELSE                                                             
038400             PERFORM 004-01-IMPRESSAO                                     
038500             ADD 1                TO ACUM-REJEITADOS                      
038600     ELSE                                                                 
038700         PERFORM 004-01-IMPRESSAO                                         
038800         ADD 1                    TO ACUM-REJEITADOS.                     
038900                                                                          
039000     PERFORM 003-01-LER-ENTREABRE.                                        
039100 004-00-FIM.                EXIT.                                         
039200*                                                                         
039300*================================================================*        
039400 004-01-IMPRESSAO            SECTION.                                     
039500*================================================================*        
039600     IF ACUM-LINHAS EQUAL ZERO                                            
039700         PERFORM 004-08-CABECALHOS.                                       
039800                                                                          
039900     MOVE ENTR-ASSEMB-ID      TO DET001-ASSEMB-ID.                        
040000     MOVE WS-MOTIVO-REJEICAO  TO DET001-MOTIVO.                           
040100                                                                          
040200     WRITE REG-RELINCO        FROM DET001 AFTER 1.                        
040300     ADD 1                    TO ACUM-LINHAS.                             
040400     IF ACUM-LINHAS > 50                                                  
040500         MOVE ZERO            TO ACUM-LINHAS.                             
040600 004-01-FIM.                EXIT.                                         
040700*                                                                         
040800*================================================================*        
040900 004-02-LOCALIZAR-ASSEMB     SECTION.                                     
041000*================================================================*        
041100     MOVE ZERO                TO WS-POS-ENCONTRADA.                       
041200     IF WS-QTDE-ASSEMB-TAB > ZERO                                         
041300         PERFORM 004-07-COMPARAR-ASSEMB                                   
041400             VARYING IX-ASSEMB FROM 1 BY 1                                
041500             UNTIL IX-ASSEMB > WS-QTDE-ASSEMB-TAB.                        
041600                                                                          
041700     IF WS-POS-ENCONTRADA EQUAL ZERO                                      
041800         MOVE 'N'                 TO WS-OK-VALIDACAO                      
041900         MOVE 'ASSEMBLEIA INFORMADA NAO CADASTRADA' TO                    
042000             WS-MOTIVO-REJEICAO.                                          
042100 004-02-FIM.                EXIT.                                         
042200*                                                                         
042300*    14/05/91 MTK - SO PERMITE REABERTURA DE ASSEMBLEIA QUE               
042400*    ESTEJA ATUALMENTE ENCERRADA; REJEITA A REABERTURA DE UMA             
042500*    ASSEMBLEIA JA ABERTA.                                                
042600*                                                                         
042700*================================================================*        
042800 004-03-VALIDAR-TRANSICAO    SECTION.                                     
042900*================================================================*        
043000     SET IX-ASSEMB TO WS-POS-ENCONTRADA.                                  
043100     IF TAB-STATUS (IX-ASSEMB) EQUAL 'Aberta'                             
043200         MOVE 'N'                 TO WS-OK-VALIDACAO                      
043300         MOVE 'SOMENTE ASSEMBLEIA ENCERRADA PODE SER REABERTA'            
043400             TO WS-MOTIVO-REJEICAO.                                       
043500 004-03-FIM.                EXIT.                                         
043600*                                                                         
043700*================================================================*        
043800 004-04-ATUALIZAR-TABELA     SECTION.                                     
043900*================================================================*        
044000     SET IX-ASSEMB            TO WS-POS-ENCONTRADA.                       
044100     MOVE 'Aberta'            TO TAB-STATUS (IX-ASSEMB).                  
044200     MOVE SPACES              TO TAB-FINALIZ-EM (IX-ASSEMB).              
044300 004-04-FIM.                EXIT.                                         
044400*                                                                         
044500*================================================================*        
044600 004-07-COMPARAR-ASSEMB      SECTION.                                     
044700*================================================================*        
044800     IF TAB-ID-ASSEMB (IX-ASSEMB) EQUAL ENTR-ASSEMB-ID                    
044900         SET WS-POS-ENCONTRADA    TO IX-ASSEMB.                           
045000 004-07-FIM.                EXIT.                                         
045100*                                                                         
045200*================================================================*        
045300 004-08-CABECALHOS           SECTION.                                     
045400*================================================================*        
045500     ADD 1                    TO ACUM-PAG.                                
045600     MOVE ACUM-PAG            TO CAB001-PAG.                              
045700                                                                          
045800     WRITE REG-RELINCO        FROM CAB001 AFTER ADVANCING                 
045900                              TOP-OF-FORM.                                
046000     WRITE REG-RELINCO        FROM CAB002 AFTER 1.                        
046100     WRITE REG-RELINCO        FROM CAB003 AFTER 1.                        
046200     WRITE REG-RELINCO        FROM CAB004 AFTER 1.                        
046300     WRITE REG-RELINCO        FROM CAB005 AFTER 1.                        
046400 004-08-FIM.                EXIT.                                         
046500*                                                                         
046600*================================================================*        
046700 005-00-IMPRIMIR-TOTAIS     SECTION.                                      
046800*================================================================*        
046900     MOVE ACUM-LIDOS          TO TOT001-LIDOS.                            
047000     MOVE ACUM-REABERTOS      TO TOT002-REAB.                             
047100     MOVE ACUM-REJEITADOS     TO TOT003-REJ.                              
047200                                                                          
047300     WRITE REG-RELINCO        FROM TOT001 AFTER 2.                        
047400     WRITE REG-RELINCO        FROM TOT002 AFTER 1.                        
047500     WRITE REG-RELINCO        FROM TOT003 AFTER 1.                        
047600 005-00-FIM.                EXIT.                                         
047700*                                                                         
047800*    14/05/91 MTK - REGRAVACAO INTEGRAL DO CADASTRO MESTRE DE             
047900*    ASSEMBLEIAS A PARTIR DA TABELA EM MEMORIA, JA ATUALIZADA             
048000*    COM AS REABERTURAS PROCESSADAS NESTE JOB.                            
048100*                                                                         
048200*================================================================*        
048300 006-00-REGRAVAR-MESTRE     SECTION.                                      
048400*================================================================*        
048500     OPEN OUTPUT CADASSEMB-NOVO.                                          
048600     MOVE 'CADASSEMB-NOVO'    TO FS-ARQUIVO.                              
048700     MOVE 'ABERTURA'          TO FS-OPERACAO.                             
048800     MOVE FS-CADASSEMB-N      TO FS-COD-STATUS.                           
048900     PERFORM 001-01-TESTAR-FS.                                            
049000                                                                          
049100     IF WS-QTDE-ASSEMB-TAB > ZERO                                         
049200         PERFORM 006-01-GRAVAR-UM-REGISTRO                                
049300             VARYING IX-ASSEMB FROM 1 BY 1                                
049400             UNTIL IX-ASSEMB > WS-QTDE-ASSEMB-TAB.                        
049500                                                                          
049600     CLOSE CADASSEMB-NOVO.                                                
049700 006-00-FIM.                EXIT.                                         
049800*                                                                         
049900*================================================================*        
050000 006-01-GRAVAR-UM-REGISTRO   SECTION.                                     
050100*================================================================*        
050200     MOVE TAB-ID-ASSEMB (IX-ASSEMB)    TO CADAN-ID-ASSEMB.                
050300     MOVE TAB-PAUTA-ID (IX-ASSEMB)     TO CADAN-PAUTA-ID.                 
050400     MOVE TAB-STATUS (IX-ASSEMB)       TO CADAN-STATUS.                   
050500     MOVE TAB-INICIADA-EM (IX-ASSEMB)  TO CADAN-INICIADA-EM.              
050600     MOVE TAB-FINALIZ-EM (IX-ASSEMB)   TO CADAN-FINALIZADA-EM.            
050700     MOVE SPACES TO FILLER OF REG-CADASSEMB-N.                            
050800                                                                          
050900     WRITE REG-CADASSEMB-N.                                               
051000     MOVE 'CADASSEMB-NOVO'    TO FS-ARQUIVO.                              
051100     MOVE 'GRAVACAO'          TO FS-OPERACAO.                             
051200     MOVE FS-CADASSEMB-N      TO FS-COD-STATUS.                           
051300     PERFORM 001-01-TESTAR-FS.                                            
051400 006-01-FIM.                EXIT.                                         
051500*                                                                         
051600*================================================================*        
051700 007-00-FECHAR-ARQUIVOS     SECTION.                                      
051800*================================================================*        
051900     CLOSE ENTREABRE.                                                     
052000     CLOSE RELINCO.                                                       
052100 007-00-FIM.                EXIT.                                         
052200*                                                                         
052300*================================================================*        
052400 900-00-ERRO                 SECTION.                                     
052500*================================================================*        
052600     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO              
052700     DISPLAY '* FILE STATUS = ' FS-COD-STATUS                             
052800     DISPLAY '* PROGRAMA ENCERRADO'                                       
052900     STOP RUN.                                                            
053000 900-00-FIM.                EXIT.                                         
