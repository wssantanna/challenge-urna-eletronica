000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    URNA0060.                                                 
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.                                  
000400 INSTALLATION.  DEPTO DE PROCESSAMENTO DE DADOS.                          
000500 DATE-WRITTEN.  20/06/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - GOVERNANCA SOCIETARIA.                      
000800*                                                                         
000900*****************************************************************         
001000* HISTORICO DE MANUTENCAO                                       *         
001100*****************************************************************         
001200* 20/06/91 OST  REGISTRO DE VOTOS DA ASSEMBLEIA - VERSAO 1                
001300* 02/08/91 OST  INCLUIDO RELATORIO DE INCONSISTENCIA (REJEITADOS)         
001400* 22/11/91 OST  AJUSTE NO CABECALHO DO RELATORIO - PAGINACAO              
001500* 14/05/92 MTK  ROTINA DE GERACAO DE ID UNICO DO VOTO                     
001600* 09/08/92 MTK  CARGA DE ASSEMBLEIAS E MEMBROS EM TABELA P/ VALID.        
001700* 21/01/93 OST CONFERENCIA DE VOTO DUPLICADO POR ASSEMBLEIA/MEMBRO        
001800* 30/03/93 MTK  AJUSTE FS-COD-STATUS APOS ERRO DE GRAVACAO                
001900* 19/07/94 OST  ROTINA DE CRIACAO DO ARQUIVO NA PRIMEIRA CARGA            
002000* 11/01/95 MTK  REVISAO GERAL - PADRAO DE COMENTARIOS DPD                 
002100* 03/06/96 LMS  INCLUSAO DE CONTADOR DE LOTE PARA ID                      
002200* 20/02/97 LMS  CORRECAO ARREDONDAMENTO CAMPO DE PAGINA                   
002300* 18/12/98 LMS  PREPARACAO VIRADA DO SECULO - ENTRADA EM ESTUDO    CR-1997
002400* 09/02/99 LMS VIRADA DO SECULO - EXPANSAO DE ANO PARA 4 DIGITOS   CR-1998
002500* 16/02/99 LMS  TESTES DE REGRESSAO DA VIRADA DO SECULO - OK       CR-1998
002600* 04/10/01 RCS  INCLUSAO DE CHAVE UPSI PARA MODO DE TESTE                 
002700* 25/06/03 RCS  PADRONIZACAO DO TIMESTAMP NO FORMATO ISO-8601             
002800* 12/01/07 VMA  REVISAO DE CAMPOS FILLER PARA AUDITORIA                   
002900* 04/03/09 VMA EXIGENCIA DE ASSEMBLEIA ABERTA E DECISAO INFORMADA  CR-2009
003000*****************************************************************         
003100* PROGRAMA......: URNA0060                                                
003200* FUNCAO........: REGISTRAR OS VOTOS PROFERIDOS PELOS MEMBROS EM          
003300*                 CADA ASSEMBLEIA. LE UM ARQUIVO DE SOLICITACAO DE        
003400*                 VOTO (ASSEMB-ID, MEMBRO-ID, DECISAO), CARREGA           
003500*                 EM TABELA OS CADASTROS DE ASSEMBLEIAS, MEMBROS E        
003600*                 VOTOS JA REGISTRADOS, CONFERE EXISTENCIA DA             
003700*                 ASSEMBLEIA E DO MEMBRO, A SITUACAO ABERTA DA            
003800*                 ASSEMBLEIA, A NAO DUPLICIDADE DO VOTO E A               
003900*                 PRESENCA DA DECISAO, ATRIBUI IDENTIFICADOR E            
004000*                 GRAVA NO CADASTRO MESTRE DE VOTOS. SOLICITACOES         
004100*                 REJEITADAS SAO LISTADAS NO RELATORIO DE                 
004200*                 INCONSISTENCIA.                                         
004300*****************************************************************         
004400*                                                                         
004500 ENVIRONMENT    DIVISION.                                                 
004600 CONFIGURATION  SECTION.                                                  
004700 SPECIAL-NAMES.                                                           
004800                C01 IS TOP-OF-FORM                                        
004900                CLASS CLASSE-NUMERICA IS '0' THRU '9'                     
005000                UPSI-0 ON  STATUS IS CHAVE-MODO-TESTE                     
005100                       OFF STATUS IS CHAVE-MODO-NORMAL.                   
005200*                                                                         
005300 INPUT-OUTPUT   SECTION.                                                  
005400 FILE-CONTROL.                                                            
005500*                                                                         
005600     SELECT ENTVOTO         ASSIGN TO DISK                                
005700                            ORGANIZATION LINE SEQUENTIAL                  
005800                            ACCESS SEQUENTIAL                             
005900                            FILE STATUS FS-ENTVOTO.                       
006000*                                                                         
006100     SELECT CADASSEMB       ASSIGN TO DISK                                
006200                            ORGANIZATION LINE SEQUENTIAL                  
006300                            ACCESS SEQUENTIAL                             
006400                            FILE STATUS FS-CADASSEMB.                     
006500*                                                                         
006600     SELECT CADMEMBRO       ASSIGN TO DISK                                
006700                            ORGANIZATION LINE SEQUENTIAL                  
006800                            ACCESS SEQUENTIAL                             
006900                            FILE STATUS FS-CADMEMBRO.                     
007000*                                                                         
007100     SELECT CADVOTO         ASSIGN TO DISK                                
007200                            ORGANIZATION LINE SEQUENTIAL                  
007300                            ACCESS SEQUENTIAL                             
007400                            FILE STATUS FS-CADVOTO.                       
007500*                                                                         
007600     SELECT RELINCO         ASSIGN TO DISK                                
007700                            ORGANIZATION LINE SEQUENTIAL                  
007800                            ACCESS SEQUENTIAL                             
007900                            FILE STATUS FS-RELINCO.                       
008000*                                                                         
008100 DATA           DIVISION.                                                 
008200 FILE           SECTION.                                                  
008300*                                                                         
008400 FD  ENTVOTO                                                              
008500     RECORD     CONTAINS    91 CHARACTERS                                 
008600     RECORDING  MODE        IS F                                          
008700     LABEL      RECORD      IS STANDARD                                   
008800     DATA       RECORD      IS REG-ENTVOTO                                
008900     VALUE OF FILE-ID IS "ARQUIVOS/ENTVOTO.TXT".                          
009000 01  REG-ENTVOTO.                                                         
009100     05  ENTV-ASSEMB-ID       PIC X(36).                                  
009200     05  ENTV-MEMBRO-ID       PIC X(36).                                  
009300     05  ENTV-DECISAO         PIC X(09).                                  
009400     05  FILLER          PIC X(10).                                       
009500*                                                                         
009600 FD  CADASSEMB                                                            
009700     RECORD     CONTAINS    121 CHARACTERS                                
009800     RECORDING  MODE        IS F                                          
009900     LABEL      RECORD      IS STANDARD                                   
010000     DATA       RECORD      IS REG-CADASSEMB                              
010100     VALUE OF FILE-ID IS "ARQUIVOS/CADASSEMB.TXT".                        
010200 01  REG-CADASSEMB.                                                       
010300     05  CADA-ID-ASSEMB       PIC X(36).                                  
010400     05  CADA-PAUTA-ID        PIC X(36).                                  
010500     05  CADA-STATUS          PIC X(09).                                  
010600         88  CADA-STATUS-ABERTA        VALUE 'Aberta'.                    
010700         88  CADA-STATUS-ENCERRADA     VALUE 'Encerrada'.                 
010800     05  CADA-INICIADA-EM     PIC X(25).                                  
010900     05  CADA-FINALIZADA-EM   PIC X(25).                                  
011000     05  FILLER          PIC X(10).                                       
011100*                                                                         
011200 FD  CADMEMBRO                                                            
011300     RECORD     CONTAINS    167 CHARACTERS                                
011400     RECORDING  MODE        IS F                                          
011500     LABEL      RECORD      IS STANDARD                                   
011600     DATA       RECORD      IS REG-CADMEMBRO                              
011700     VALUE OF FILE-ID IS "ARQUIVOS/CADMEMBRO.TXT".                        
011800 01  REG-CADMEMBRO.                                                       
011900     05  CADM-ID-MEMBRO       PIC X(36).                                  
012000     05  CADM-NOME            PIC X(120).                                 
012100     05  CADM-CPF             PIC 9(11).                                  
012200     05  FILLER          PIC X(10).                                       
012300*                                                                         
012400 FD  CADVOTO                                                              
012500     RECORD     CONTAINS    145 CHARACTERS                                
012600     RECORDING  MODE        IS F                                          
012700     LABEL      RECORD      IS STANDARD                                   
012800     DATA       RECORD      IS REG-CADVOTO                                
012900     VALUE OF FILE-ID IS "ARQUIVOS/CADVOTO.TXT".                          
013000 01  REG-CADVOTO.                                                         
013100     05  CADV-ID-VOTO         PIC X(36).                                  
013200     05  CADV-ASSEMB-ID       PIC X(36).                                  
013300     05  CADV-MEMBRO-ID       PIC X(36).                                  
013400     05  CADV-DECISAO         PIC X(09).                                  
013500     05  CADV-REGISTRADO-EM   PIC X(25).                                  
013600     05  FILLER          PIC X(10).                                       
013700*                                                                         
013800 FD  RELINCO                                                              
013900     RECORD     CONTAINS    80 CHARACTERS                                 
014000     RECORDING  MODE        IS F                                          
014100     LABEL      RECORD      IS OMITTED                                    
014200     DATA       RECORD      IS REG-RELINCO                                
014300     VALUE OF FILE-ID IS "ARQUIVOS/RELINCO-VOTO.TXT".                     
014400 01  REG-RELINCO.                                                         
014500     05  FILLER          PIC X(80).                                       
014600*                                                                         
014700 WORKING-STORAGE SECTION.                                                 
014800*                                                                         
014900*  AREA PARA OBTER DATA E HORA DO SISTEMA                                 
015000*                                                                         
015100 01  WS-DATA-AAMMDD.                                                      
015200     05  WS-DATA-AA           PIC 9(02).                                  
015300     05  WS-DATA-MM           PIC 9(02).                                  
015400     05  WS-DATA-DD           PIC 9(02).                                  
015500 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD                            
015600                              PIC 9(06).                                  
015700*                                                                         
015800 01  WS-DATA-COMPLETA.                                                    
015900     05  WS-DATA-SECULO       PIC 9(02) COMP.                             
016000     05  WS-DATA-CCYY         PIC 9(04) COMP.                             
016100     05  WS-DATA-MES4         PIC 9(02) COMP.                             
016200     05  WS-DATA-DIA4         PIC 9(02) COMP.                             
016300 01  WS-DATA-COMPLETA-R REDEFINES WS-DATA-COMPLETA                        
016400                              PIC 9(10).                                  
016500*                                                                         
016600 01  WS-HORA-SISTEMA.                                                     
016700     05  WS-HORA-HH           PIC 9(02).                                  
016800     05  WS-HORA-MM           PIC 9(02).                                  
016900     05  WS-HORA-SS           PIC 9(02).                                  
017000     05  WS-HORA-CC           PIC 9(02).                                  
017100*                                                                         
017200*  AREA PARA MONTAGEM DO TIMESTAMP NO PADRAO ISO-8601                     
017300*                                                                         
017400 01  WS-TIMESTAMP-ISO.                                                    
017500     05  TS-ANO               PIC 9(04).                                  
017600     05  FILLER          PIC X(01) VALUE '-'.                             
017700     05  TS-MES               PIC 9(02).                                  
017800     05  FILLER          PIC X(01) VALUE '-'.                             
017900     05  TS-DIA               PIC 9(02).                                  
018000     05  FILLER          PIC X(01) VALUE 'T'.                             
018100     05  TS-HOR               PIC 9(02).                                  
018200     05  FILLER          PIC X(01) VALUE ':'.                             
018300     05  TS-MIN               PIC 9(02).                                  
018400     05  FILLER          PIC X(01) VALUE ':'.                             
018500     05  TS-SEG               PIC 9(02).                                  
018600     05  FILLER          PIC X(06) VALUE '-03:00'.                        
018700 01  WS-TIMESTAMP-ISO-X REDEFINES WS-TIMESTAMP-ISO                        
018800                              PIC X(25).                                  
018900*                                                                         
019000*  AREA PARA GERACAO DO IDENTIFICADOR UNICO DO VOTO                       
019100*                                                                         
019200 01  WS-CONTADOR-LOTE         PIC 9(04) COMP VALUE ZERO.                  
019300 01  WS-ID-GERADO.                                                        
019400     05  ID-G1                PIC X(08).                                  
019500     05  FILLER          PIC X(01) VALUE '-'.                             
019600     05  ID-G2                PIC X(04).                                  
019700     05  FILLER          PIC X(01) VALUE '-'.                             
019800     05  ID-G3                PIC X(04).                                  
019900     05  FILLER          PIC X(01) VALUE '-'.                             
020000     05  ID-G4                PIC X(04).                                  
020100     05  FILLER          PIC X(01) VALUE '-'.                             
020200     05  ID-G5                PIC X(12).                                  
020300 01  WS-ID-GERADO-X REDEFINES WS-ID-GERADO                                
020400                              PIC X(36).                                  
020500*                                                                         
020600*  09/08/92 MTK - TABELAS EM MEMORIA COM CADASTROS DE ASSEMBLEIAS,        
020700*  MEMBROS E VOTOS JA REGISTRADOS, PARA VALIDAR O PEDIDO DE VOTO          
020800*  SEM ACESSO ALEATORIO (NAO HA ARQUIVO ISAM NESTA INSTALACAO).           
020900*                                                                         
021000 01  WS-QTDE-ASSEMB-TAB       PIC 9(04) COMP VALUE ZERO.                  
021100 01  TAB-ASSEMB.                                                          
021200     05  TAB-ASSEMB-OCR OCCURS 0 TO 9999 TIMES                            
021300                        DEPENDING ON WS-QTDE-ASSEMB-TAB                   
021400                        INDEXED BY IX-ASSEMB.                             
021500         10  TAB-ID-ASSEMB    PIC X(36).                                  
021600         10  TAB-STATUS       PIC X(09).                                  
021700*                                                                         
021800 01  WS-QTDE-MEMBROS-TAB      PIC 9(04) COMP VALUE ZERO.                  
021900 01  TAB-MEMBRO.                                                          
022000     05  TAB-MEMBRO-OCR OCCURS 0 TO 9999 TIMES                            
022100                        DEPENDING ON WS-QTDE-MEMBROS-TAB                  
022200                        INDEXED BY IX-MEMBRO.                             
022300         10  TAB-ID-MEMBRO    PIC X(36).                                  
022400*                                                                         
022500 01  WS-QTDE-VOTOS-TAB        PIC 9(04) COMP VALUE ZERO.                  
022600 01  TAB-VOTO.                                                            
022700     05  TAB-VOTO-OCR OCCURS 0 TO 9999 TIMES                              
022800                      DEPENDING ON WS-QTDE-VOTOS-TAB                      
022900                      INDEXED BY IX-VOTO.                                 
023000         10  TAB-VOTO-ASSEMB  PIC X(36).                                  
023100         10  TAB-VOTO-MEMBRO  PIC X(36).                                  
023200*                                                                         
023300 01  WS-ACHOU-ASSEMB          PIC X(01) VALUE 'N'.                        
023400     88  ASSEMB-ENCONTRADA        VALUE 'S'.                              
023500     88  ASSEMB-NAO-ENCONTRADA    VALUE 'N'.                              
023600 01  WS-POS-ASSEMB            PIC 9(04) COMP VALUE ZERO.                  
023700 01  WS-ACHOU-MEMBRO          PIC X(01) VALUE 'N'.                        
023800     88  MEMBRO-ENCONTRADO        VALUE 'S'.                              
023900     88  MEMBRO-NAO-ENCONTRADO    VALUE 'N'.                              
024000 01  WS-ACHOU-VOTO-DUPLIC     PIC X(01) VALUE 'N'.                        
024100     88  VOTO-DUPLICADO           VALUE 'S'.                              
024200     88  VOTO-NAO-DUPLICADO       VALUE 'N'.                              
024300*                                                                         
024400*  CONTADORES E CHAVES DE CONTROLE                                        
024500*                                                                         
024600 77  ACUM-LINHAS              PIC 9(05) COMP VALUE ZERO.                  
024700 77  ACUM-PAG                 PIC 9(03) COMP VALUE ZERO.                  
024800 77  ACUM-LIDOS               PIC 9(07) COMP VALUE ZERO.                  
024900 77  ACUM-GRAVADOS            PIC 9(07) COMP VALUE ZERO.                  
025000 77  ACUM-REJEITADOS          PIC 9(07) COMP VALUE ZERO.                  
025100*                                                                         
025200 01  WS-OK-VALIDACAO          PIC X(01).                                  
025300     88  REGISTRO-VALIDO           VALUE 'S'.                             
025400     88  REGISTRO-INVALIDO         VALUE 'N'.                             
025500 01  WS-MOTIVO-REJEICAO       PIC X(40).                                  
025600*                                                                         
025700*  CELULAS DE FILE STATUS                                                 
025800*                                                                         
025900 77  FS-ENTVOTO               PIC X(02) VALUE SPACES.                     
026000 77  FS-CADASSEMB             PIC X(02) VALUE SPACES.                     
026100 77  FS-CADMEMBRO             PIC X(02) VALUE SPACES.                     
026200 77  FS-CADVOTO               PIC X(02) VALUE SPACES.                     
026300 77  FS-RELINCO               PIC X(02) VALUE SPACES.                     
026400 77  FS-COD-STATUS            PIC X(02) VALUE SPACES.                     
026500 77  FS-ARQUIVO               PIC X(20) VALUE SPACES.                     
026600 77  FS-OPERACAO              PIC X(20) VALUE SPACES.                     
026700*                                                                         
026800 01  WS-FIM-ENTVOTO           PIC X(01) VALUE 'N'.                        
026900     88  FIM-ENTVOTO               VALUE 'S'.                             
027000*                                                                         
027100*  LINHAS DO RELATORIO DE INCONSISTENCIA                                  
027200*                                                                         
027300 01  CAB001.                                                              
027400     05  FILLER          PIC X(20) VALUE 'DEPTO PROC. DADOS'.             
027500     05  FILLER          PIC X(40) VALUE SPACES.                          
027600     05  FILLER          PIC X(08) VALUE 'FL.'.                           
027700     05  CAB001-PAG           PIC ZZ9.                                    
027800     05  FILLER          PIC X(09) VALUE SPACES.                          
027900 01  CAB002.                                                              
028000     05  FILLER          PIC X(80) VALUE                                  
028100 'RELATORIO DE INCONSISTENCIA - REGISTRO DE VOTOS'.                       
028200 01  CAB003.                                                              
028300     05  FILLER          PIC X(80) VALUE ALL '-'.                         
028400 01  CAB004.                                                              
028500     05  FILLER          PIC X(18) VALUE 'ASSEMBLEIA-ID'.                 
028600     05  FILLER          PIC X(18) VALUE 'MEMBRO-ID'.                     
028700     05  FILLER          PIC X(44) VALUE 'MOTIVO DA REJEICAO'.            
028800 01  CAB005.                                                              
028900     05  FILLER          PIC X(80) VALUE ALL '-'.                         
029000 01  DET001.                                                              
029100     05  DET001-ASSEMB-ID     PIC X(18).                                  
029200     05  DET001-MEMBRO-ID     PIC X(18).                                  
029300     05  DET001-MOTIVO        PIC X(44).                                  
029400 01  TOT001.                                                              
029500     05  FILLER          PIC X(20) VALUE 'TOTAL DE LIDOS.....'.           
029600     05  TOT001-LIDOS         PIC ZZZ.ZZ9.                                
029700     05  FILLER          PIC X(50) VALUE SPACES.                          
029800 01  TOT002.                                                              
029900     05  FILLER          PIC X(20) VALUE 'TOTAL DE GRAVADOS..'.           
030000     05  TOT002-GRAV          PIC ZZZ.ZZ9.                                
030100     05  FILLER          PIC X(50) VALUE SPACES.                          
030200 01  TOT003.                                                              
030300     05  FILLER          PIC X(20) VALUE 'TOTAL DE REJEITADOS'.           
030400     05  TOT003-REJ           PIC ZZZ.ZZ9.                                
030500     05  FILLER          PIC X(50) VALUE SPACES.                          
030600*                                                                         
030700 PROCEDURE DIVISION.                                                      
030800*                                                                         
030900*================================================================*        
031000 000-00-INICIO              SECTION.                                      
031100*================================================================*        
031200     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
031300     PERFORM 001-05-CARREGAR-TAB-ASSEMB.                                  
031400     PERFORM 001-08-CARREGAR-TAB-MEMBRO.                                  
031500     PERFORM 001-11-CARREGAR-TAB-VOTO.                                    
031600     PERFORM 002-00-OBTER-DATA-HORA.                                      
031700     PERFORM 003-01-LER-ENTVOTO.                                          
031800     PERFORM 004-00-TRATAR                                                
031900         UNTIL FIM-ENTVOTO.                                               
032000     PERFORM 005-00-IMPRIMIR-TOTAIS.                                      
032100     PERFORM 006-00-FECHAR-ARQUIVOS.                                      
032200     STOP RUN.                                                            
032300 000-00-FIM.                EXIT.                                         
032400*                                                                         
032500*================================================================*        
032600 001-00-ABRIR-ARQUIVOS      SECTION.                                      
032700*================================================================*        
032800     OPEN INPUT  ENTVOTO.                                                 
032900     MOVE 'ENTVOTO'           TO FS-ARQUIVO.                              
033000     MOVE 'ABERTURA'          TO FS-OPERACAO.                             
033100     MOVE FS-ENTVOTO          TO FS-COD-STATUS.                           
033200     PERFORM 001-01-TESTAR-FS.                                            
033300                                                                          
033400     OPEN EXTEND CADVOTO.                                                 
033500     IF FS-CADVOTO EQUAL '35'                                             
033600         OPEN OUTPUT CADVOTO                                              
033700         CLOSE CADVOTO                                                    
033800         OPEN EXTEND CADVOTO.                                             
033900                                                                          
034000     MOVE 'CADVOTO'           TO FS-ARQUIVO.                              
034100     MOVE 'ABERTURA'          TO FS-OPERACAO.                             
034200     MOVE FS-CADVOTO          TO FS-COD-STATUS.                           
034300     PERFORM 001-01-TESTAR-FS.                                            
034400                                                                          
034500     OPEN OUTPUT RELINCO.                                                 
034600     MOVE 'RELINCO'           TO FS-ARQUIVO.                              
034700     MOVE 'ABERTURA'          TO FS-OPERACAO.                             
034800     MOVE FS-RELINCO          TO FS-COD-STATUS.                           
034900     PERFORM 001-01-TESTAR-FS.                                            
035000     PERFORM 001-14-VERIFICAR-MODO.                                       
035100 001-00-FIM.                EXIT.                                         
035200*                                                                         
035300*================================================================*        
035400 001-01-TESTAR-FS           SECTION.                                      
035500*================================================================*        
035600     IF FS-COD-STATUS NOT EQUAL '00' AND FS-COD-STATUS NOT EQUAL          
035700         '35'                                                             
035800         PERFORM 900-00-ERRO.                                             
035900 001-01-FIM.                EXIT.                                         
036000*                                                                         
036100*    09/08/92 MTK - CARGA DO CADASTRO MESTRE DE ASSEMBLEIAS EM            
036200*    TABELA PARA CONFERENCIA DE EXISTENCIA E SITUACAO.                    
036300*                                                                         
036400*================================================================*        
036500 001-05-CARREGAR-TAB-ASSEMB  SECTION.                                     
036600*================================================================*        
036700     OPEN INPUT CADASSEMB.                                                
036800     MOVE 'CADASSEMB'         TO FS-ARQUIVO.                              
036900     MOVE 'CARGA-TAB'         TO FS-OPERACAO.                             
037000     IF FS-CADASSEMB NOT EQUAL '00' AND FS-CADASSEMB NOT EQUAL            
037100         '35'                                                             
037200         MOVE FS-CADASSEMB        TO FS-COD-STATUS                        
037300         PERFORM 900-00-ERRO                                              
037400     ELSE                                                                 
037500         IF FS-CADASSEMB EQUAL '00'                                       
037600             PERFORM 001-06-LER-TAB-CADASSEMB                             
037700                 UNTIL FS-CADASSEMB EQUAL '10'.                           
037800                                                                          
037900     CLOSE CADASSEMB.                                                     
038000 001-05-FIM.                EXIT.                                         
038100*                                                                         
038200*================================================================*        
038300 001-06-LER-TAB-CADASSEMB   SECTION.                                      
038400*================================================================*        
038500     READ CADASSEMB.                                                      
038600                                                                          
038700     IF FS-CADASSEMB NOT EQUAL '10'                                       
038800         ADD 1                TO WS-QTDE-ASSEMB-TAB                       
038900         SET IX-ASSEMB        TO WS-QTDE-ASSEMB-TAB                       
039000         MOVE CADA-ID-ASSEMB  TO TAB-ID-ASSEMB (IX-ASSEMB)                
039100         MOVE CADA-STATUS     TO TAB-STATUS (IX-ASSEMB).                  
039200 001-06-FIM.                EXIT.                                         
039300*                                                                         
039400*    09/08/92 MTK - CARGA DO CADASTRO MESTRE DE MEMBROS EM TABELA         
039500*    PARA CONFERENCIA DE EXISTENCIA.                                      
039600*                                                                         
039700*================================================================*        
039800 001-08-CARREGAR-TAB-MEMBRO  SECTION.                                     
039900*================================================================*        
040000     OPEN INPUT CADMEMBRO.                                                
040100     MOVE 'CADMEMBRO'         TO FS-ARQUIVO.                              
040200     MOVE 'CARGA-TAB'         TO FS-OPERACAO.                             
040300     IF FS-CADMEMBRO NOT EQUAL '00' AND FS-CADMEMBRO NOT EQUAL            
040400         '35'                                                             
040500         MOVE FS-CADMEMBRO        TO FS-COD-STATUS                        
040600         PERFORM 900-00-ERRO                                              
040700     ELSE                                                                 
040800         IF FS-CADMEMBRO EQUAL '00'                                       
040900             PERFORM 001-09-LER-TAB-CADMEMBRO                             
041000                 UNTIL FS-CADMEMBRO EQUAL '10'.                           
041100                                                                          
041200     CLOSE CADMEMBRO.                                                     
041300 001-08-FIM.                EXIT.                                         
041400*                                                                         
041500*================================================================*        
041600 001-09-LER-TAB-CADMEMBRO   SECTION.                                      
041700*================================================================*        
041800     READ CADMEMBRO.                                                      
041900                                                                          
042000     IF FS-CADMEMBRO NOT EQUAL '10'                                       
042100         ADD 1                TO WS-QTDE-MEMBROS-TAB                      
042200         SET IX-MEMBRO        TO WS-QTDE-MEMBROS-TAB                      
042300         MOVE CADM-ID-MEMBRO  TO TAB-ID-MEMBRO (IX-MEMBRO).               
042400 001-09-FIM.                EXIT.                                         
042500*                                                                         
042600*    21/01/93 OST - CARGA DO MESTRE DE VOTOS JA REGISTRADOS               
042700*    EM TABELA PARA CONFERIR DUPLICIDADE POR ASSEMBLEIA/MEMBRO.           
042800*                                                                         
042900*================================================================*        
043000 001-11-CARREGAR-TAB-VOTO    SECTION.                                     
043100*================================================================*        
043200     OPEN INPUT CADVOTO.                                                  
043300     MOVE 'CADVOTO'           TO FS-ARQUIVO.                              
043400     MOVE 'CARGA-TAB'         TO FS-OPERACAO.                             
043500     IF FS-CADVOTO NOT EQUAL '00' AND FS-CADVOTO NOT EQUAL '35'           
043600         MOVE FS-CADVOTO          TO FS-COD-STATUS                        
043700         PERFORM 900-00-ERRO                                              
043800     ELSE                                                                 
043900         IF FS-CADVOTO EQUAL '00'                                         
044000             PERFORM 001-12-LER-TAB-CADVOTO                               
044100                 UNTIL FS-CADVOTO EQUAL '10'.                             
044200                                                                          
044300     CLOSE CADVOTO.                                                       
044400 001-11-FIM.                EXIT.                                         
044500*                                                                         
044600*================================================================*        
044700 001-12-LER-TAB-CADVOTO      SECTION.                                     
044800*================================================================*        
044900     READ CADVOTO.                                                        
045000                                                                          
045100     IF FS-CADVOTO NOT EQUAL '10'                                         
045200         ADD 1                TO WS-QTDE-VOTOS-TAB                        
045300         SET IX-VOTO          TO WS-QTDE-VOTOS-TAB                        
045400         MOVE CADV-ASSEMB-ID  TO TAB-VOTO-ASSEMB (IX-VOTO)                
045500         MOVE CADV-MEMBRO-ID  TO TAB-VOTO-MEMBRO (IX-VOTO).               
045600 001-12-FIM.                EXIT.                                         
045700*                                                                         
045800*================================================================*        
045900 001-14-VERIFICAR-MODO      SECTION.                                      
046000*================================================================*        
046100     IF CHAVE-MODO-TESTE                                                  
046200         DISPLAY 'URNA0060 - MODO DE TESTE (UPSI-0)'.                     
046300 001-14-FIM.                EXIT.                                         
046400*                                                                         
046500*================================================================*        
046600 002-00-OBTER-DATA-HORA     SECTION.                                      
046700*================================================================*        
046800     ACCEPT WS-DATA-AAMMDD-R FROM DATE.                                   
046900     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
047000     PERFORM 002-01-EXPANDIR-ANO.                                         
047100 002-00-FIM.                EXIT.                                         
047200*                                                                         
047300*    09/02/99 LMS - EXPANSAO DO ANO DE 2 P/ 4 DIGITOS - JANELA     CR-1998
047400*    DE SECULO FIXADA EM 1950-2049.                                CR-1998
047500*                                                                         
047600*================================================================*        
047700 002-01-EXPANDIR-ANO        SECTION.                                      
047800*================================================================*        
047900     IF WS-DATA-AA < 50                                                   
048000         MOVE 20              TO WS-DATA-SECULO                           
048100     ELSE                                                                 
048200         MOVE 19              TO WS-DATA-SECULO.                          
048300                                                                          
048400     COMPUTE WS-DATA-CCYY = (WS-DATA-SECULO * 100) + WS-DATA-AA.          
048500     MOVE WS-DATA-MM          TO WS-DATA-MES4.                            
048600     MOVE WS-DATA-DD          TO WS-DATA-DIA4.                            
048700     MOVE WS-DATA-CCYY        TO TS-ANO.                                  
048800     MOVE WS-DATA-MES4        TO TS-MES.                                  
048900     MOVE WS-DATA-DIA4        TO TS-DIA.                                  
049000     MOVE WS-HORA-HH          TO TS-HOR.                                  
049100     MOVE WS-HORA-MM          TO TS-MIN.                                  
049200     MOVE WS-HORA-SS          TO TS-SEG.                                  
049300 002-01-FIM.                EXIT.                                         
049400*                                                                         
049500*================================================================*        
049600 003-01-LER-ENTVOTO          SECTION.                                     
049700*================================================================*        
049800     MOVE 'LEITURA'           TO FS-OPERACAO.                             
049900     READ ENTVOTO.                                                        
050000                                                                          
050100     IF FS-ENTVOTO EQUAL '10'                                             
050200         MOVE 'S'             TO WS-FIM-ENTVOTO                           
050300     ELSE                                                                 
050400         ADD 1                TO ACUM-LIDOS.                              
050500 003-01-FIM.                EXIT.                                         
050600*                                                                         
050700*    04/03/09 VMA - SEQUENCIA DE VALIDACAO: EXISTE A ASSEMBLEIA,   CR-2009
050800*    EXISTENCIA DO MEMBRO, DUPLICIDADE DO VOTO, SITUACAO ABERTA    CR-2009
050900*    DA ASSEMBLEIA E PRESENCA DA DECISAO, NESTA ORDEM.             CR-2009
051000*                                                                         
051100*================================================================*        
051200 004-00-TRATAR               SECTION.                                     
051300*================================================================*        
051400     MOVE 'S'                 TO WS-OK-VALIDACAO.                         
051500     MOVE SPACES              TO WS-MOTIVO-REJEICAO.                      
051600                                                                          
051700     PERFORM 004-02-VALIDAR-ASSEMB.                                       
051800                                                                          
051900     IF REGISTRO-VALIDO                                                   
052000         PERFORM 004-03-VALIDAR-MEMBRO                                    
052100         IF REGISTRO-VALIDO                                               
052200             PERFORM 004-04-VALIDAR-DUPLIC                                
052300             IF REGISTRO-VALIDO                                           
052400                 PERFORM 004-05-VALIDAR-ABERTA                            
052500                 IF REGISTRO-VALIDO                                       
052600                     PERFORM 004-06-VALIDAR-DECISAO                       
052700                     IF REGISTRO-VALIDO                                   
052800                         PERFORM 004-07-GERAR-ID                          
052900                         PERFORM 004-08-GRAVA-CADVOTO                     
053000                         ADD 1        TO ACUM-GRAVADOS                    
053100                     ELSE                                                 
053200                         PERFORM 004-01-IMPRESSAO                         
053300                         ADD 1        TO ACUM-REJEITADOS                  
053400                 ELSE                                                     
053500                     PERFORM 004-01-IMPRESSAO                             
053600                     ADD 1            TO ACUM-REJEITADOS                  
053700             ELSE                                                         
053800                 PERFORM 004-01-IMPRESSAO                                 
053900                 ADD 1                TO ACUM-REJEITADOS                  
054000         ELSE                                                             
054100             PERFORM 004-01-IMPRESSAO                                     
054200             ADD 1                    TO ACUM-REJEITADOS                  
054300     ELSE                                                                 
054400         PERFORM 004-01-IMPRESSAO                                         
054500         ADD 1                        TO ACUM-REJEITADOS.                 
054600                                                                          
054700     PERFORM 003-01-LER-ENTVOTO.                                          
054800 004-00-FIM.                EXIT.                                         
054900*                                                                         
055000*================================================================*        
055100 004-01-IMPRESSAO            SECTION.                                     
055200*================================================================*        
055300     IF ACUM-LINHAS EQUAL ZERO                                            
055400         PERFORM 004-10-CABECALHOS.                                       
055500                                                                          
055600     MOVE ENTV-ASSEMB-ID      TO DET001-ASSEMB-ID.                        
055700     MOVE ENTV-MEMBRO-ID      TO DET001-MEMBRO-ID.                        
055800     MOVE WS-MOTIVO-REJEICAO  TO DET001-MOTIVO.                           
055900                                                                          
056000     WRITE REG-RELINCO        FROM DET001 AFTER 1.                        
056100     ADD 1                    TO ACUM-LINHAS.                             
056200     IF ACUM-LINHAS > 50                                                  
056300         MOVE ZERO            TO ACUM-LINHAS.                             
056400 004-01-FIM.                EXIT.                                         
056500*                                                                         
056600*================================================================*        
056700 004-02-VALIDAR-ASSEMB       SECTION.                                     
056800*================================================================*        
056900     MOVE ZERO                TO WS-POS-ASSEMB.                           
057000     IF ENTV-ASSEMB-ID EQUAL SPACES OR LOW-VALUES                         
057100         MOVE 'N'                 TO WS-OK-VALIDACAO                      
057200         MOVE 'ASSEMBLEIA-ID EM BRANCO' TO WS-MOTIVO-REJEICAO             
057300     ELSE                                                                 
057400         IF WS-QTDE-ASSEMB-TAB > ZERO                                     
057500             PERFORM 004-11-COMPARAR-ASSEMB                               
057600                 VARYING IX-ASSEMB FROM 1 BY 1                            
057700                 UNTIL IX-ASSEMB > WS-QTDE-ASSEMB-TAB.                    
057800                                                                          
057900         IF WS-POS-ASSEMB EQUAL ZERO AND ENTV-ASSEMB-ID NOT               
058000             EQUAL SPACES AND ENTV-ASSEMB-ID NOT EQUAL                    
058100             LOW-VALUES                                                   
058200             MOVE 'N'             TO WS-OK-VALIDACAO                      
058300             MOVE 'ASSEMBLEIA INFORMADA NAO CADASTRADA' TO                
058400                 WS-MOTIVO-REJEICAO.                                      
058500 004-02-FIM.                EXIT.                                         
058600*                                                                         
058700*================================================================*        
058800 004-03-VALIDAR-MEMBRO       SECTION.                                     
058900*================================================================*        
059000     MOVE 'N'                 TO WS-ACHOU-MEMBRO.                         
059100     IF ENTV-MEMBRO-ID EQUAL SPACES OR LOW-VALUES                         
059200         MOVE 'N'                 TO WS-OK-VALIDACAO                      
059300         MOVE 'MEMBRO-ID EM BRANCO' TO WS-MOTIVO-REJEICAO                 
059400     ELSE                                                                 
059500         IF WS-QTDE-MEMBROS-TAB > ZERO                                    
059600             PERFORM 004-12-COMPARAR-MEMBRO                               
059700                 VARYING IX-MEMBRO FROM 1 BY 1                            
059800                 UNTIL IX-MEMBRO > WS-QTDE-MEMBROS-TAB.                   
059900                                                                          
060000         IF MEMBRO-NAO-ENCONTRADO AND ENTV-MEMBRO-ID NOT                  
060100             EQUAL SPACES AND ENTV-MEMBRO-ID NOT EQUAL                    
060200             LOW-VALUES                                                   
060300             MOVE 'N'             TO WS-OK-VALIDACAO                      
060400             MOVE 'MEMBRO INFORMADO NAO CADASTRADO' TO                    
060500                 WS-MOTIVO-REJEICAO.                                      
060600 004-03-FIM.                EXIT.                                         
060700*                                                                         
060800*================================================================*        
060900 004-04-VALIDAR-DUPLIC       SECTION.                                     
061000*================================================================*        
061100     MOVE 'N'                 TO WS-ACHOU-VOTO-DUPLIC.                    
061200     IF WS-QTDE-VOTOS-TAB > ZERO                                          
061300         PERFORM 004-13-COMPARAR-VOTO                                     
061400             VARYING IX-VOTO FROM 1 BY 1                                  
061500             UNTIL IX-VOTO > WS-QTDE-VOTOS-TAB.                           
061600                                                                          
061700     IF VOTO-DUPLICADO                                                    
061800         MOVE 'N'             TO WS-OK-VALIDACAO                          
061900         MOVE 'MEMBRO JA VOTOU NESTA ASSEMBLEIA' TO                       
062000             WS-MOTIVO-REJEICAO.                                          
062100 004-04-FIM.                EXIT.                                         
062200*                                                                         
062300*================================================================*        
062400 004-05-VALIDAR-ABERTA       SECTION.                                     
062500*================================================================*        
062600     SET IX-ASSEMB            TO WS-POS-ASSEMB.                           
062700     IF TAB-STATUS (IX-ASSEMB) NOT EQUAL 'Aberta'                         
062800         MOVE 'N'                 TO WS-OK-VALIDACAO                      
062900         MOVE 'ASSEMBLEIA ENCERRADA' TO WS-MOTIVO-REJEICAO.               
063000 004-05-FIM.                EXIT.                                         
063100*                                                                         
063200*================================================================*        
063300 004-06-VALIDAR-DECISAO      SECTION.                                     
063400*================================================================*        
063500     IF ENTV-DECISAO NOT EQUAL 'Concordo' AND ENTV-DECISAO NOT            
063600         EQUAL 'Discordo'                                                 
063700         MOVE 'N'                 TO WS-OK-VALIDACAO                      
063800         MOVE 'DECISAO NAO INFORMADA OU INVALIDA' TO                      
063900             WS-MOTIVO-REJEICAO.                                          
064000 004-06-FIM.                EXIT.                                         
064100*                                                                         
064200*================================================================*        
064300 004-07-GERAR-ID             SECTION.                                     
064400*================================================================*        
064500     ADD 1                    TO WS-CONTADOR-LOTE.                        
064600     MOVE WS-DATA-CCYY        TO ID-G1 (1:4).                             
064700     MOVE WS-DATA-MES4        TO ID-G1 (5:2).                             
064800     MOVE WS-DATA-DIA4        TO ID-G1 (7:2).                             
064900     MOVE WS-HORA-HH          TO ID-G2 (1:2).                             
065000     MOVE WS-HORA-MM          TO ID-G2 (3:2).                             
065100     MOVE WS-HORA-SS          TO ID-G3 (1:2).                             
065200     MOVE WS-HORA-CC          TO ID-G3 (3:2).                             
065300     MOVE '4F60'              TO ID-G4.                                   
065400     MOVE WS-CONTADOR-LOTE    TO ID-G5 (1:4).                             
065500     MOVE ACUM-LIDOS          TO ID-G5 (5:7).                             
065600     MOVE ZERO                TO ID-G5 (12:1).                            
065700 004-07-FIM.                EXIT.                                         
065800*                                                                         
065900*================================================================*        
066000 004-08-GRAVA-CADVOTO        SECTION.                                     
066100*================================================================*        
066200     MOVE WS-ID-GERADO-X      TO CADV-ID-VOTO.                            
066300     MOVE ENTV-ASSEMB-ID      TO CADV-ASSEMB-ID.                          
066400     MOVE ENTV-MEMBRO-ID      TO CADV-MEMBRO-ID.                          
066500     MOVE ENTV-DECISAO        TO CADV-DECISAO.                            
066600     MOVE WS-TIMESTAMP-ISO-X  TO CADV-REGISTRADO-EM.                      
066700     MOVE SPACES              TO FILLER OF REG-CADVOTO.                   
066800                                                                          
066900     WRITE REG-CADVOTO.                                                   
067000     MOVE 'CADVOTO'           TO FS-ARQUIVO.                              
067100     MOVE 'GRAVACAO'          TO FS-OPERACAO.                             
067200     MOVE FS-CADVOTO          TO FS-COD-STATUS.                           
067300     PERFORM 001-01-TESTAR-FS.                                            
067400                                                                          
067500     ADD 1                    TO WS-QTDE-VOTOS-TAB.                       
067600     SET IX-VOTO              TO WS-QTDE-VOTOS-TAB.                       
067700     MOVE ENTV-ASSEMB-ID      TO TAB-VOTO-ASSEMB (IX-VOTO).               
067800     MOVE ENTV-MEMBRO-ID      TO TAB-VOTO-MEMBRO (IX-VOTO).               
067900 004-08-FIM.                EXIT.                                         
068000*                                                                         
068100*================================================================*        
068200 004-10-CABECALHOS           SECTION.                                     
068300*================================================================*        
068400     ADD 1                    TO ACUM-PAG.                                
068500     MOVE ACUM-PAG            TO CAB001-PAG.                              
068600                                                                          
068700     WRITE REG-RELINCO        FROM CAB001 AFTER ADVANCING                 
068800                              TOP-OF-FORM.                                
068900     WRITE REG-RELINCO        FROM CAB002 AFTER 1.                        
069000     WRITE REG-RELINCO        FROM CAB003 AFTER 1.                        
069100     WRITE REG-RELINCO        FROM CAB004 AFTER 1.                        
069200     WRITE REG-RELINCO        FROM CAB005 AFTER 1.                        
069300 004-10-FIM.                EXIT.                                         
069400*                                                                         
069500*================================================================*        
069600 004-11-COMPARAR-ASSEMB      SECTION.                                     
069700*================================================================*        
069800     IF TAB-ID-ASSEMB (IX-ASSEMB) EQUAL ENTV-ASSEMB-ID                    
069900         SET WS-POS-ASSEMB        TO IX-ASSEMB.                           
070000 004-11-FIM.                EXIT.                                         
070100*                                                                         
070200*================================================================*        
070300 004-12-COMPARAR-MEMBRO      SECTION.                                     
070400*================================================================*        
070500     IF TAB-ID-MEMBRO (IX-MEMBRO) EQUAL ENTV-MEMBRO-ID                    
070600         MOVE 'S'                 TO WS-ACHOU-MEMBRO.                     
070700 004-12-FIM.                EXIT.                                         
070800*                                                                         
070900*================================================================*        
071000 004-13-COMPARAR-VOTO        SECTION.                                     
071100*================================================================*        
071200     IF TAB-VOTO-ASSEMB (IX-VOTO) EQUAL ENTV-ASSEMB-ID AND                
071300         TAB-VOTO-MEMBRO (IX-VOTO) EQUAL ENTV-MEMBRO-ID                   
071400         MOVE 'S'                 TO WS-ACHOU-VOTO-DUPLIC.                
071500 004-13-FIM.                EXIT.                                         
071600*                                                                         
071700*================================================================*        
071800 005-00-IMPRIMIR-TOTAIS     SECTION.                                      
071900*================================================================*        
072000     MOVE ACUM-LIDOS          TO TOT001-LIDOS.                            
072100     MOVE ACUM-GRAVADOS       TO TOT002-GRAV.                             
072200     MOVE ACUM-REJEITADOS     TO TOT003-REJ.                              
072300                                                                          
072400     WRITE REG-RELINCO        FROM TOT001 AFTER 2.                        
072500     WRITE REG-RELINCO        FROM TOT002 AFTER 1.                        
072600     WRITE REG-RELINCO        FROM TOT003 AFTER 1.                        
072700 005-00-FIM.                EXIT.                                         
072800*                                                                         
072900*================================================================*        
073000 006-00-FECHAR-ARQUIVOS     SECTION.                                      
073100*================================================================*        
073200     CLOSE ENTVOTO.                                                       
073300     CLOSE CADVOTO.                                                       
073400     CLOSE RELINCO.                                                       
073500 006-00-FIM.                EXIT.                                         
073600*                                                                         
073700*================================================================*        
073800 900-00-ERRO                 SECTION.                                     
073900*================================================================*        
074000     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO              
074100     DISPLAY '* FILE STATUS = ' FS-COD-STATUS                             
074200     DISPLAY '* PROGRAMA ENCERRADO'                                       
074300     STOP RUN.                                                            
074400 900-00-FIM.                EXIT.                                         
