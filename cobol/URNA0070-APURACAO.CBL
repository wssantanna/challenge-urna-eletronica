000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    URNA0070.                                                 
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.                                  
000400 INSTALLATION.  DEPTO DE PROCESSAMENTO DE DADOS.                          
000500 DATE-WRITTEN.  30/07/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - GOVERNANCA SOCIETARIA.                      
000800*                                                                         
000900*****************************************************************         
001000* HISTORICO DE MANUTENCAO                                       *         
001100*****************************************************************         
001200* 30/07/91 OST  APURACAO DE VOTOS POR ASSEMBLEIA - VERSAO 1               
001300* 22/11/91 OST  AJUSTE NO CABECALHO DO RELATORIO - PAGINACAO              
001400* 30/03/93 MTK  AJUSTE FS-COD-STATUS APOS ERRO DE LEITURA                 
001500* 11/01/95 MTK  REVISAO GERAL - PADRAO DE COMENTARIOS DPD                 
001600* 03/06/96 LMS  INCLUSAO DE QUEBRA DE PAGINA POR TOP-OF-FORM              
001700* 20/02/97 LMS  CORRECAO ARREDONDAMENTO CAMPO DE PAGINA                   
001800* 18/12/98 LMS  PREPARACAO VIRADA DO SECULO - ENTRADA EM ESTUDO    CR-1997
001900* 09/02/99 LMS VIRADA DO SECULO - EXPANSAO DE ANO PARA 4 DIGITOS   CR-1998
002000* 16/02/99 LMS  TESTES DE REGRESSAO DA VIRADA DO SECULO - OK       CR-1998
002100* 04/10/01 RCS  INCLUSAO DE CHAVE UPSI PARA MODO DE TESTE                 
002200* 12/01/07 VMA  REVISAO DE CAMPOS FILLER PARA AUDITORIA                   
002300*****************************************************************         
002400* PROGRAMA......: URNA0070                                                
002500* FUNCAO........: APURAR OS VOTOS REGISTRADOS EM CADA ASSEMBLEIA.         
002600*                 LE O CADASTRO MESTRE DE VOTOS, PRE-CLASSIFICADO         
002700*                 POR ASSEMBLEIA-ID, ACUMULA NA QUEBRA DE CONTROLE        
002800*                 O TOTAL DE VOTOS, O TOTAL "CONCORDO" E O TOTAL          
002900*                 TOTAL DE VOTOS "DISCORDO" DE CADA ASSEMBLEIA E          
003000*                 EMITE UMA LINHA DE APURACAO POR ASSEMBLEIA NO           
003100*                 RELATORIO DE APURACAO. NAO HA TOTAL GERAL.              
003200*****************************************************************         
003300*                                                                         
003400 ENVIRONMENT    DIVISION.                                                 
003500 CONFIGURATION  SECTION.                                                  
003600 SPECIAL-NAMES.                                                           
003700                C01 IS TOP-OF-FORM                                        
003800                CLASS CLASSE-NUMERICA IS '0' THRU '9'                     
003900                UPSI-0 ON  STATUS IS CHAVE-MODO-TESTE                     
004000                       OFF STATUS IS CHAVE-MODO-NORMAL.                   
004100*                                                                         
004200 INPUT-OUTPUT   SECTION.                                                  
004300 FILE-CONTROL.                                                            
004400*                                                                         
004500     SELECT CADVOTO         ASSIGN TO DISK                                
004600                            ORGANIZATION LINE SEQUENTIAL                  
004700                            ACCESS SEQUENTIAL                             
004800                            FILE STATUS FS-CADVOTO.                       
004900*                                                                         
005000     SELECT RELAPUR         ASSIGN TO DISK                                
005100                            ORGANIZATION LINE SEQUENTIAL                  
005200                            ACCESS SEQUENTIAL                             
005300                            FILE STATUS FS-RELAPUR.                       
005400*                                                                         
005500 DATA           DIVISION.                                                 
005600 FILE           SECTION.                                                  
005700*                                                                         
005800 FD  CADVOTO                                                              
005900     RECORD     CONTAINS    145 CHARACTERS                                
006000     RECORDING  MODE        IS F                                          
006100     LABEL      RECORD      IS STANDARD                                   
006200     DATA       RECORD      IS REG-CADVOTO                                
006300     VALUE OF FILE-ID IS "ARQUIVOS/CADVOTO.TXT".                          
006400 01  REG-CADVOTO.                                                         
006500     05  CADV-ID-VOTO         PIC X(36).                                  
006600     05  CADV-ASSEMB-ID       PIC X(36).                                  
006700     05  CADV-MEMBRO-ID       PIC X(36).                                  
006800     05  CADV-DECISAO         PIC X(09).                                  
006900     05  CADV-REGISTRADO-EM   PIC X(25).                                  
007000     05  FILLER          PIC X(10).                                       
007100*                                                                         
007200 FD  RELAPUR                                                              
007300     RECORD     CONTAINS    80 CHARACTERS                                 
007400     RECORDING  MODE        IS F                                          
007500     LABEL      RECORD      IS OMITTED                                    
007600     DATA       RECORD      IS REG-RELAPUR                                
007700     VALUE OF FILE-ID IS "ARQUIVOS/RELAPUR.TXT".                          
007800 01  REG-RELAPUR.                                                         
007900     05  FILLER          PIC X(80).                                       
008000*                                                                         
008100 WORKING-STORAGE SECTION.                                                 
008200*                                                                         
008300*  AREA PARA OBTER DATA E HORA DO SISTEMA (IMPRESSA NO CABECALHO)         
008400*                                                                         
008500 01  WS-DATA-AAMMDD.                                                      
008600     05  WS-DATA-AA           PIC 9(02).                                  
008700     05  WS-DATA-MM           PIC 9(02).                                  
008800     05  WS-DATA-DD           PIC 9(02).                                  
008900 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD                            
009000                              PIC 9(06).                                  
009100*                                                                         
009200 01  WS-DATA-COMPLETA.                                                    
009300     05  WS-DATA-SECULO       PIC 9(02) COMP.                             
009400     05  WS-DATA-CCYY         PIC 9(04) COMP.                             
009500     05  WS-DATA-MES4         PIC 9(02) COMP.                             
009600     05  WS-DATA-DIA4         PIC 9(02) COMP.                             
009700 01  WS-DATA-COMPLETA-R REDEFINES WS-DATA-COMPLETA                        
009800                              PIC 9(10).                                  
009900*                                                                         
010000 01  WS-HORA-SISTEMA.                                                     
010100     05  WS-HORA-HH           PIC 9(02).                                  
010200     05  WS-HORA-MM           PIC 9(02).                                  
010300     05  WS-HORA-SS           PIC 9(02).                                  
010400     05  WS-HORA-CC           PIC 9(02).                                  
010500 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA                          
010600                              PIC 9(08).                                  
010700*                                                                         
010800*  ASSEMBLEIA CORRENTE DA QUEBRA DE CONTROLE, COM VIA ALTERNATIVA         
010900*  NUMERICA UTILIZADA APENAS PARA CONFERENCIA DE INICIALIZACAO            
011000*                                                                         
011100 01  ASSEMB-ANT               PIC X(36) VALUE SPACES.                     
011200 01  WS-PRIMEIRA-QUEBRA       PIC X(01) VALUE 'S'.                        
011300     88  E-PRIMEIRA-ASSEMB        VALUE 'S'.                              
011400     88  NAO-E-PRIMEIRA-ASSEMB    VALUE 'N'.                              
011500*                                                                         
011600*  ACUMULADORES DA QUEBRA DE CONTROLE                                     
011700*                                                                         
011800 77  ACUM-LINHAS              PIC 9(05) COMP VALUE 60.                    
011900 77  ACUM-PAG                 PIC 9(03) COMP VALUE ZERO.                  
012000 77  ACUM-LIDOS               PIC 9(07) COMP VALUE ZERO.                  
012100 77  ACUM-VOTOS-ASSEMB        PIC 9(09) COMP VALUE ZERO.                  
012200 77  ACUM-CONCORDO-ASSEMB     PIC 9(09) COMP VALUE ZERO.                  
012300 77  ACUM-DISCORDO-ASSEMB     PIC 9(09) COMP VALUE ZERO.                  
012400*                                                                         
012500*  CELULAS DE FILE STATUS                                                 
012600*                                                                         
012700 01  FS-CADVOTO               PIC X(02).                                  
012800 01  FS-RELAPUR               PIC X(02).                                  
012900 01  FS-COD-STATUS            PIC X(02).                                  
013000 01  FS-ARQUIVO               PIC X(20).                                  
013100 01  FS-OPERACAO              PIC X(20).                                  
013200*                                                                         
013300*  LINHAS DO RELATORIO DE APURACAO                                        
013400*                                                                         
013500 01  CAB001.                                                              
013600     05  FILLER          PIC X(20) VALUE 'DEPTO PROC. DADOS'.             
013700     05  CAB001-HOR           PIC 9(02).                                  
013800     05  FILLER          PIC X(01) VALUE ':'.                             
013900     05  CAB001-MIN           PIC 9(02).                                  
014000     05  FILLER          PIC X(30) VALUE SPACES.                          
014100     05  FILLER          PIC X(04) VALUE 'FL.'.                           
014200     05  CAB001-PAG           PIC ZZ9.                                    
014300 01  CAB002.                                                              
014400     05  FILLER          PIC X(80) VALUE                                  
014500 'RELATORIO DE APURACAO DE VOTOS POR ASSEMBLEIA'.                         
014600 01  CAB003.                                                              
014700     05  FILLER          PIC X(80) VALUE ALL '-'.                         
014800 01  CAB004.                                                              
014900     05  FILLER          PIC X(38) VALUE 'ASSEMBLEIA-ID'.                 
015000     05  FILLER          PIC X(14) VALUE 'TOT. VOTOS'.                    
015100     05  FILLER          PIC X(14) VALUE 'TOT. CONCORDO'.                 
015200     05  FILLER          PIC X(14) VALUE 'TOT. DISCORDO'.                 
015300 01  CAB005.                                                              
015400     05  FILLER          PIC X(80) VALUE ALL '-'.                         
015500 01  DET001.                                                              
015600     05  DET001-ASSEMB-ID     PIC X(38).                                  
015700     05  DET001-TOT-VOTOS     PIC ZZZ.ZZZ.ZZ9.                            
015800     05  FILLER          PIC X(03) VALUE SPACES.                          
015900     05  DET001-TOT-CONCORDO  PIC ZZZ.ZZZ.ZZ9.                            
016000     05  FILLER          PIC X(03) VALUE SPACES.                          
016100     05  DET001-TOT-DISCORDO  PIC ZZZ.ZZZ.ZZ9.                            
016200*                                                                         
016300 PROCEDURE DIVISION.                                                      
016400*                                                                         
016500*================================================================*        
016600 000-00-INICIO              SECTION.                                      
016700*================================================================*        
016800     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
016900     PERFORM 002-00-OBTER-DATA-HORA.                                      
017000     PERFORM 003-00-VER-ARQ-VAZIO.                                        
017100     PERFORM 004-00-TRATAR-CADVOTO                                        
017200         UNTIL FS-CADVOTO EQUAL '10'.                                     
017300     PERFORM 005-00-IMPRIMIR-TOTAIS.                                      
017400     PERFORM 006-00-FECHAR-ARQUIVOS.                                      
017500     STOP RUN.                                                            
017600 000-00-FIM.                EXIT.                                         
017700*                                                                         
017800*================================================================*        
017900 001-00-ABRIR-ARQUIVOS      SECTION.                                      
018000*================================================================*        
018100     OPEN INPUT  CADVOTO                                                  
018200          OUTPUT RELAPUR.                                                 
018300     MOVE 'ABERTURA'          TO FS-OPERACAO.                             
018400     PERFORM 001-01-TESTAR-FS.                                            
018500     PERFORM 001-04-VERIFICAR-MODO.                                       
018600 001-00-FIM.                EXIT.                                         
018700*                                                                         
018800*================================================================*        
018900 001-01-TESTAR-FS           SECTION.                                      
019000*================================================================*        
019100     PERFORM 001-02-FS-CADVOTO.                                           
019200     PERFORM 001-03-FS-RELAPUR.                                           
019300 001-01-FIM.                EXIT.                                         
019400*                                                                         
019500*================================================================*        
019600 001-02-FS-CADVOTO          SECTION.                                      
019700*================================================================*        
019800     MOVE 'CADVOTO'           TO FS-ARQUIVO.                              
019900     MOVE FS-CADVOTO          TO FS-COD-STATUS.                           
020000     IF FS-CADVOTO NOT EQUAL '00' AND FS-CADVOTO NOT EQUAL '10'           
020100         PERFORM 900-00-ERRO.                                             
020200 001-02-FIM.                EXIT.                                         
020300*                                                                         
020400*================================================================*        
020500 001-03-FS-RELAPUR          SECTION.                                      
020600*================================================================*        
020700     MOVE 'RELAPUR'           TO FS-ARQUIVO.                              
020800     MOVE FS-RELAPUR          TO FS-COD-STATUS.                           
020900     IF FS-RELAPUR NOT EQUAL '00'                                         
021000         PERFORM 900-00-ERRO.                                             
021100 001-03-FIM.                EXIT.                                         
021200*                                                                         
021300*================================================================*        
021400 001-04-VERIFICAR-MODO      SECTION.                                      
021500*================================================================*        
021600     IF CHAVE-MODO-TESTE                                                  
021700         DISPLAY 'URNA0070 - MODO DE TESTE (UPSI-0)'.                     
021800 001-04-FIM.                EXIT.                                         
021900*                                                                         
022000*================================================================*        
022100 002-00-OBTER-DATA-HORA     SECTION.                                      
022200*================================================================*        
022300     ACCEPT WS-DATA-AAMMDD-R FROM DATE.                                   
022400     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
022500     PERFORM 002-01-EXPANDIR-ANO.                                         
022600 002-00-FIM.                EXIT.                                         
022700*                                                                         
022800*    09/02/99 LMS - EXPANSAO DO ANO DE 2 P/ 4 DIGITOS - JANELA     CR-1998
022900*    DE SECULO FIXADA EM 1950-2049.                                CR-1998
023000*                                                                         
023100*================================================================*        
023200 002-01-EXPANDIR-ANO        SECTION.                                      
023300*================================================================*        
023400     IF WS-DATA-AA < 50                                                   
023500         MOVE 20              TO WS-DATA-SECULO                           
023600     ELSE                                                                 
023700         MOVE 19              TO WS-DATA-SECULO.                          
023800                                                                          
023900     COMPUTE WS-DATA-CCYY = (WS-DATA-SECULO * 100) + WS-DATA-AA.          
024000     MOVE WS-DATA-MM          TO WS-DATA-MES4.                            
024100     MOVE WS-DATA-DD          TO WS-DATA-DIA4.                            
024200     MOVE WS-HORA-HH          TO CAB001-HOR.                              
024300     MOVE WS-HORA-MM          TO CAB001-MIN.                              
024400 002-01-FIM.                EXIT.                                         
024500*                                                                         
024600*================================================================*        
024700 003-00-VER-ARQ-VAZIO       SECTION.                                      
024800*================================================================*        
024900     PERFORM 003-01-LER-CADVOTO.                                          
025000     IF FS-CADVOTO EQUAL '10'                                             
025100         DISPLAY '* ARQUIVO CADVOTO VAZIO *'                              
025200         DISPLAY '* PROGRAMA ENCERRADO    *'                              
025300         PERFORM 006-00-FECHAR-ARQUIVOS                                   
025400         STOP RUN.                                                        
025500                                                                          
025600     MOVE CADV-ASSEMB-ID      TO ASSEMB-ANT.                              
025700     MOVE 'N'                 TO WS-PRIMEIRA-QUEBRA.                      
025800 003-00-FIM.                EXIT.                                         
025900*                                                                         
026000*================================================================*        
026100 003-01-LER-CADVOTO         SECTION.                                      
026200*================================================================*        
026300     READ CADVOTO.                                                        
026400                                                                          
026500     IF FS-CADVOTO NOT EQUAL '10'                                         
026600         MOVE 'LEITURA'           TO FS-OPERACAO                          
026700         PERFORM 001-02-FS-CADVOTO.                                       
026800 003-01-FIM.                EXIT.                                         
026900*                                                                         
027000*    30/07/91 OST - QUEBRA DE CONTROLE POR ASSEMBLEIA-ID. ARQUIVO         
027100*    CADVOTO DEVE CHEGAR PRE-CLASSIFICADO POR ASSEMBLEIA-ID PARA          
027200*    QUE A QUEBRA FUNCIONE (NAO HA SORT NESTA ROTINA).                    
027300*                                                                         
027400*================================================================*        
027500 004-00-TRATAR-CADVOTO      SECTION.                                      
027600*================================================================*        
027700     IF ASSEMB-ANT NOT EQUAL CADV-ASSEMB-ID                               
027800         PERFORM 004-02-QUEBRA.                                           
027900                                                                          
028000     IF ACUM-LINHAS GREATER 55                                            
028100         PERFORM 004-01-CABECALHOS.                                       
028200                                                                          
028300     ADD 1                    TO ACUM-VOTOS-ASSEMB.                       
028400     ADD 1                    TO ACUM-LIDOS.                              
028500                                                                          
028600     IF CADV-DECISAO EQUAL 'Concordo'                                     
028700         ADD 1                TO ACUM-CONCORDO-ASSEMB.                    
028800                                                                          
028900     IF CADV-DECISAO EQUAL 'Discordo'                                     
029000         ADD 1                TO ACUM-DISCORDO-ASSEMB.                    
029100                                                                          
029200     PERFORM 003-01-LER-CADVOTO.                                          
029300 004-00-FIM.                EXIT.                                         
029400*                                                                         
029500*================================================================*        
029600 004-01-CABECALHOS          SECTION.                                      
029700*================================================================*        
029800     ADD 1                    TO ACUM-PAG.                                
029900     MOVE ACUM-PAG            TO CAB001-PAG.                              
030000     MOVE 'GRAVACAO'          TO FS-OPERACAO.                             
030100                                                                          
030200     WRITE REG-RELAPUR        FROM CAB001 AFTER ADVANCING                 
030300                              TOP-OF-FORM.                                
030400     PERFORM 001-03-FS-RELAPUR.                                           
030500     WRITE REG-RELAPUR        FROM CAB002 AFTER 1.                        
030600     PERFORM 001-03-FS-RELAPUR.                                           
030700     WRITE REG-RELAPUR        FROM CAB003 AFTER 1.                        
030800     PERFORM 001-03-FS-RELAPUR.                                           
030900     WRITE REG-RELAPUR        FROM CAB004 AFTER 1.                        
031000     PERFORM 001-03-FS-RELAPUR.                                           
031100     WRITE REG-RELAPUR        FROM CAB005 AFTER 1.                        
031200     PERFORM 001-03-FS-RELAPUR.                                           
031300     MOVE 5                   TO ACUM-LINHAS.                             
031400 004-01-FIM.                EXIT.                                         
031500*                                                                         
031600*    30/07/91 OST - EMITE A LINHA DE APURACAO DA ASSEMB. ANTERIOR         
031700*    E ZERA OS ACUMULADORES PARA A PROXIMA ASSEMBLEIA DA QUEBRA.          
031800*                                                                         
031900*================================================================*        
032000 004-02-QUEBRA               SECTION.                                     
032100*================================================================*        
032200     IF NAO-E-PRIMEIRA-ASSEMB                                             
032300         MOVE ASSEMB-ANT          TO DET001-ASSEMB-ID                     
032400         MOVE ACUM-VOTOS-ASSEMB   TO DET001-TOT-VOTOS                     
032500         MOVE ACUM-CONCORDO-ASSEMB TO DET001-TOT-CONCORDO                 
032600         MOVE ACUM-DISCORDO-ASSEMB TO DET001-TOT-DISCORDO                 
032700         WRITE REG-RELAPUR        FROM DET001 AFTER 1                     
032800         MOVE 'GRAVACAO'          TO FS-OPERACAO                          
032900         PERFORM 001-03-FS-RELAPUR                                        
033000         ADD 1                    TO ACUM-LINHAS.                         
033100                                                                          
033200     MOVE ZERO                TO ACUM-VOTOS-ASSEMB.                       
033300     MOVE ZERO                TO ACUM-CONCORDO-ASSEMB.                    
033400     MOVE ZERO                TO ACUM-DISCORDO-ASSEMB.                    
033500     MOVE CADV-ASSEMB-ID      TO ASSEMB-ANT.                              
033600 004-02-FIM.                EXIT.                                         
033700*                                                                         
033800*================================================================*        
033900 005-00-IMPRIMIR-TOTAIS     SECTION.                                      
034000*================================================================*        
034100     MOVE 'S'                 TO WS-PRIMEIRA-QUEBRA.                      
034200     MOVE ASSEMB-ANT          TO DET001-ASSEMB-ID.                        
034300     MOVE ACUM-VOTOS-ASSEMB   TO DET001-TOT-VOTOS.                        
034400     MOVE ACUM-CONCORDO-ASSEMB TO DET001-TOT-CONCORDO.                    
034500     MOVE ACUM-DISCORDO-ASSEMB TO DET001-TOT-DISCORDO.                    
034600     WRITE REG-RELAPUR        FROM DET001 AFTER 1.                        
034700     MOVE 'GRAVACAO'          TO FS-OPERACAO.                             
034800     PERFORM 001-03-FS-RELAPUR.                                           
034900 005-00-FIM.                EXIT.                                         
035000*                                                                         
035100*================================================================*        
035200 006-00-FECHAR-ARQUIVOS     SECTION.                                      
035300*================================================================*        
035400     CLOSE CADVOTO                                                        
035500           RELAPUR.                                                       
035600 006-00-FIM.                EXIT.                                         
035700*                                                                         
035800*================================================================*        
035900 900-00-ERRO                 SECTION.                                     
036000*================================================================*        
036100     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO              
036200     DISPLAY '* FILE STATUS = ' FS-COD-STATUS                             
036300     DISPLAY '* PROGRAMA ENCERRADO'                                       
036400     STOP RUN.                                                            
036500 900-00-FIM.                EXIT.                                         
