000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    URNA0010.                                                 
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.                                  
000400 INSTALLATION.  DEPTO DE PROCESSAMENTO DE DADOS.                          
000500 DATE-WRITTEN.  15/03/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - GOVERNANCA SOCIETARIA.                      
000800*                                                                         
000900*****************************************************************         
001000* HISTORICO DE MANUTENCAO                                       *         
001100*****************************************************************         
001200* 15/03/89 OST  CADASTRAMENTO DE PAUTAS DA ASSEMBLEIA - VERSAO 1          
001300* 02/08/89 OST  INCLUIDO RELATORIO DE INCONSISTENCIA (REJEITADOS)         
001400* 22/11/90 OST  AJUSTE NO CABECALHO DO RELATORIO - PAGINACAO              
001500* 14/05/91 MTK  ROTINA DE GERACAO DE ID UNICO DA PAUTA                    
001600* 09/09/92 OST  VALIDACAO DE DESCRICAO EM BRANCO INCLUIDA                 
001700* 30/03/93 MTK  AJUSTE FS-COD-STATUS APOS ERRO DE GRAVACAO                
001800* 19/07/94 OST  ROTINA DE CRIACAO DO ARQUIVO NA PRIMEIRA CARGA            
001900* 11/01/95 MTK  REVISAO GERAL - PADRAO DE COMENTARIOS DPD                 
002000* 03/06/96 LMS  INCLUSAO DE CONTADOR DE LOTE PARA ID                      
002100* 20/02/97 LMS  CORRECAO ARREDONDAMENTO CAMPO DE PAGINA                   
002200* 18/12/98 LMS  PREPARACAO VIRADA DO SECULO - ENTRADA EM ESTUDO    CR-1997
002300* 09/02/99 LMS  VIRADA DO SECULO - EXPANSAO DE ANO PARA 4 DIGITOS  CR-1998
002400* 16/02/99 LMS  TESTES DE REGRESSAO DA VIRADA DO SECULO - OK       CR-1998
002500* 04/10/01 RCS  INCLUSAO DE CHAVE UPSI PARA MODO DE TESTE                 
002600* 25/06/03 RCS  PADRONIZACAO DO TIMESTAMP NO FORMATO ISO-8601             
002700* 12/01/07 VMA  REVISAO DE CAMPOS FILLER PARA AUDITORIA                   
002800*****************************************************************         
002900* PROGRAMA......: URNA0010                                                
003000* FUNCAO........: CADASTRAR PAUTAS A SEREM LEVADAS A ASSEMBLEIA           
003100*                 DE VOTACAO. LE UM ARQUIVO DE ENTRADA COM UMA            
003200*                 SOLICITACAO DE PAUTA POR REGISTRO, VALIDA               
003300*                 TITULO E DESCRICAO, ATRIBUI IDENTIFICADOR E             
003400*                 GRAVA NO CADASTRO MESTRE DE PAUTAS. REGISTROS           
003500*                 REJEITADOS SAO LISTADOS NO RELATORIO DE                 
003600*                 INCONSISTENCIA.                                         
003700*****************************************************************         
003800*                                                                         
003900 ENVIRONMENT    DIVISION.                                                 
004000 CONFIGURATION  SECTION.                                                  
004100 SPECIAL-NAMES.                                                           
004200                C01 IS TOP-OF-FORM                                        
004300                CLASS CLASSE-NUMERICA IS '0' THRU '9'                     
004400                UPSI-0 ON  STATUS IS CHAVE-MODO-TESTE                     
004500                       OFF STATUS IS CHAVE-MODO-NORMAL.                   
004600*                                                                         
004700 INPUT-OUTPUT   SECTION.                                                  
004800 FILE-CONTROL.                                                            
004900*                                                                         
005000     SELECT ENTPAUTA        ASSIGN TO DISK                                
005100                            ORGANIZATION LINE SEQUENTIAL                  
005200                            ACCESS SEQUENTIAL                             
005300                            FILE STATUS FS-ENTPAUTA.                      
005400*                                                                         
005500     SELECT CADPAUTA        ASSIGN TO DISK                                
005600                            ORGANIZATION LINE SEQUENTIAL                  
005700                            ACCESS SEQUENTIAL                             
005800                            FILE STATUS FS-CADPAUTA.                      
005900*                                                                         
006000     SELECT RELINCO         ASSIGN TO DISK                                
006100                            ORGANIZATION LINE SEQUENTIAL                  
006200                            ACCESS SEQUENTIAL                             
006300                            FILE STATUS FS-RELINCO.                       
006400*                                                                         
006500 DATA           DIVISION.                                                 
006600 FILE           SECTION.                                                  
006700*                                                                         
006800 FD  ENTPAUTA                                                             
006900     RECORD     CONTAINS    2265 CHARACTERS                               
007000     RECORDING  MODE        IS F                                          
007100     LABEL      RECORD      IS STANDARD                                   
007200     DATA       RECORD      IS REG-ENTPAUTA                               
007300     VALUE OF FILE-ID IS "ARQUIVOS/ENTPAUTA.TXT".                         
007400 01  REG-ENTPAUTA.                                                        
007500     05  ENTP-TITULO          PIC X(255).                                 
007600     05  ENTP-DESCRICAO       PIC X(2000).                                
007700     05  FILLER               PIC X(10).                                  
007800*                                                                         
007900 FD  CADPAUTA                                                             
008000     RECORD     CONTAINS    2326 CHARACTERS                               
008100     RECORDING  MODE        IS F                                          
008200     LABEL      RECORD      IS STANDARD                                   
008300     DATA       RECORD      IS REG-CADPAUTA                               
008400     VALUE OF FILE-ID IS "ARQUIVOS/CADPAUTA.TXT".                         
008500 01  REG-CADPAUTA.                                                        
008600     05  CADP-ID-PAUTA        PIC X(36).                                  
008700     05  CADP-TITULO          PIC X(255).                                 
008800     05  CADP-DESCRICAO       PIC X(2000).                                
008900     05  CADP-CRIADA-EM       PIC X(25).                                  
009000     05  FILLER               PIC X(10).                                  
009100*                                                                         
009200 FD  RELINCO                                                              
009300     RECORD     CONTAINS    80 CHARACTERS                                 
009400     RECORDING  MODE        IS F                                          
009500     LABEL      RECORD      IS OMITTED                                    
009600     DATA       RECORD      IS REG-RELINCO                                
009700     VALUE OF FILE-ID IS "ARQUIVOS/RELINCO-PAUTA.TXT".                    
009800 01  REG-RELINCO.                                                         
009900     05  FILLER               PIC X(80).                                  
010000*                                                                         
010100 WORKING-STORAGE SECTION.                                                 
010200*                                                                         
010300*  AREA PARA OBTER DATA E HORA DO SISTEMA                                 
010400*                                                                         
010500 01  WS-DATA-AAMMDD.                                                      
010600     05  WS-DATA-AA           PIC 9(02).                                  
010700     05  WS-DATA-MM           PIC 9(02).                                  
010800     05  WS-DATA-DD           PIC 9(02).                                  
010900 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD                            
011000                              PIC 9(06).                                  
011100*                                                                         
011200 01  WS-DATA-COMPLETA.                                                    
011300     05  WS-DATA-SECULO       PIC 9(02) COMP.                             
011400     05  WS-DATA-CCYY         PIC 9(04) COMP.                             
011500     05  WS-DATA-MES4         PIC 9(02) COMP.                             
011600     05  WS-DATA-DIA4         PIC 9(02) COMP.                             
011700 01  WS-DATA-COMPLETA-R REDEFINES WS-DATA-COMPLETA                        
011800                              PIC 9(10).                                  
011900*                                                                         
012000 01  WS-HORA-SISTEMA.                                                     
012100     05  WS-HORA-HH           PIC 9(02).                                  
012200     05  WS-HORA-MM           PIC 9(02).                                  
012300     05  WS-HORA-SS           PIC 9(02).                                  
012400     05  WS-HORA-CC           PIC 9(02).                                  
012500*                                                                         
012600*  MONTAGEM DO TIMESTAMP ISO-8601 (FUSO BRASILIA)                         
012700*                                                                         
012800 01  WS-TIMESTAMP-ISO.                                                    
012900     05  TS-ANO               PIC 9(04).                                  
013000     05  FILLER               PIC X     VALUE '-'.                        
013100     05  TS-MES               PIC 9(02).                                  
013200     05  FILLER               PIC X     VALUE '-'.                        
013300     05  TS-DIA               PIC 9(02).                                  
013400     05  FILLER               PIC X     VALUE 'T'.                        
013500     05  TS-HOR               PIC 9(02).                                  
013600     05  FILLER               PIC X     VALUE ':'.                        
013700     05  TS-MIN               PIC 9(02).                                  
013800     05  FILLER               PIC X     VALUE ':'.                        
013900     05  TS-SEG               PIC 9(02).                                  
014000     05  FILLER               PIC X(06) VALUE '-03:00'.                   
014100 01  WS-TIMESTAMP-ISO-X REDEFINES WS-TIMESTAMP-ISO                        
014200                              PIC X(25).                                  
014300*                                                                         
014400*  GERACAO DO IDENTIFICADOR UNICO DA PAUTA (FORMATO UUID)                 
014500*                                                                         
014600 01  WS-CONTADOR-LOTE         PIC 9(04) COMP VALUE ZEROS.                 
014700 01  WS-ID-GERADO.                                                        
014800     05  ID-G1                PIC 9(08).                                  
014900     05  FILLER               PIC X     VALUE '-'.                        
015000     05  ID-G2                PIC 9(04).                                  
015100     05  FILLER               PIC X     VALUE '-'.                        
015200     05  ID-G3                PIC 9(04).                                  
015300     05  FILLER               PIC X     VALUE '-'.                        
015400     05  ID-G4                PIC 9(04).                                  
015500     05  FILLER               PIC X     VALUE '-'.                        
015600     05  ID-G5                PIC 9(12).                                  
015700 01  WS-ID-GERADO-X REDEFINES WS-ID-GERADO                                
015800                              PIC X(36).                                  
015900*                                                                         
016000*  ACUMULADORES E CHAVES DE CONTROLE                                      
016100*                                                                         
016200 77  ACUM-LINHAS              PIC 9(02) COMP VALUE 60.                    
016300 77  ACUM-PAG                 PIC 9(04) COMP VALUE ZEROS.                 
016400 77  ACUM-LIDOS               PIC 9(06) COMP VALUE ZEROS.                 
016500 77  ACUM-GRAVADOS            PIC 9(06) COMP VALUE ZEROS.                 
016600 77  ACUM-REJEITADOS          PIC 9(06) COMP VALUE ZEROS.                 
016700 77  WS-OK-VALIDACAO          PIC X(01) VALUE 'S'.                        
016800     88  REGISTRO-VALIDO             VALUE 'S'.                           
016900     88  REGISTRO-INVALIDO           VALUE 'N'.                           
017000 77  WS-MOTIVO-REJEICAO       PIC X(40) VALUE SPACES.                     
017100*                                                                         
017200* FILE STATUS                                                             
017300*                                                                         
017400 77  FS-ENTPAUTA              PIC X(02) VALUE SPACES.                     
017500 77  FS-CADPAUTA              PIC X(02) VALUE SPACES.                     
017600 77  FS-RELINCO               PIC X(02) VALUE SPACES.                     
017700 77  FS-COD-STATUS            PIC X(02) VALUE SPACES.                     
017800 77  FS-ARQUIVO               PIC X(10) VALUE SPACES.                     
017900 77  FS-OPERACAO              PIC X(13) VALUE SPACES.                     
018000 77  FS-ABERTURA              PIC X(13) VALUE 'NA ABERTURA'.              
018100 77  FS-LEITURA               PIC X(13) VALUE 'NA LEITURA'.               
018200 77  FS-GRAVACAO              PIC X(13) VALUE 'NA GRAVACAO'.              
018300 77  FS-FECHAMENTO            PIC X(13) VALUE 'NO FECHAMENTO'.            
018400*                                                                         
018500*  LINHAS DO RELATORIO DE INCONSISTENCIA                                  
018600*                                                                         
018700 01  CAB001.                                                              
018800     05  FILLER               PIC X(38) VALUE                             
018900         'ASSEMBLEIA SOCIETARIA - URNA ELETRONICA'.                       
019000     05  FILLER               PIC X(06) VALUE 'PAG.: '.                   
019100     05  CAB001-PAG           PIC Z.ZZ9.                                  
019200*                                                                         
019300 01  CAB002.                                                              
019400     05  FILLER               PIC X(50) VALUE                             
019500         'PROGRAMA = URNA0010'.                                           
019600     05  CAB002-DIA           PIC 9(02)/.                                 
019700     05  CAB002-MES           PIC 9(02)/.                                 
019800     05  CAB002-ANO           PIC 9(04).                                  
019900*                                                                         
020000 01  CAB003.                                                              
020100     05  FILLER               PIC X(20) VALUE SPACES.                     
020200     05  FILLER               PIC X(35) VALUE                             
020300         'CADASTRO DE PAUTAS - INCONSISTENCIA'.                           
020400*                                                                         
020500 01  CAB004.                                                              
020600     05  FILLER               PIC X(80) VALUE ALL '='.                    
020700*                                                                         
020800 01  CAB005.                                                              
020900     05  FILLER               PIC X(40) VALUE 'TITULO DA PAUTA'.          
021000     05  FILLER               PIC X(40) VALUE                             
021100         'MOTIVO DA REJEICAO'.                                            
021200*                                                                         
021300 01  DET001.                                                              
021400     05  FILLER               PIC X     VALUE SPACES.                     
021500     05  DET001-TITULO        PIC X(39).                                  
021600     05  FILLER               PIC X(01) VALUE SPACES.                     
021700     05  DET001-MOTIVO        PIC X(39).                                  
021800*                                                                         
021900 01  TOT001.                                                              
022000     05  FILLER               PIC X(30) VALUE                             
022100         'TOTAL DE PAUTAS LIDAS       ='.                                 
022200     05  TOT001-LIDOS         PIC ZZ.ZZ9.                                 
022300*                                                                         
022400 01  TOT002.                                                              
022500     05  FILLER               PIC X(30) VALUE                             
022600         'TOTAL DE PAUTAS GRAVADAS    ='.                                 
022700     05  TOT002-GRAV          PIC ZZ.ZZ9.                                 
022800*                                                                         
022900 01  TOT003.                                                              
023000     05  FILLER               PIC X(30) VALUE                             
023100         'TOTAL DE PAUTAS REJEITADAS  ='.                                 
023200     05  TOT003-REJ           PIC ZZ.ZZ9.                                 
023300*                                                                         
023400 PROCEDURE      DIVISION.                                                 
023500                                                                          
023600*================================================================*        
023700 000-00-INICIO              SECTION.                                      
023800*================================================================*        
023900     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
024000     PERFORM 001-06-VERIFICAR-MODO.                                       
024100     PERFORM 002-00-OBTER-DATA-HORA.                                      
024200     PERFORM 003-00-VER-ARQ-VAZIO.                                        
024300     PERFORM 004-00-TRATAR                                                
024400         UNTIL FS-ENTPAUTA EQUAL '10'.                                    
024500     PERFORM 005-00-IMPRIMIR-TOTAIS.                                      
024600     PERFORM 006-00-FECHAR-ARQUIVOS.                                      
024700     STOP RUN.                                                            
024800                                                                          
024900*================================================================*        
025000 001-00-ABRIR-ARQUIVOS      SECTION.                                      
025100*================================================================*        
025200     MOVE FS-ABERTURA       TO FS-OPERACAO.                               
025300     OPEN INPUT  ENTPAUTA.                                                
025400     PERFORM 001-02-FS-ENTPAUTA.                                          
025500     OPEN EXTEND CADPAUTA.                                                
025600     IF FS-CADPAUTA EQUAL '35'                                            
025700         OPEN OUTPUT CADPAUTA                                             
025800         CLOSE       CADPAUTA                                             
025900         OPEN EXTEND CADPAUTA.                                            
026000     PERFORM 001-03-FS-CADPAUTA.                                          
026100     OPEN OUTPUT RELINCO.                                                 
026200     PERFORM 001-04-FS-RELINCO.                                           
026300                                                                          
026400 001-00-FIM.                EXIT.                                         
026500                                                                          
026600*================================================================*        
026700 001-01-TESTAR-FS           SECTION.                                      
026800*================================================================*        
026900     PERFORM 001-02-FS-ENTPAUTA.                                          
027000     PERFORM 001-03-FS-CADPAUTA.                                          
027100     PERFORM 001-04-FS-RELINCO.                                           
027200                                                                          
027300 001-01-FIM.                EXIT.                                         
027400                                                                          
027500*================================================================*        
027600 001-02-FS-ENTPAUTA         SECTION.                                      
027700*================================================================*        
027800     MOVE 'ENTPAUTA'         TO FS-ARQUIVO.                               
027900     MOVE FS-ENTPAUTA        TO FS-COD-STATUS.                            
028000                                                                          
028100     IF FS-ENTPAUTA NOT EQUAL '00' AND '10'                               
028200         PERFORM 900-00-ERRO.                                             
028300                                                                          
028400 001-02-FIM.                EXIT.                                         
028500                                                                          
028600*================================================================*        
028700 001-03-FS-CADPAUTA         SECTION.                                      
028800*================================================================*        
028900     MOVE 'CADPAUTA'         TO FS-ARQUIVO.                               
029000     MOVE FS-CADPAUTA        TO FS-COD-STATUS.                            
029100                                                                          
029200     IF FS-CADPAUTA NOT EQUAL '00' AND '35'                               
029300         PERFORM 900-00-ERRO.                                             
029400                                                                          
029500 001-03-FIM.                EXIT.                                         
029600                                                                          
029700*================================================================*        
029800 001-04-FS-RELINCO          SECTION.                                      
029900*================================================================*        
030000     MOVE 'RELINCO'          TO FS-ARQUIVO.                               
030100     MOVE FS-RELINCO         TO FS-COD-STATUS.                            
030200                                                                          
030300     IF FS-RELINCO NOT EQUAL '00'                                         
030400         PERFORM 900-00-ERRO.                                             
030500                                                                          
030600 001-04-FIM.                EXIT.                                         
030700                                                                          
030800*================================================================*        
030900 001-06-VERIFICAR-MODO      SECTION.                                      
031000*================================================================*        
031100*    CHAVE UPSI-0 LIGADA NA JCL INDICA EXECUCAO EM MODO DE TESTE   CR-2001
031200     IF CHAVE-MODO-TESTE                                                  
031300         DISPLAY '* URNA0010 EXECUTANDO EM MODO DE TESTE *'.              
031400                                                                          
031500 001-06-FIM.                EXIT.                                         
031600                                                                          
031700*================================================================*        
031800 002-00-OBTER-DATA-HORA     SECTION.                                      
031900*================================================================*        
032000     ACCEPT WS-DATA-AAMMDD-R FROM DATE.                                   
032100     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
032200     PERFORM 002-01-EXPANDIR-ANO.                                         
032300                                                                          
032400     MOVE WS-DATA-DIA4       TO CAB002-DIA.                               
032500     MOVE WS-DATA-MES4       TO CAB002-MES.                               
032600     MOVE WS-DATA-CCYY       TO CAB002-ANO.                               
032700                                                                          
032800 002-00-FIM.                EXIT.                                         
032900                                                                          
033000*================================================================*        
033100 002-01-EXPANDIR-ANO        SECTION.                                      
033200*================================================================*        
033300*    ROTINA DE VIRADA DO SECULO - JANELA DE CEM ANOS.              CR-1998
033400*    ANOS 00-49 SAO CONSIDERADOS SECULO XXI, 50-99 SECULO XX.      CR-1998
033500     IF WS-DATA-AA LESS 50                                                
033600         MOVE 20             TO WS-DATA-SECULO                            
033700     ELSE                                                                 
033800         MOVE 19             TO WS-DATA-SECULO.                           
033900                                                                          
034000     COMPUTE WS-DATA-CCYY = (WS-DATA-SECULO * 100) + WS-DATA-AA.          
034100     MOVE WS-DATA-MM         TO WS-DATA-MES4.                             
034200     MOVE WS-DATA-DD         TO WS-DATA-DIA4.                             
034300                                                                          
034400 002-01-FIM.                EXIT.                                         
034500                                                                          
034600*================================================================*        
034700 003-00-VER-ARQ-VAZIO       SECTION.                                      
034800*================================================================*        
034900     PERFORM 003-01-LER-ENTPAUTA.                                         
035000                                                                          
035100     IF FS-ENTPAUTA EQUAL '10'                                            
035200         DISPLAY '* ARQUIVO ENTPAUTA VAZIO *'                             
035300         DISPLAY '* PROGRAMA ENCERRADO     *'                             
035400         PERFORM 006-00-FECHAR-ARQUIVOS                                   
035500         STOP RUN.                                                        
035600                                                                          
035700 003-00-FIM.                EXIT.                                         
035800                                                                          
035900*================================================================*        
036000 003-01-LER-ENTPAUTA        SECTION.                                      
036100*================================================================*        
036200     MOVE FS-LEITURA         TO FS-OPERACAO.                              
036300     READ ENTPAUTA.                                                       
036400                                                                          
036500     IF FS-ENTPAUTA NOT EQUAL '10'                                        
036600         PERFORM 001-02-FS-ENTPAUTA.                                      
036700                                                                          
036800 003-01-FIM.                EXIT.                                         
036900                                                                          
037000*================================================================*        
037100 004-00-TRATAR               SECTION.                                     
037200*================================================================*        
037300     MOVE FS-GRAVACAO        TO FS-OPERACAO.                              
037400     ADD 1                   TO ACUM-LIDOS.                               
037500                                                                          
037600     PERFORM 004-02-VALIDAR.                                              
037700                                                                          
037800     IF REGISTRO-VALIDO                                                   
037900         PERFORM 004-03-GERAR-ID                                          
038000         PERFORM 004-04-GRAVA-CADPAUTA                                    
038100         ADD 1               TO ACUM-GRAVADOS                             
038200     ELSE                                                                 
038300         PERFORM 004-01-IMPRESSAO                                         
038400         ADD 1               TO ACUM-REJEITADOS.                          
038500                                                                          
038600     PERFORM 003-01-LER-ENTPAUTA.                                         
038700                                                                          
038800 004-00-FIM.                EXIT.                                         
038900                                                                          
039000*================================================================*        
039100 004-01-IMPRESSAO            SECTION.                                     
039200*================================================================*        
039300     IF ACUM-LINHAS GREATER 55                                            
039400         PERFORM 004-05-CABECALHOS.                                       
039500                                                                          
039600     MOVE ENTP-TITULO        TO DET001-TITULO.                            
039700     MOVE WS-MOTIVO-REJEICAO TO DET001-MOTIVO.                            
039800                                                                          
039900     WRITE REG-RELINCO       FROM DET001 AFTER 1.                         
040000     PERFORM 001-04-FS-RELINCO.                                           
040100                                                                          
040200     ADD 1                   TO ACUM-LINHAS.                              
040300                                                                          
040400 004-01-FIM.                EXIT.                                         
040500                                                                          
040600*================================================================*        
040700 004-02-VALIDAR              SECTION.                                     
040800*================================================================*        
040900     MOVE 'S'                TO WS-OK-VALIDACAO.                          
041000     MOVE SPACES             TO WS-MOTIVO-REJEICAO.                       
041100                                                                          
041200     IF ENTP-TITULO EQUAL SPACES OR LOW-VALUES                            
041300         MOVE 'N'                TO WS-OK-VALIDACAO                       
041400         MOVE 'TITULO EM BRANCO'  TO WS-MOTIVO-REJEICAO                   
041500     ELSE                                                                 
041600         IF ENTP-DESCRICAO EQUAL SPACES OR LOW-VALUES                     
041700             MOVE 'N'                  TO WS-OK-VALIDACAO                 
041800             MOVE 'DESCRICAO EM BRANCO' TO WS-MOTIVO-REJEICAO.            
041900                                                                          
042000 004-02-FIM.                EXIT.                                         
042100                                                                          
042200*================================================================*        
042300 004-03-GERAR-ID              SECTION.                                    
042400*================================================================*        
042500*    MONTA IDENTIFICADOR UNICO DA PAUTA NO FORMATO UUID,           CR-1991
042600*    COMBINANDO DATA/HORA DO PROCESSAMENTO COM O CONTADOR          CR-1991
042700*    SEQUENCIAL DO LOTE.                                           CR-1991
042800     ADD 1                    TO WS-CONTADOR-LOTE.                        
042900                                                                          
043000     MOVE WS-DATA-COMPLETA-R  TO ID-G1.                                   
043100     MOVE WS-HORA-HH          TO ID-G2 (1:2).                             
043200     MOVE WS-HORA-MM          TO ID-G2 (3:2).                             
043300     MOVE WS-HORA-SS          TO ID-G3 (1:2).                             
043400     MOVE WS-HORA-CC          TO ID-G3 (3:2).                             
043500     MOVE WS-CONTADOR-LOTE    TO ID-G4.                                   
043600     MOVE WS-CONTADOR-LOTE    TO ID-G5.                                   
043700                                                                          
043800 004-03-FIM.                EXIT.                                         
043900                                                                          
044000*================================================================*        
044100 004-04-GRAVA-CADPAUTA        SECTION.                                    
044200*================================================================*        
044300     MOVE WS-ID-GERADO-X      TO CADP-ID-PAUTA.                           
044400     MOVE ENTP-TITULO         TO CADP-TITULO.                             
044500     MOVE ENTP-DESCRICAO      TO CADP-DESCRICAO.                          
044600                                                                          
044700     MOVE WS-DATA-CCYY        TO TS-ANO.                                  
044800     MOVE WS-DATA-MES4        TO TS-MES.                                  
044900     MOVE WS-DATA-DIA4        TO TS-DIA.                                  
045000     MOVE WS-HORA-HH          TO TS-HOR.                                  
045100     MOVE WS-HORA-MM          TO TS-MIN.                                  
045200     MOVE WS-HORA-SS          TO TS-SEG.                                  
045300     MOVE WS-TIMESTAMP-ISO-X  TO CADP-CRIADA-EM.                          
045400                                                                          
045500     WRITE REG-CADPAUTA.                                                  
045600     PERFORM 001-03-FS-CADPAUTA.                                          
045700                                                                          
045800 004-04-FIM.                EXIT.                                         
045900                                                                          
046000*================================================================*        
046100 004-05-CABECALHOS            SECTION.                                    
046200*================================================================*        
046300     ADD 1                    TO ACUM-PAG.                                
046400     MOVE ACUM-PAG            TO CAB001-PAG.                              
046500                                                                          
046600     WRITE REG-RELINCO        FROM CAB001 AFTER ADVANCING                 
046700                              TOP-OF-FORM.                                
046800     PERFORM 001-04-FS-RELINCO.                                           
046900                                                                          
047000     WRITE REG-RELINCO        FROM CAB002 AFTER 1.                        
047100     PERFORM 001-04-FS-RELINCO.                                           
047200                                                                          
047300     WRITE REG-RELINCO        FROM CAB003 AFTER 2.                        
047400     PERFORM 001-04-FS-RELINCO.                                           
047500                                                                          
047600     WRITE REG-RELINCO        FROM CAB004 AFTER 2.                        
047700     PERFORM 001-04-FS-RELINCO.                                           
047800                                                                          
047900     WRITE REG-RELINCO        FROM CAB005 AFTER 1.                        
048000     PERFORM 001-04-FS-RELINCO.                                           
048100                                                                          
048200     MOVE SPACES              TO REG-RELINCO.                             
048300     WRITE REG-RELINCO        AFTER 1.                                    
048400     PERFORM 001-04-FS-RELINCO.                                           
048500                                                                          
048600     MOVE 8                   TO ACUM-LINHAS.                             
048700                                                                          
048800 004-05-FIM.                EXIT.                                         
048900                                                                          
049000*================================================================*        
049100 005-00-IMPRIMIR-TOTAIS       SECTION.                                    
049200*================================================================*        
049300     MOVE ACUM-LIDOS          TO TOT001-LIDOS.                            
049400     MOVE ACUM-GRAVADOS       TO TOT002-GRAV.                             
049500     MOVE ACUM-REJEITADOS     TO TOT003-REJ.                              
049600                                                                          
049700     WRITE REG-RELINCO        FROM TOT001 AFTER 2.                        
049800     PERFORM 001-04-FS-RELINCO.                                           
049900                                                                          
050000     WRITE REG-RELINCO        FROM TOT002 AFTER 1.                        
050100     PERFORM 001-04-FS-RELINCO.                                           
050200                                                                          
050300     WRITE REG-RELINCO        FROM TOT003 AFTER 1.                        
050400     PERFORM 001-04-FS-RELINCO.                                           
050500                                                                          
050600     DISPLAY 'TOTAL DE PAUTAS LIDAS       = ' ACUM-LIDOS.                 
050700     DISPLAY 'TOTAL DE PAUTAS GRAVADAS    = ' ACUM-GRAVADOS.              
050800     DISPLAY 'TOTAL DE PAUTAS REJEITADAS  = ' ACUM-REJEITADOS.            
050900                                                                          
051000 005-00-FIM.                EXIT.                                         
051100                                                                          
051200*================================================================*        
051300 006-00-FECHAR-ARQUIVOS       SECTION.                                    
051400*================================================================*        
051500     MOVE FS-FECHAMENTO       TO FS-OPERACAO.                             
051600     CLOSE ENTPAUTA                                                       
051700           CADPAUTA                                                       
051800           RELINCO.                                                       
051900     PERFORM 001-01-TESTAR-FS.                                            
052000                                                                          
052100     DISPLAY 'URNA0010 - PROGRAMA ENCERRADO COM SUCESSO'.                 
052200                                                                          
052300 006-00-FIM.                EXIT.                                         
052400                                                                          
052500*================================================================*        
052600 900-00-ERRO                  SECTION.                                    
052700*================================================================*        
052800     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO              
052900     DISPLAY '* FILE STATUS = ' FS-COD-STATUS                             
053000     DISPLAY '* PROGRAMA ENCERRADO'                                       
053100     STOP RUN.                                                            
053200                                                                          
053300 900-00-FIM.                EXIT.                                         
