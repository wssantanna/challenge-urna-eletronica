000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    URNA0030.                                                 
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.                                  
000400 INSTALLATION.  DEPTO DE PROCESSAMENTO DE DADOS.                          
000500 DATE-WRITTEN.  10/04/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - GOVERNANCA SOCIETARIA.                      
000800*                                                                         
000900*****************************************************************         
001000* HISTORICO DE MANUTENCAO                                       *         
001100*****************************************************************         
001200* 10/04/89 OST  ABERTURA DE ASSEMBLEIA DE VOTACAO - VERSAO 1              
001300* 02/08/89 OST  INCLUIDO RELATORIO DE INCONSISTENCIA (REJEITADOS)         
001400* 22/11/90 OST  AJUSTE NO CABECALHO DO RELATORIO - PAGINACAO              
001500* 14/05/91 MTK  ROTINA DE GERACAO DE ID UNICO DA ASSEMBLEIA               
001600* 05/06/92 OST  CARGA DO CADASTRO DE PAUTAS EM TABELA P/ VALIDACAO        
001700* 30/03/93 MTK  AJUSTE FS-COD-STATUS APOS ERRO DE GRAVACAO                
001800* 19/07/94 OST  ROTINA DE CRIACAO DO ARQUIVO NA PRIMEIRA CARGA            
001900* 11/01/95 MTK  REVISAO GERAL - PADRAO DE COMENTARIOS DPD                 
002000* 03/06/96 LMS  INCLUSAO DE CONTADOR DE LOTE PARA ID                      
002100* 20/02/97 LMS  CORRECAO ARREDONDAMENTO CAMPO DE PAGINA                   
002200* 18/12/98 LMS  PREPARACAO VIRADA DO SECULO - ENTRADA EM ESTUDO    CR-1997
002300* 09/02/99 LMS VIRADA DO SECULO - EXPANSAO DE ANO PARA 4 DIGITOS   CR-1998
002400* 16/02/99 LMS  TESTES DE REGRESSAO DA VIRADA DO SECULO - OK       CR-1998
002500* 04/10/01 RCS  INCLUSAO DE CHAVE UPSI PARA MODO DE TESTE                 
002600* 25/06/03 RCS  PADRONIZACAO DO TIMESTAMP NO FORMATO ISO-8601             
002700* 12/01/07 VMA  REVISAO DE CAMPOS FILLER PARA AUDITORIA                   
002800*****************************************************************         
002900* PROGRAMA......: URNA0030                                                
003000* FUNCAO........: ABRIR ASSEMBLEIAS DE VOTACAO A PARTIR DE UM             
003100*                 ARQUIVO DE SOLICITACAO CONTENDO O IDENTIFICADOR         
003200*                 DA PAUTA A SER VOTADA. CONFERE A EXISTENCIA DA          
003300*                 PAUTA NO CADASTRO MESTRE (VIA TABELA CARREGADA          
003400*                 EM MEMORIA), ATRIBUI IDENTIFICADOR, MARCA A             
003500*                 ASSEMBLEIA COMO ABERTA E GRAVA NO CADASTRO              
003600*                 MESTRE DE ASSEMBLEIAS. SOLICITACOES REJEITADAS          
003700*                 SAO LISTADAS NO RELATORIO DE INCONSISTENCIA.            
003800*****************************************************************         
003900*                                                                         
004000 ENVIRONMENT    DIVISION.                                                 
004100 CONFIGURATION  SECTION.                                                  
004200 SPECIAL-NAMES.                                                           
004300                C01 IS TOP-OF-FORM                                        
004400                CLASS CLASSE-NUMERICA IS '0' THRU '9'                     
004500                UPSI-0 ON  STATUS IS CHAVE-MODO-TESTE                     
004600                       OFF STATUS IS CHAVE-MODO-NORMAL.                   
004700*                                                                         
004800 INPUT-OUTPUT   SECTION.                                                  
004900 FILE-CONTROL.                                                            
005000*                                                                         
005100     SELECT ENTASSEMB       ASSIGN TO DISK                                
005200                            ORGANIZATION LINE SEQUENTIAL                  
005300                            ACCESS SEQUENTIAL                             
005400                            FILE STATUS FS-ENTASSEMB.                     
005500*                                                                         
005600     SELECT CADPAUTA        ASSIGN TO DISK                                
005700                            ORGANIZATION LINE SEQUENTIAL                  
005800                            ACCESS SEQUENTIAL                             
005900                            FILE STATUS FS-CADPAUTA.                      
006000*                                                                         
006100     SELECT CADASSEMB       ASSIGN TO DISK                                
006200                            ORGANIZATION LINE SEQUENTIAL                  
006300                            ACCESS SEQUENTIAL                             
006400                            FILE STATUS FS-CADASSEMB.                     
006500*                                                                         
006600     SELECT RELINCO         ASSIGN TO DISK                                
006700                            ORGANIZATION LINE SEQUENTIAL                  
006800                            ACCESS SEQUENTIAL                             
006900                            FILE STATUS FS-RELINCO.                       
007000*                                                                         
007100 DATA           DIVISION.                                                 
007200 FILE           SECTION.                                                  
007300*                                                                         
007400 FD  ENTASSEMB                                                            
007500     RECORD     CONTAINS    46 CHARACTERS                                 
007600     RECORDING  MODE        IS F                                          
007700     LABEL      RECORD      IS STANDARD                                   
007800     DATA       RECORD      IS REG-ENTASSEMB                              
007900     VALUE OF FILE-ID IS "ARQUIVOS/ENTASSEMB.TXT".                        
008000 01  REG-ENTASSEMB.                                                       
008100     05  ENTA-PAUTA-ID        PIC X(36).                                  
008200     05  FILLER          PIC X(10).                                       
008300*                                                                         
008400 FD  CADPAUTA                                                             
008500     RECORD     CONTAINS    2326 CHARACTERS                               
008600     RECORDING  MODE        IS F                                          
008700     LABEL      RECORD      IS STANDARD                                   
008800     DATA       RECORD      IS REG-CADPAUTA                               
008900     VALUE OF FILE-ID IS "ARQUIVOS/CADPAUTA.TXT".                         
009000 01  REG-CADPAUTA.                                                        
009100     05  CADP-ID-PAUTA        PIC X(36).                                  
009200     05  CADP-TITULO          PIC X(255).                                 
009300     05  CADP-DESCRICAO       PIC X(2000).                                
009400     05  CADP-CRIADA-EM       PIC X(25).                                  
009500     05  FILLER          PIC X(10).                                       
009600*                                                                         
009700 FD  CADASSEMB                                                            
009800     RECORD     CONTAINS    121 CHARACTERS                                
009900     RECORDING  MODE        IS F                                          
010000     LABEL      RECORD      IS STANDARD                                   
010100     DATA       RECORD      IS REG-CADASSEMB                              
010200     VALUE OF FILE-ID IS "ARQUIVOS/CADASSEMB.TXT".                        
010300 01  REG-CADASSEMB.                                                       
010400     05  CADA-ID-ASSEMB       PIC X(36).                                  
010500     05  CADA-PAUTA-ID        PIC X(36).                                  
010600     05  CADA-STATUS          PIC X(09).                                  
010700         88  CADA-STATUS-ABERTA        VALUE 'Aberta'.                    
010800         88  CADA-STATUS-ENCERRADA     VALUE 'Encerrada'.                 
010900     05  CADA-INICIADA-EM     PIC X(25).                                  
011000     05  CADA-FINALIZADA-EM   PIC X(25).                                  
011100     05  FILLER          PIC X(10).                                       
011200*                                                                         
011300 FD  RELINCO                                                              
011400     RECORD     CONTAINS    80 CHARACTERS                                 
011500     RECORDING  MODE        IS F                                          
011600     LABEL      RECORD      IS OMITTED                                    
011700     DATA       RECORD      IS REG-RELINCO                                
011800     VALUE OF FILE-ID IS "ARQUIVOS/RELINCO-ASSEMB.TXT".                   
011900 01  REG-RELINCO.                                                         
012000     05  FILLER          PIC X(80).                                       
012100*                                                                         
012200 WORKING-STORAGE SECTION.                                                 
012300*                                                                         
012400*  AREA PARA OBTER DATA E HORA DO SISTEMA                                 
012500*                                                                         
012600 01  WS-DATA-AAMMDD.                                                      
012700     05  WS-DATA-AA           PIC 9(02).                                  
012800     05  WS-DATA-MM           PIC 9(02).                                  
012900     05  WS-DATA-DD           PIC 9(02).                                  
013000 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD                            
013100                              PIC 9(06).                                  
013200*                                                                         
013300 01  WS-DATA-COMPLETA.                                                    
013400     05  WS-DATA-SECULO       PIC 9(02) COMP.                             
013500     05  WS-DATA-CCYY         PIC 9(04) COMP.                             
013600     05  WS-DATA-MES4         PIC 9(02) COMP.                             
013700     05  WS-DATA-DIA4         PIC 9(02) COMP.                             
013800 01  WS-DATA-COMPLETA-R REDEFINES WS-DATA-COMPLETA                        
013900                              PIC 9(10).                                  
014000*                                                                         
014100 01  WS-HORA-SISTEMA.                                                     
014200     05  WS-HORA-HH           PIC 9(02).                                  
014300     05  WS-HORA-MM           PIC 9(02).                                  
014400     05  WS-HORA-SS           PIC 9(02).                                  
014500     05  WS-HORA-CC           PIC 9(02).                                  
014600*                                                                         
014700*  AREA PARA MONTAGEM DO TIMESTAMP NO PADRAO ISO-8601                     
014800*                                                                         
014900 01  WS-TIMESTAMP-ISO.                                                    
015000     05  TS-ANO               PIC 9(04).                                  
015100     05  FILLER          PIC X(01) VALUE '-'.                             
015200     05  TS-MES               PIC 9(02).                                  
015300     05  FILLER          PIC X(01) VALUE '-'.                             
015400     05  TS-DIA               PIC 9(02).                                  
015500     05  FILLER          PIC X(01) VALUE 'T'.                             
015600     05  TS-HOR               PIC 9(02).                                  
015700     05  FILLER          PIC X(01) VALUE ':'.                             
015800     05  TS-MIN               PIC 9(02).                                  
015900     05  FILLER          PIC X(01) VALUE ':'.                             
016000     05  TS-SEG               PIC 9(02).                                  
016100     05  FILLER          PIC X(06) VALUE '-03:00'.                        
016200 01  WS-TIMESTAMP-ISO-X REDEFINES WS-TIMESTAMP-ISO                        
016300                              PIC X(25).                                  
016400*                                                                         
016500*  AREA PARA GERACAO DO IDENTIFICADOR UNICO DA ASSEMBLEIA                 
016600*                                                                         
016700 01  WS-CONTADOR-LOTE         PIC 9(04) COMP VALUE ZERO.                  
016800 01  WS-ID-GERADO.                                                        
016900     05  ID-G1                PIC X(08).                                  
017000     05  FILLER          PIC X(01) VALUE '-'.                             
017100     05  ID-G2                PIC X(04).                                  
017200     05  FILLER          PIC X(01) VALUE '-'.                             
017300     05  ID-G3                PIC X(04).                                  
017400     05  FILLER          PIC X(01) VALUE '-'.                             
017500     05  ID-G4                PIC X(04).                                  
017600     05  FILLER          PIC X(01) VALUE '-'.                             
017700     05  ID-G5                PIC X(12).                                  
017800 01  WS-ID-GERADO-X REDEFINES WS-ID-GERADO                                
017900                              PIC X(36).                                  
018000*                                                                         
018100*  05/06/92 OST - TABELA DE PAUTAS EM MEMORIA PARA CONFERENCIA DE         
018200*  EXISTENCIA (NAO HA ARQUIVO ISAM DISPONIVEL NESTA INSTALACAO).          
018300*                                                                         
018400 01  WS-QTDE-PAUTAS-TAB       PIC 9(04) COMP VALUE ZERO.                  
018500 01  TAB-PAUTA.                                                           
018600     05  TAB-PAUTA-OCR OCCURS 0 TO 9999 TIMES                             
018700                       DEPENDING ON WS-QTDE-PAUTAS-TAB                    
018800                       INDEXED BY IX-PAUTA.                               
018900         10  TAB-ID-PAUTA     PIC X(36).                                  
019000*                                                                         
019100 01  WS-ACHOU-PAUTA           PIC X(01) VALUE 'N'.                        
019200     88  PAUTA-ENCONTRADA         VALUE 'S'.                              
019300     88  PAUTA-NAO-ENCONTRADA     VALUE 'N'.                              
019400*                                                                         
019500*  CONTADORES E CHAVES DE CONTROLE                                        
019600*                                                                         
019700 77  ACUM-LINHAS              PIC 9(05) COMP VALUE ZERO.                  
019800 77  ACUM-PAG                 PIC 9(03) COMP VALUE ZERO.                  
019900 77  ACUM-LIDOS               PIC 9(07) COMP VALUE ZERO.                  
020000 77  ACUM-GRAVADOS            PIC 9(07) COMP VALUE ZERO.                  
020100 77  ACUM-REJEITADOS          PIC 9(07) COMP VALUE ZERO.                  
020200*                                                                         
020300 01  WS-OK-VALIDACAO          PIC X(01).                                  
020400     88  REGISTRO-VALIDO           VALUE 'S'.                             
020500     88  REGISTRO-INVALIDO         VALUE 'N'.                             
020600 01  WS-MOTIVO-REJEICAO       PIC X(40).                                  
020700*                                                                         
020800*  CELULAS DE FILE STATUS                                                 
020900*                                                                         
021000 77  FS-ENTASSEMB             PIC X(02) VALUE SPACES.                     
021100 77  FS-CADPAUTA              PIC X(02) VALUE SPACES.                     
021200 77  FS-CADASSEMB             PIC X(02) VALUE SPACES.                     
021300 77  FS-RELINCO               PIC X(02) VALUE SPACES.                     
021400 77  FS-COD-STATUS            PIC X(02) VALUE SPACES.                     
021500 77  FS-ARQUIVO               PIC X(20) VALUE SPACES.                     
021600 77  FS-OPERACAO              PIC X(20) VALUE SPACES.                     
021700*                                                                         
021800 01  WS-FIM-ENTASSEMB         PIC X(01) VALUE 'N'.                        
021900     88  FIM-ENTASSEMB             VALUE 'S'.                             
022000*                                                                         
022100*  LINHAS DO RELATORIO DE INCONSISTENCIA                                  
022200*                                                                         
022300 01  CAB001.                                                              
022400     05  FILLER          PIC X(20) VALUE 'DEPTO PROC. DADOS'.             
022500     05  FILLER          PIC X(40) VALUE SPACES.                          
022600     05  FILLER          PIC X(08) VALUE 'FL.'.                           
022700     05  CAB001-PAG           PIC ZZ9.                                    
022800     05  FILLER          PIC X(09) VALUE SPACES.                          
022900 01  CAB002.                                                              
023000     05  FILLER          PIC X(80) VALUE                                  
023100 'RELATORIO DE INCONSISTENCIA - ABERTURA DE ASSEMBLEIA'.                  
023200 01  CAB003.                                                              
023300     05  FILLER          PIC X(80) VALUE ALL '-'.                         
023400 01  CAB004.                                                              
023500     05  FILLER          PIC X(36) VALUE 'PAUTA-ID SOLICITADA'.           
023600     05  FILLER          PIC X(44) VALUE 'MOTIVO DA REJEICAO'.            
023700 01  CAB005.                                                              
023800     05  FILLER          PIC X(80) VALUE ALL '-'.                         
023900 01  DET001.                                                              
024000     05  DET001-PAUTA-ID      PIC X(36).                                  
024100     05  DET001-MOTIVO        PIC X(44).                                  
024200 01  TOT001.                                                              
024300     05  FILLER          PIC X(20) VALUE 'TOTAL DE LIDOS.....'.           
024400     05  TOT001-LIDOS         PIC ZZZ.ZZ9.                                
024500     05  FILLER          PIC X(50) VALUE SPACES.                          
024600 01  TOT002.                                                              
024700     05  FILLER          PIC X(20) VALUE 'TOTAL DE GRAVADOS..'.           
024800     05  TOT002-GRAV          PIC ZZZ.ZZ9.                                
024900     05  FILLER          PIC X(50) VALUE SPACES.                          
025000 01  TOT003.                                                              
025100     05  FILLER          PIC X(20) VALUE 'TOTAL DE REJEITADOS'.           
025200     05  TOT003-REJ           PIC ZZZ.ZZ9.                                
025300     05  FILLER          PIC X(50) VALUE SPACES.                          
025400*                                                                         
025500 PROCEDURE DIVISION.                                                      
025600*                                                                         
025700*================================================================*        
025800 000-00-INICIO              SECTION.                                      
025900*================================================================*        
026000     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
026100     PERFORM 001-05-CARREGAR-TABELA.                                      
026200     PERFORM 002-00-OBTER-DATA-HORA.                                      
026300     PERFORM 003-01-LER-ENTASSEMB.                                        
026400     PERFORM 004-00-TRATAR                                                
026500         UNTIL FIM-ENTASSEMB.                                             
026600     PERFORM 005-00-IMPRIMIR-TOTAIS.                                      
026700     PERFORM 006-00-FECHAR-ARQUIVOS.                                      
026800     STOP RUN.                                                            
026900 000-00-FIM.                EXIT.                                         
027000*                                                                         
027100*================================================================*        
027200 001-00-ABRIR-ARQUIVOS      SECTION.                                      
027300*================================================================*        
027400     OPEN INPUT  ENTASSEMB.                                               
027500     MOVE 'ENTASSEMB'        TO FS-ARQUIVO.                               
027600     MOVE 'ABERTURA'         TO FS-OPERACAO.                              
027700     MOVE FS-ENTASSEMB       TO FS-COD-STATUS.                            
027800     PERFORM 001-01-TESTAR-FS.                                            
027900                                                                          
028000     OPEN EXTEND CADASSEMB.                                               
028100     IF FS-CADASSEMB EQUAL '35'                                           
028200         OPEN OUTPUT CADASSEMB                                            
028300         CLOSE       CADASSEMB                                            
028400         OPEN EXTEND CADASSEMB.                                           
028500                                                                          
028600     MOVE 'CADASSEMB'        TO FS-ARQUIVO.                               
028700     MOVE 'ABERTURA'         TO FS-OPERACAO.                              
028800     MOVE FS-CADASSEMB       TO FS-COD-STATUS.                            
028900     PERFORM 001-01-TESTAR-FS.                                            
029000                                                                          
029100     OPEN OUTPUT RELINCO.                                                 
029200     MOVE 'RELINCO'          TO FS-ARQUIVO.                               
029300     MOVE 'ABERTURA'         TO FS-OPERACAO.                              
029400     MOVE FS-RELINCO         TO FS-COD-STATUS.                            
029500     PERFORM 001-01-TESTAR-FS.                                            
029600     PERFORM 001-06-VERIFICAR-MODO.                                       
029700 001-00-FIM.                EXIT.                                         
029800*                                                                         
029900*================================================================*        
030000 001-01-TESTAR-FS           SECTION.                                      
030100*================================================================*        
030200     IF FS-COD-STATUS NOT EQUAL '00' AND FS-COD-STATUS NOT EQUAL          
030300         '35'                                                             
030400         PERFORM 900-00-ERRO.                                             
030500 001-01-FIM.                EXIT.                                         
030600*                                                                         
030700*    05/06/92 OST - CARGA DO CADASTRO MESTRE DE PAUTAS EM                 
030800*    TABELA P/ CONFERIR EXISTENCIA DA PAUTA INFORMADA.                    
030900*                                                                         
031000*================================================================*        
031100 001-05-CARREGAR-TABELA      SECTION.                                     
031200*================================================================*        
031300     OPEN INPUT CADPAUTA.                                                 
031400     MOVE 'CADPAUTA'          TO FS-ARQUIVO.                              
031500     MOVE 'CARGA-TAB'         TO FS-OPERACAO.                             
031600     IF FS-CADPAUTA NOT EQUAL '00' AND FS-CADPAUTA NOT EQUAL '35'         
031700         MOVE FS-CADPAUTA         TO FS-COD-STATUS                        
031800         PERFORM 900-00-ERRO                                              
031900     ELSE                                                                 
032000         IF FS-CADPAUTA EQUAL '00'                                        
032100             PERFORM 001-07-LER-TAB-CADPAUTA                              
032200                 UNTIL FS-CADPAUTA EQUAL '10'.                            
032300                                                                          
032400     CLOSE CADPAUTA.                                                      
032500 001-05-FIM.                EXIT.                                         
032600*                                                                         
032700*================================================================*        
032800 001-06-VERIFICAR-MODO      SECTION.                                      
032900*================================================================*        
033000     IF CHAVE-MODO-TESTE                                                  
033100         DISPLAY 'URNA0030 - MODO DE TESTE (UPSI-0)'.                     
033200 001-06-FIM.                EXIT.                                         
033300*                                                                         
033400*================================================================*        
033500 001-07-LER-TAB-CADPAUTA    SECTION.                                      
033600*================================================================*        
033700     READ CADPAUTA.                                                       
033800                                                                          
033900     IF FS-CADPAUTA NOT EQUAL '10'                                        
034000         ADD 1                TO WS-QTDE-PAUTAS-TAB                       
034100         SET IX-PAUTA         TO WS-QTDE-PAUTAS-TAB                       
034200         MOVE CADP-ID-PAUTA   TO TAB-ID-PAUTA (IX-PAUTA).                 
034300 001-07-FIM.                EXIT.                                         
034400*                                                                         
034500*================================================================*        
034600 002-00-OBTER-DATA-HORA     SECTION.                                      
034700*================================================================*        
034800     ACCEPT WS-DATA-AAMMDD-R FROM DATE.                                   
034900     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
035000     PERFORM 002-01-EXPANDIR-ANO.                                         
035100 002-00-FIM.                EXIT.                                         
035200*                                                                         
035300*    09/02/99 LMS - EXPANSAO DO ANO DE 2 P/ 4 DIGITOS - JANELA     CR-1998
035400*    DE SECULO FIXADA EM 1950-2049.                                CR-1998
035500*                                                                         
035600*================================================================*        
035700 002-01-EXPANDIR-ANO        SECTION.                                      
035800*================================================================*        
035900     IF WS-DATA-AA < 50                                                   
036000         MOVE 20              TO WS-DATA-SECULO                           
036100     ELSE                                                                 
036200         MOVE 19              TO WS-DATA-SECULO.                          
036300                                                                          
036400     COMPUTE WS-DATA-CCYY = (WS-DATA-SECULO * 100) + WS-DATA-AA.          
036500     MOVE WS-DATA-MM          TO WS-DATA-MES4.                            
036600     MOVE WS-DATA-DD          TO WS-DATA-DIA4.                            
036700     MOVE WS-DATA-CCYY        TO TS-ANO.                                  
036800     MOVE WS-DATA-MES4        TO TS-MES.                                  
036900     MOVE WS-DATA-DIA4        TO TS-DIA.                                  
037000     MOVE WS-HORA-HH          TO TS-HOR.                                  
037100     MOVE WS-HORA-MM          TO TS-MIN.                                  
037200     MOVE WS-HORA-SS          TO TS-SEG.                                  
037300 002-01-FIM.                EXIT.                                         
037400*                                                                         
037500*================================================================*        
037600 003-01-LER-ENTASSEMB       SECTION.                                      
037700*================================================================*        
037800     MOVE 'LEITURA'           TO FS-OPERACAO.                             
037900     READ ENTASSEMB.                                                      
038000                                                                          
038100     IF FS-ENTASSEMB EQUAL '10'                                           
038200         MOVE 'S'             TO WS-FIM-ENTASSEMB                         
038300     ELSE                                                                 
038400         ADD 1                TO ACUM-LIDOS.                              
038500 003-01-FIM.                EXIT.                                         
038600*                                                                         
038700*================================================================*        
038800 004-00-TRATAR               SECTION.                                     
038900*================================================================*        
039000     MOVE 'S'                 TO WS-OK-VALIDACAO.                         
039100     MOVE SPACES              TO WS-MOTIVO-REJEICAO.                      
039200                                                                          
039300     PERFORM 004-02-VALIDAR-PAUTA.                                        
039400                                                                          
039500     IF REGISTRO-VALIDO                                                   
039600         PERFORM 004-03-GERAR-ID                                          
039700         PERFORM 004-04-GRAVA-CADASSEMB                                   
039800         ADD 1                TO ACUM-GRAVADOS                            
039900     ELSE                                                                 
040000         PERFORM 004-01-IMPRESSAO                                         
040100         ADD 1                TO ACUM-REJEITADOS.                         
040200                                                                          
040300     PERFORM 003-01-LER-ENTASSEMB.                                        
040400 004-00-FIM.                EXIT.                                         
040500*                                                                         
040600*================================================================*        
040700 004-01-IMPRESSAO            SECTION.                                     
040800*================================================================*        
040900     IF ACUM-LINHAS EQUAL ZERO                                            
041000         PERFORM 004-06-CABECALHOS.                                       
041100                                                                          
041200     MOVE ENTA-PAUTA-ID       TO DET001-PAUTA-ID.                         
041300     MOVE WS-MOTIVO-REJEICAO  TO DET001-MOTIVO.                           
041400                                                                          
041500     WRITE REG-RELINCO        FROM DET001 AFTER 1.                        
041600     ADD 1                    TO ACUM-LINHAS.                             
041700     IF ACUM-LINHAS > 50                                                  
041800         MOVE ZERO            TO ACUM-LINHAS.                             
041900 004-01-FIM.                EXIT.                                         
042000*                                                                         
042100*================================================================*        
042200 004-02-VALIDAR-PAUTA        SECTION.                                     
042300*================================================================*        
042400     MOVE 'N'                 TO WS-ACHOU-PAUTA.                          
042500     IF ENTA-PAUTA-ID EQUAL SPACES OR LOW-VALUES                          
042600         MOVE 'N'                 TO WS-OK-VALIDACAO                      
042700         MOVE 'PAUTA-ID EM BRANCO' TO WS-MOTIVO-REJEICAO                  
042800     ELSE                                                                 
042900         IF WS-QTDE-PAUTAS-TAB > ZERO                                     
043000             PERFORM 004-07-COMPARAR-PAUTA                                
043100                 VARYING IX-PAUTA FROM 1 BY 1                             
043200                 UNTIL IX-PAUTA > WS-QTDE-PAUTAS-TAB.                     
043300                                                                          
043400         IF PAUTA-NAO-ENCONTRADA                                          
043500             MOVE 'N'                 TO WS-OK-VALIDACAO                  
043600             MOVE 'PAUTA INFORMADA NAO CADASTRADA' TO                     
043700                 WS-MOTIVO-REJEICAO.                                      
043800 004-02-FIM.                EXIT.                                         
043900*                                                                         
044000*================================================================*        
044100 004-03-GERAR-ID             SECTION.                                     
044200*================================================================*        
044300     ADD 1                    TO WS-CONTADOR-LOTE.                        
044400     MOVE WS-DATA-CCYY        TO ID-G1 (1:4).                             
044500     MOVE WS-DATA-MES4        TO ID-G1 (5:2).                             
044600     MOVE WS-DATA-DIA4        TO ID-G1 (7:2).                             
044700     MOVE WS-HORA-HH          TO ID-G2 (1:2).                             
044800     MOVE WS-HORA-MM          TO ID-G2 (3:2).                             
044900     MOVE WS-HORA-SS          TO ID-G3 (1:2).                             
045000     MOVE WS-HORA-CC          TO ID-G3 (3:2).                             
045100     MOVE '4E30'              TO ID-G4.                                   
045200     MOVE WS-CONTADOR-LOTE    TO ID-G5 (1:4).                             
045300     MOVE ACUM-LIDOS          TO ID-G5 (5:7).                             
045400     MOVE ZERO                TO ID-G5 (12:1).                            
045500 004-03-FIM.                EXIT.                                         
045600*                                                                         
045700*================================================================*        
045800 004-04-GRAVA-CADASSEMB      SECTION.                                     
045900*================================================================*        
046000     MOVE WS-ID-GERADO-X      TO CADA-ID-ASSEMB.                          
046100     MOVE ENTA-PAUTA-ID       TO CADA-PAUTA-ID.                           
046200     MOVE 'Aberta'            TO CADA-STATUS.                             
046300     MOVE WS-TIMESTAMP-ISO-X  TO CADA-INICIADA-EM.                        
046400     MOVE SPACES              TO CADA-FINALIZADA-EM.                      
046500     MOVE SPACES              TO FILLER OF REG-CADASSEMB.                 
046600                                                                          
046700     WRITE REG-CADASSEMB.                                                 
046800     MOVE 'CADASSEMB'         TO FS-ARQUIVO.                              
046900     MOVE 'GRAVACAO'          TO FS-OPERACAO.                             
047000     MOVE FS-CADASSEMB        TO FS-COD-STATUS.                           
047100     PERFORM 001-01-TESTAR-FS.                                            
047200 004-04-FIM.                EXIT.                                         
047300*                                                                         
047400*================================================================*        
047500 004-06-CABECALHOS           SECTION.                                     
047600*================================================================*        
047700     ADD 1                    TO ACUM-PAG.                                
047800     MOVE ACUM-PAG            TO CAB001-PAG.                              
047900                                                                          
048000     WRITE REG-RELINCO        FROM CAB001 AFTER ADVANCING                 
048100                              TOP-OF-FORM.                                
048200     WRITE REG-RELINCO        FROM CAB002 AFTER 1.                        
048300     WRITE REG-RELINCO        FROM CAB003 AFTER 1.                        
048400     WRITE REG-RELINCO        FROM CAB004 AFTER 1.                        
048500     WRITE REG-RELINCO        FROM CAB005 AFTER 1.                        
048600 004-06-FIM.                EXIT.                                         
048700*                                                                         
048800*================================================================*        
048900 004-07-COMPARAR-PAUTA       SECTION.                                     
049000*================================================================*        
049100     IF TAB-ID-PAUTA (IX-PAUTA) EQUAL ENTA-PAUTA-ID                       
049200         MOVE 'S'                 TO WS-ACHOU-PAUTA.                      
049300 004-07-FIM.                EXIT.                                         
049400*                                                                         
049500*================================================================*        
049600 005-00-IMPRIMIR-TOTAIS     SECTION.                                      
049700*================================================================*        
049800     MOVE ACUM-LIDOS          TO TOT001-LIDOS.                            
049900     MOVE ACUM-GRAVADOS       TO TOT002-GRAV.                             
050000     MOVE ACUM-REJEITADOS     TO TOT003-REJ.                              
050100                                                                          
050200     WRITE REG-RELINCO        FROM TOT001 AFTER 2.                        
050300     WRITE REG-RELINCO        FROM TOT002 AFTER 1.                        
050400     WRITE REG-RELINCO        FROM TOT003 AFTER 1.                        
050500 005-00-FIM.                EXIT.                                         
050600*                                                                         
050700*================================================================*        
050800 006-00-FECHAR-ARQUIVOS     SECTION.                                      
050900*================================================================*        
051000     CLOSE ENTASSEMB.                                                     
051100     CLOSE CADASSEMB.                                                     
051200     CLOSE RELINCO.                                                       
051300 006-00-FIM.                EXIT.                                         
051400*                                                                         
051500*================================================================*        
051600 900-00-ERRO                 SECTION.                                     
051700*================================================================*        
051800     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO              
051900     DISPLAY '* FILE STATUS = ' FS-COD-STATUS                             
052000     DISPLAY '* PROGRAMA ENCERRADO'                                       
052100     STOP RUN.                                                            
052200 900-00-FIM.                EXIT.                                         
