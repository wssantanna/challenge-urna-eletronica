000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    URNA0040.                                                 
000300 AUTHOR.        MARIA TAKASHI KODAMA.                                     
000400 INSTALLATION.  DEPTO DE PROCESSAMENTO DE DADOS.                          
000500 DATE-WRITTEN.  02/05/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - GOVERNANCA SOCIETARIA.                      
000800*                                                                         
000900*****************************************************************         
001000* HISTORICO DE MANUTENCAO                                       *         
001100*****************************************************************         
001200* 02/05/91 MTK  ENCERRAMENTO DE ASSEMBLEIA DE VOTACAO - VERSAO 1          
001300* 02/05/91 MTK  REGRAVACAO INTEGRAL DO MESTRE VIA TABELA EM WS            
001400* 30/03/93 MTK  AJUSTE FS-COD-STATUS APOS ERRO DE GRAVACAO                
001500* 11/01/95 MTK  REVISAO GERAL - PADRAO DE COMENTARIOS DPD                 
001600* 03/06/96 LMS  PADRONIZACAO DO CABECALHO DO RELATORIO                    
001700* 20/02/97 LMS  CORRECAO ARREDONDAMENTO CAMPO DE PAGINA                   
001800* 18/12/98 LMS  PREPARACAO VIRADA DO SECULO - ENTRADA EM ESTUDO    CR-1997
001900* 09/02/99 LMS VIRADA DO SECULO - EXPANSAO DE ANO PARA 4 DIGITOS   CR-1998
002000* 16/02/99 LMS  TESTES DE REGRESSAO DA VIRADA DO SECULO - OK       CR-1998
002100* 04/10/01 RCS  INCLUSAO DE CHAVE UPSI PARA MODO DE TESTE                 
002200* 25/06/03 RCS  PADRONIZACAO DO TIMESTAMP NO FORMATO ISO-8601             
002300* 12/01/07 VMA  REVISAO DE CAMPOS FILLER PARA AUDITORIA                   
002400* 30/09/08 VMA VALIDACAO FINALIZADA-EM NAO ANTERIOR A INICIADA-EM  CR-2008
002500*****************************************************************         
002600* PROGRAMA......: URNA0040                                                
002700* FUNCAO........: ENCERRAR ASSEMBLEIAS DE VOTACAO. LE UM ARQUIVO          
002800*                 DE SOLICITACAO DE ENCERRAMENTO COM O IDENTIFI-          
002900*                 CADOR DA ASSEMBLEIA, CARREGA O CADASTRO MESTRE          
003000*                 INTEIRO EM TABELA (NAO HA ARQUIVO ISAM NESTA            
003100*                 INSTALACAO), LOCALIZA A ASSEMBLEIA, CONFERE A           
003200*                 TRANSICAO ABERTA->ENCERRADA, CARIMBA A DATA DE          
003300*                 ENCERRAMENTO E REGRAVA O CADASTRO MESTRE POR            
003400*                 INTEIRO AO FINAL DO PROCESSAMENTO. SOLICITACOES         
003500*                 REJEITADAS SAO LISTADAS NO RELATORIO DE                 
003600*                 INCONSISTENCIA.                                         
003700*****************************************************************         
003800*                                                                         
003900 ENVIRONMENT    DIVISION.                                                 
004000 CONFIGURATION  SECTION.                                                  
004100 SPECIAL-NAMES.                                                           
004200                C01 IS TOP-OF-FORM                                        
004300                CLASS CLASSE-NUMERICA IS '0' THRU '9'                     
004400                UPSI-0 ON  STATUS IS CHAVE-MODO-TESTE                     
004500                       OFF STATUS IS CHAVE-MODO-NORMAL.                   
004600*                                                                         
004700 INPUT-OUTPUT   SECTION.                                                  
004800 FILE-CONTROL.                                                            
004900*                                                                         
005000     SELECT ENTENCERRA      ASSIGN TO DISK                                
005100                            ORGANIZATION LINE SEQUENTIAL                  
005200                            ACCESS SEQUENTIAL                             
005300                            FILE STATUS FS-ENTENCERRA.                    
005400*                                                                         
005500     SELECT CADASSEMB       ASSIGN TO DISK                                
005600                            ORGANIZATION LINE SEQUENTIAL                  
005700                            ACCESS SEQUENTIAL                             
005800                            FILE STATUS FS-CADASSEMB.                     
005900*                                                                         
006000     SELECT CADASSEMB-NOVO  ASSIGN TO DISK                                
006100                            ORGANIZATION LINE SEQUENTIAL                  
006200                            ACCESS SEQUENTIAL                             
006300                            FILE STATUS FS-CADASSEMB-N.                   
006400*                                                                         
006500     SELECT RELINCO         ASSIGN TO DISK                                
006600                            ORGANIZATION LINE SEQUENTIAL                  
006700                            ACCESS SEQUENTIAL                             
006800                            FILE STATUS FS-RELINCO.                       
006900*                                                                         
007000 DATA           DIVISION.                                                 
007100 FILE           SECTION.                                                  
007200*                                                                         
007300 FD  ENTENCERRA                                                           
007400     RECORD     CONTAINS    46 CHARACTERS                                 
007500     RECORDING  MODE        IS F                                          
007600     LABEL      RECORD      IS STANDARD                                   
007700     DATA       RECORD      IS REG-ENTENCERRA                             
007800     VALUE OF FILE-ID IS "ARQUIVOS/ENTENCERRA.TXT".                       
007900 01  REG-ENTENCERRA.                                                      
008000     05  ENTE-ASSEMB-ID       PIC X(36).                                  
008100     05  FILLER          PIC X(10).                                       
008200*                                                                         
008300 FD  CADASSEMB                                                            
008400     RECORD     CONTAINS    121 CHARACTERS                                
008500     RECORDING  MODE        IS F                                          
008600     LABEL      RECORD      IS STANDARD                                   
008700     DATA       RECORD      IS REG-CADASSEMB                              
008800     VALUE OF FILE-ID IS "ARQUIVOS/CADASSEMB.TXT".                        
008900 01  REG-CADASSEMB.                                                       
009000     05  CADA-ID-ASSEMB       PIC X(36).                                  
009100     05  CADA-PAUTA-ID        PIC X(36).                                  
009200     05  CADA-STATUS          PIC X(09).                                  
009300         88  CADA-STATUS-ABERTA        VALUE 'Aberta'.                    
009400         88  CADA-STATUS-ENCERRADA     VALUE 'Encerrada'.                 
009500     05  CADA-INICIADA-EM     PIC X(25).                                  
009600     05  CADA-FINALIZADA-EM   PIC X(25).                                  
009700     05  FILLER          PIC X(10).                                       
009800*                                                                         
009900 FD  CADASSEMB-NOVO                                                       
010000     RECORD     CONTAINS    121 CHARACTERS                                
010100     RECORDING  MODE        IS F                                          
010200     LABEL      RECORD      IS STANDARD                                   
010300     DATA       RECORD      IS REG-CADASSEMB-N                            
010400     VALUE OF FILE-ID IS "ARQUIVOS/CADASSEMB.NOVO".                       
010500 01  REG-CADASSEMB-N.                                                     
010600     05  CADAN-ID-ASSEMB      PIC X(36).                                  
010700     05  CADAN-PAUTA-ID       PIC X(36).                                  
010800     05  CADAN-STATUS         PIC X(09).                                  
010900     05  CADAN-INICIADA-EM    PIC X(25).                                  
011000     05  CADAN-FINALIZADA-EM  PIC X(25).                                  
011100     05  FILLER          PIC X(10).                                       
011200*                                                                         
011300 FD  RELINCO                                                              
011400     RECORD     CONTAINS    80 CHARACTERS                                 
011500     RECORDING  MODE        IS F                                          
011600     LABEL      RECORD      IS OMITTED                                    
011700     DATA       RECORD      IS REG-RELINCO                                
011800     VALUE OF FILE-ID IS "ARQUIVOS/RELINCO-ENCERRA.TXT".                  
011900 01  REG-RELINCO.                                                         
012000     05  FILLER          PIC X(80).                                       
012100*                                                                         
012200 WORKING-STORAGE SECTION.                                                 
012300*                                                                         
012400*  AREA PARA OBTER DATA E HORA DO SISTEMA                                 
012500*                                                                         
012600 01  WS-DATA-AAMMDD.                                                      
012700     05  WS-DATA-AA           PIC 9(02).                                  
012800     05  WS-DATA-MM           PIC 9(02).                                  
012900     05  WS-DATA-DD           PIC 9(02).                                  
013000 01  WS-DATA-AAMMDD-R REDEFINES WS-DATA-AAMMDD                            
013100                              PIC 9(06).                                  
013200*                                                                         
013300 01  WS-DATA-COMPLETA.                                                    
013400     05  WS-DATA-SECULO       PIC 9(02) COMP.                             
013500     05  WS-DATA-CCYY         PIC 9(04) COMP.                             
013600     05  WS-DATA-MES4         PIC 9(02) COMP.                             
013700     05  WS-DATA-DIA4         PIC 9(02) COMP.                             
013800 01  WS-DATA-COMPLETA-R REDEFINES WS-DATA-COMPLETA                        
013900                              PIC 9(10).                                  
014000*                                                                         
014100 01  WS-HORA-SISTEMA.                                                     
014200     05  WS-HORA-HH           PIC 9(02).                                  
014300     05  WS-HORA-MM           PIC 9(02).                                  
014400     05  WS-HORA-SS           PIC 9(02).                                  
014500     05  WS-HORA-CC           PIC 9(02).                                  
014600*                                                                         
014700*  AREA PARA MONTAGEM DO TIMESTAMP NO PADRAO ISO-8601                     
014800*                                                                         
014900 01  WS-TIMESTAMP-ISO.                                                    
015000     05  TS-ANO               PIC 9(04).                                  
015100     05  FILLER          PIC X(01) VALUE '-'.                             
015200     05  TS-MES               PIC 9(02).                                  
015300     05  FILLER          PIC X(01) VALUE '-'.                             
015400     05  TS-DIA               PIC 9(02).                                  
015500     05  FILLER          PIC X(01) VALUE 'T'.                             
015600     05  TS-HOR               PIC 9(02).                                  
015700     05  FILLER          PIC X(01) VALUE ':'.                             
015800     05  TS-MIN               PIC 9(02).                                  
015900     05  FILLER          PIC X(01) VALUE ':'.                             
016000     05  TS-SEG               PIC 9(02).                                  
016100     05  FILLER          PIC X(06) VALUE '-03:00'.                        
016200 01  WS-TIMESTAMP-ISO-X REDEFINES WS-TIMESTAMP-ISO                        
016300                              PIC X(25).                                  
016400*                                                                         
016500*  02/05/91 MTK - TABELA DO CADASTRO MESTRE DE ASSEMBLEIAS EM             
016600*  MEMORIA - SUBSTITUI ACESSO ALEATORIO POR FALTA DE ARQUIVO ISAM.        
016700*  O MESTRE E CARREGADO POR INTEIRO, ATUALIZADO EM MEMORIA E              
016800*  REGRAVADO POR INTEIRO NO CADASSEMB-NOVO AO FINAL DO JOB.               
016900*                                                                         
017000 01  WS-QTDE-ASSEMB-TAB       PIC 9(04) COMP VALUE ZERO.                  
017100 01  TAB-ASSEMB.                                                          
017200     05  TAB-ASSEMB-OCR OCCURS 0 TO 9999 TIMES                            
017300                        DEPENDING ON WS-QTDE-ASSEMB-TAB                   
017400                        INDEXED BY IX-ASSEMB.                             
017500         10  TAB-ID-ASSEMB    PIC X(36).                                  
017600         10  TAB-PAUTA-ID     PIC X(36).                                  
017700         10  TAB-STATUS       PIC X(09).                                  
017800         10  TAB-INICIADA-EM  PIC X(25).                                  
017900         10  TAB-FINALIZ-EM   PIC X(25).                                  
018000*                                                                         
018100 01  WS-POS-ENCONTRADA        PIC 9(04) COMP VALUE ZERO.                  
018200*                                                                         
018300*  CONTADORES E CHAVES DE CONTROLE                                        
018400*                                                                         
018500 77  ACUM-LINHAS              PIC 9(05) COMP VALUE ZERO.                  
018600 77  ACUM-PAG                 PIC 9(03) COMP VALUE ZERO.                  
018700 77  ACUM-LIDOS               PIC 9(07) COMP VALUE ZERO.                  
018800 77  ACUM-ENCERRADOS          PIC 9(07) COMP VALUE ZERO.                  
018900 77  ACUM-REJEITADOS          PIC 9(07) COMP VALUE ZERO.                  
019000*                                                                         
019100 01  WS-OK-VALIDACAO          PIC X(01).                                  
019200     88  REGISTRO-VALIDO           VALUE 'S'.                             
019300     88  REGISTRO-INVALIDO         VALUE 'N'.                             
019400 01  WS-MOTIVO-REJEICAO       PIC X(40).                                  
019500*                                                                         
019600*  CELULAS DE FILE STATUS                                                 
019700*                                                                         
019800 77  FS-ENTENCERRA            PIC X(02) VALUE SPACES.                     
019900 77  FS-CADASSEMB             PIC X(02) VALUE SPACES.                     
020000 77  FS-CADASSEMB-N           PIC X(02) VALUE SPACES.                     
020100 77  FS-RELINCO               PIC X(02) VALUE SPACES.                     
020200 77  FS-COD-STATUS            PIC X(02) VALUE SPACES.                     
020300 77  FS-ARQUIVO               PIC X(20) VALUE SPACES.                     
020400 77  FS-OPERACAO              PIC X(20) VALUE SPACES.                     
020500*                                                                         
020600 01  WS-FIM-ENTENCERRA        PIC X(01) VALUE 'N'.                        
020700     88  FIM-ENTENCERRA            VALUE 'S'.                             
020800*                                                                         
020900*  LINHAS DO RELATORIO DE INCONSISTENCIA                                  
021000*                                                                         
021100 01  CAB001.                                                              
021200     05  FILLER          PIC X(20) VALUE 'DEPTO PROC. DADOS'.             
021300     05  FILLER          PIC X(40) VALUE SPACES.                          
021400     05  FILLER          PIC X(08) VALUE 'FL.'.                           
021500     05  CAB001-PAG           PIC ZZ9.                                    
021600     05  FILLER          PIC X(09) VALUE SPACES.                          
021700 01  CAB002.                                                              
021800     05  FILLER          PIC X(80) VALUE                                  
021900 'RELATORIO DE INCONSISTENCIA - ENCERRAMENTO DE ASSEMBLEIA'.              
022000 01  CAB003.                                                              
022100     05  FILLER          PIC X(80) VALUE ALL '-'.                         
022200 01  CAB004.                                                              
022300     05  FILLER          PIC X(36) VALUE                                  
022400         'ASSEMBLEIA-ID SOLICITADA'.                                      
022500     05  FILLER          PIC X(44) VALUE 'MOTIVO DA REJEICAO'.            
022600 01  CAB005.                                                              
022700     05  FILLER          PIC X(80) VALUE ALL '-'.                         
022800 01  DET001.                                                              
022900     05  DET001-ASSEMB-ID     PIC X(36).                                  
023000     05  DET001-MOTIVO        PIC X(44).                                  
023100 01  TOT001.                                                              
023200     05  FILLER          PIC X(20) VALUE 'TOTAL DE LIDOS.....'.           
023300     05  TOT001-LIDOS         PIC ZZZ.ZZ9.                                
023400     05  FILLER          PIC X(50) VALUE SPACES.                          
023500 01  TOT002.                                                              
023600     05  FILLER          PIC X(20) VALUE 'TOTAL ENCERRADOS...'.           
023700     05  TOT002-ENC           PIC ZZZ.ZZ9.                                
023800     05  FILLER          PIC X(50) VALUE SPACES.                          
023900 01  TOT003.                                                              
024000     05  FILLER          PIC X(20) VALUE 'TOTAL DE REJEITADOS'.           
024100     05  TOT003-REJ           PIC ZZZ.ZZ9.                                
024200     05  FILLER          PIC X(50) VALUE SPACES.                          
024300*                                                                         
024400 PROCEDURE DIVISION.                                                      
024500*                                                                         
024600*================================================================*        
024700 000-00-INICIO              SECTION.                                      
024800*================================================================*        
024900     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
025000     PERFORM 001-05-CARREGAR-TABELA.                                      
025100     PERFORM 002-00-OBTER-DATA-HORA.                                      
025200     PERFORM 003-01-LER-ENTENCERRA.                                       
025300     PERFORM 004-00-TRATAR                                                
025400         UNTIL FIM-ENTENCERRA.                                            
025500     PERFORM 005-00-IMPRIMIR-TOTAIS.                                      
025600     PERFORM 006-00-REGRAVAR-MESTRE.                                      
025700     PERFORM 007-00-FECHAR-ARQUIVOS.                                      
025800     STOP RUN.                                                            
025900 000-00-FIM.                EXIT.                                         
026000*                                                                         
026100*================================================================*        
026200 001-00-ABRIR-ARQUIVOS      SECTION.                                      
026300*================================================================*        
026400     OPEN INPUT  ENTENCERRA.                                              
026500     MOVE 'ENTENCERRA'       TO FS-ARQUIVO.                               
026600     MOVE 'ABERTURA'         TO FS-OPERACAO.                              
026700     MOVE FS-ENTENCERRA      TO FS-COD-STATUS.                            
026800     PERFORM 001-01-TESTAR-FS.                                            
026900                                                                          
027000     OPEN OUTPUT RELINCO.                                                 
027100     MOVE 'RELINCO'          TO FS-ARQUIVO.                               
027200     MOVE 'ABERTURA'         TO FS-OPERACAO.                              
027300     MOVE FS-RELINCO         TO FS-COD-STATUS.                            
027400     PERFORM 001-01-TESTAR-FS.                                            
027500     PERFORM 001-06-VERIFICAR-MODO.                                       
027600 001-00-FIM.                EXIT.                                         
027700*                                                                         
027800*================================================================*        
027900 001-01-TESTAR-FS           SECTION.                                      
028000*================================================================*        
028100     IF FS-COD-STATUS NOT EQUAL '00' AND FS-COD-STATUS NOT EQUAL          
028200         '35'                                                             
028300         PERFORM 900-00-ERRO.                                             
028400 001-01-FIM.                EXIT.                                         
028500*                                                                         
028600*    02/05/91 MTK - CARGA INTEGRAL DO MESTRE DE ASSEMBLEIAS NA            
028700*    TABELA WS-QTDE-ASSEMB-TAB / TAB-ASSEMB.                              
028800*                                                                         
028900*================================================================*        
029000 001-05-CARREGAR-TABELA      SECTION.                                     
029100*================================================================*        
029200     OPEN INPUT CADASSEMB.                                                
029300     MOVE 'CADASSEMB'         TO FS-ARQUIVO.                              
029400     MOVE 'CARGA-TAB'         TO FS-OPERACAO.                             
029500     IF FS-CADASSEMB NOT EQUAL '00' AND FS-CADASSEMB NOT EQUAL            
029600         '35'                                                             
029700         MOVE FS-CADASSEMB        TO FS-COD-STATUS                        
029800         PERFORM 900-00-ERRO                                              
029900     ELSE                                                                 
030000         IF FS-CADASSEMB EQUAL '00'                                       
030100             PERFORM 001-07-LER-TAB-CADASSEMB                             
030200                 UNTIL FS-CADASSEMB EQUAL '10'.                           
030300                                                                          
030400     CLOSE CADASSEMB.                                                     
030500 001-05-FIM.                EXIT.                                         
030600*                                                                         
030700*================================================================*        
030800 001-06-VERIFICAR-MODO      SECTION.                                      
030900*================================================================*        
031000     IF CHAVE-MODO-TESTE                                                  
031100         DISPLAY 'URNA0040 - MODO DE TESTE (UPSI-0)'.                     
031200 001-06-FIM.                EXIT.                                         
031300*                                                                         
031400*================================================================*        
031500 001-07-LER-TAB-CADASSEMB   SECTION.                                      
031600*================================================================*        
031700     READ CADASSEMB.                                                      
031800                                                                          
031900     IF FS-CADASSEMB NOT EQUAL '10'                                       
032000         ADD 1                TO WS-QTDE-ASSEMB-TAB                       
032100         SET IX-ASSEMB        TO WS-QTDE-ASSEMB-TAB                       
032200         MOVE CADA-ID-ASSEMB      TO TAB-ID-ASSEMB (IX-ASSEMB)            
032300         MOVE CADA-PAUTA-ID       TO TAB-PAUTA-ID (IX-ASSEMB)             
032400         MOVE CADA-STATUS         TO TAB-STATUS (IX-ASSEMB)               
032500         MOVE CADA-INICIADA-EM    TO TAB-INICIADA-EM (IX-ASSEMB)          
032600         MOVE CADA-FINALIZADA-EM  TO TAB-FINALIZ-EM (IX-ASSEMB).          
032700 001-07-FIM.                EXIT.                                         
032800*                                                                         
032900*================================================================*        
033000 002-00-OBTER-DATA-HORA     SECTION.                                      
033100*================================================================*        
033200     ACCEPT WS-DATA-AAMMDD-R FROM DATE.                                   
033300     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
033400     PERFORM 002-01-EXPANDIR-ANO.                                         
033500 002-00-FIM.                EXIT.                                         
033600*                                                                         
033700*    09/02/99 LMS - EXPANSAO DO ANO DE 2 P/ 4 DIGITOS - JANELA     CR-1998
033800*    DE SECULO FIXADA EM 1950-2049.                                CR-1998
033900*                                                                         
034000*================================================================*        
034100 002-01-EXPANDIR-ANO        SECTION.                                      
034200*================================================================*        
034300     IF WS-DATA-AA < 50                                                   
034400         MOVE 20              TO WS-DATA-SECULO                           
034500     ELSE                                                                 
034600         MOVE 19              TO WS-DATA-SECULO.                          
034700                                                                          
034800     COMPUTE WS-DATA-CCYY = (WS-DATA-SECULO * 100) + WS-DATA-AA.          
034900     MOVE WS-DATA-MM          TO WS-DATA-MES4.                            
035000     MOVE WS-DATA-DD          TO WS-DATA-DIA4.                            
035100     MOVE WS-DATA-CCYY        TO TS-ANO.                                  
035200     MOVE WS-DATA-MES4        TO TS-MES.                                  
035300     MOVE WS-DATA-DIA4        TO TS-DIA.                                  
035400     MOVE WS-HORA-HH          TO TS-HOR.                                  
035500     MOVE WS-HORA-MM          TO TS-MIN.                                  
035600     MOVE WS-HORA-SS          TO TS-SEG.                                  
035700 002-01-FIM.                EXIT.                                         
035800*                                                                         
035900*================================================================*        
036000 003-01-LER-ENTENCERRA      SECTION.                                      
036100*================================================================*        
036200     MOVE 'LEITURA'           TO FS-OPERACAO.                             
036300     READ ENTENCERRA.                                                     
036400                                                                          
036500     IF FS-ENTENCERRA EQUAL '10'                                          
036600         MOVE 'S'             TO WS-FIM-ENTENCERRA                        
036700     ELSE                                                                 
036800         ADD 1                TO ACUM-LIDOS.                              
036900 003-01-FIM.                EXIT.                                         
037000*                                                                         
037100*================================================================*        
037200 004-00-TRATAR               SECTION.                                     
037300*================================================================*        
037400     MOVE 'S'                 TO WS-OK-VALIDACAO.                         
037500     MOVE SPACES              TO WS-MOTIVO-REJEICAO.                      
037600     MOVE ZERO                TO WS-POS-ENCONTRADA.                       
037700                                                                          
037800     PERFORM 004-02-LOCALIZAR-ASSEMB.                                     
037900                                                                          
038000     IF REGISTRO-VALIDO                                                   
038100         PERFORM 004-03-VALIDAR-TRANSICAO                                 
038200         IF REGISTRO-VALIDO                                               
038300             PERFORM 004-04-ATUALIZAR-TABELA                              
038400             ADD 1                TO ACUM-ENCERRADOS                      
038500         ELSE                                                             
038600             PERFORM 004-01-IMPRESSAO                                     
038700             ADD 1                TO ACUM-REJEITADOS                      
038800     ELSE                                                                 
038900         PERFORM 004-01-IMPRESSAO                                         
039000         ADD 1                    TO ACUM-REJEITADOS.                     
039100                                                                          
039200     PERFORM 003-01-LER-ENTENCERRA.                                       
039300 004-00-FIM.                EXIT.                                         
039400*                                                                         
039500*================================================================*        
039600 004-01-IMPRESSAO            SECTION.                                     
039700*================================================================*        
039800     IF ACUM-LINHAS EQUAL ZERO                                            
039900         PERFORM 004-08-CABECALHOS.                                       
040000                                                                          
040100     MOVE ENTE-ASSEMB-ID      TO DET001-ASSEMB-ID.                        
040200     MOVE WS-MOTIVO-REJEICAO  TO DET001-MOTIVO.                           
040300                                                                          
040400     WRITE REG-RELINCO        FROM DET001 AFTER 1.                        
040500     ADD 1                    TO ACUM-LINHAS.                             
040600     IF ACUM-LINHAS > 50                                                  
040700         MOVE ZERO            TO ACUM-LINHAS.                             
040800 004-01-FIM.                EXIT.                                         
040900*                                                                         
041000*================================================================*        
041100 004-02-LOCALIZAR-ASSEMB     SECTION.                                     
041200*================================================================*        
041300     MOVE ZERO                TO WS-POS-ENCONTRADA.                       
041400     IF WS-QTDE-ASSEMB-TAB > ZERO                                         
041500         PERFORM 004-07-COMPARAR-ASSEMB                                   
041600             VARYING IX-ASSEMB FROM 1 BY 1                                
041700             UNTIL IX-ASSEMB > WS-QTDE-ASSEMB-TAB.                        
041800                                                                          
041900     IF WS-POS-ENCONTRADA EQUAL ZERO                                      
042000         MOVE 'N'                 TO WS-OK-VALIDACAO                      
042100         MOVE 'ASSEMBLEIA INFORMADA NAO CADASTRADA' TO                    
042200             WS-MOTIVO-REJEICAO.                                          
042300 004-02-FIM.                EXIT.                                         
042400*                                                                         
042500*    30/09/08 VMA - TRANSICAO SO E PERMITIDA DE ABERTA P/          CR-2008
042600*    ENCERRADA; CONFERE TAMBEM QUE A DATA DE ENCERRAMENTO          CR-2008
042700*    NAO ANTECEDE A DATA DE ABERTURA DA ASSEMBLEIA.                CR-2008
042800*                                                                         
042900*================================================================*        
043000 004-03-VALIDAR-TRANSICAO    SECTION.                                     
043100*================================================================*        
043200     SET IX-ASSEMB TO WS-POS-ENCONTRADA.                                  
043300     IF TAB-STATUS (IX-ASSEMB) EQUAL 'Encerrada'                          
043400         MOVE 'N'                 TO WS-OK-VALIDACAO                      
043500         MOVE 'ASSEMBLEIA JA ESTA ENCERRADA' TO                           
043600             WS-MOTIVO-REJEICAO                                           
043700     ELSE                                                                 
043800         IF WS-TIMESTAMP-ISO-X < TAB-INICIADA-EM (IX-ASSEMB)              
043900             MOVE 'N'                 TO WS-OK-VALIDACAO                  
044000             MOVE 'ENCERRAMENTO ANTERIOR A ABERTURA' TO                   
044100                 WS-MOTIVO-REJEICAO.                                      
044200 004-03-FIM.                EXIT.                                         
044300*                                                                         
044400*================================================================*        
044500 004-04-ATUALIZAR-TABELA     SECTION.                                     
044600*================================================================*        
044700     SET IX-ASSEMB            TO WS-POS-ENCONTRADA.                       
044800     MOVE 'Encerrada'         TO TAB-STATUS (IX-ASSEMB).                  
044900     MOVE WS-TIMESTAMP-ISO-X  TO TAB-FINALIZ-EM (IX-ASSEMB).              
045000 004-04-FIM.                EXIT.                                         
045100*                                                                         
045200*================================================================*        
045300 004-07-COMPARAR-ASSEMB      SECTION.                                     
045400*================================================================*        
045500     IF TAB-ID-ASSEMB (IX-ASSEMB) EQUAL ENTE-ASSEMB-ID                    
045600         SET WS-POS-ENCONTRADA    TO IX-ASSEMB.                           
045700 004-07-FIM.                EXIT.                                         
045800*                                                                         
045900*================================================================*        
046000 004-08-CABECALHOS           SECTION.                                     
046100*================================================================*        
046200     ADD 1                    TO ACUM-PAG.                                
046300     MOVE ACUM-PAG            TO CAB001-PAG.                              
046400                                                                          
046500     WRITE REG-RELINCO        FROM CAB001 AFTER ADVANCING                 
046600                              TOP-OF-FORM.                                
046700     WRITE REG-RELINCO        FROM CAB002 AFTER 1.                        
046800     WRITE REG-RELINCO        FROM CAB003 AFTER 1.                        
046900     WRITE REG-RELINCO        FROM CAB004 AFTER 1.                        
047000     WRITE REG-RELINCO        FROM CAB005 AFTER 1.                        
047100 004-08-FIM.                EXIT.                                         
047200*                                                                         
047300*================================================================*        
047400 005-00-IMPRIMIR-TOTAIS     SECTION.                                      
047500*================================================================*        
047600     MOVE ACUM-LIDOS          TO TOT001-LIDOS.                            
047700     MOVE ACUM-ENCERRADOS     TO TOT002-ENC.                              
047800     MOVE ACUM-REJEITADOS     TO TOT003-REJ.                              
047900                                                                          
048000     WRITE REG-RELINCO        FROM TOT001 AFTER 2.                        
048100     WRITE REG-RELINCO        FROM TOT002 AFTER 1.                        
048200     WRITE REG-RELINCO        FROM TOT003 AFTER 1.                        
048300 005-00-FIM.                EXIT.                                         
048400*                                                                         
048500*    02/05/91 MTK - REGRAVACAO INTEGRAL DO CADASTRO MESTRE DE             
048600*    ASSEMBLEIAS A PARTIR DA TABELA EM MEMORIA, JA ATUALIZADA             
048700*    COM OS ENCERRAMENTOS PROCESSADOS NESTE JOB.                          
048800*                                                                         
048900*================================================================*        
049000 006-00-REGRAVAR-MESTRE     SECTION.                                      
049100*================================================================*        
049200     OPEN OUTPUT CADASSEMB-NOVO.                                          
049300     MOVE 'CADASSEMB-NOVO'    TO FS-ARQUIVO.                              
049400     MOVE 'ABERTURA'          TO FS-OPERACAO.                             
049500     MOVE FS-CADASSEMB-N      TO FS-COD-STATUS.                           
049600     PERFORM 001-01-TESTAR-FS.                                            
049700                                                                          
049800     IF WS-QTDE-ASSEMB-TAB > ZERO                                         
049900         PERFORM 006-01-GRAVAR-UM-REGISTRO                                
050000             VARYING IX-ASSEMB FROM 1 BY 1                                
050100             UNTIL IX-ASSEMB > WS-QTDE-ASSEMB-TAB.                        
050200                                                                          
050300     CLOSE CADASSEMB-NOVO.                                                
050400 006-00-FIM.                EXIT.                                         
050500*                                                                         
050600*================================================================*        
050700 006-01-GRAVAR-UM-REGISTRO   SECTION.                                     
050800*================================================================*        
050900     MOVE TAB-ID-ASSEMB (IX-ASSEMB)    TO CADAN-ID-ASSEMB.                
051000     MOVE TAB-PAUTA-ID (IX-ASSEMB)     TO CADAN-PAUTA-ID.                 
051100     MOVE TAB-STATUS (IX-ASSEMB)       TO CADAN-STATUS.                   
051200     MOVE TAB-INICIADA-EM (IX-ASSEMB)  TO CADAN-INICIADA-EM.              
051300     MOVE TAB-FINALIZ-EM (IX-ASSEMB)   TO CADAN-FINALIZADA-EM.            
051400     MOVE SPACES TO FILLER OF REG-CADASSEMB-N.                            
051500                                                                          
051600     WRITE REG-CADASSEMB-N.                                               
051700     MOVE 'CADASSEMB-NOVO'    TO FS-ARQUIVO.                              
051800     MOVE 'GRAVACAO'          TO FS-OPERACAO.                             
051900     MOVE FS-CADASSEMB-N      TO FS-COD-STATUS.                           
052000     PERFORM 001-01-TESTAR-FS.                                            
052100 006-01-FIM.                EXIT.                                         
052200*                                                                         
052300*================================================================*        
052400 007-00-FECHAR-ARQUIVOS     SECTION.                                      
052500*================================================================*        
052600     CLOSE ENTENCERRA.                                                    
052700     CLOSE RELINCO.                                                       
052800 007-00-FIM.                EXIT.                                         
052900*                                                                         
053000*================================================================*        
053100 900-00-ERRO                 SECTION.                                     
053200*================================================================*        
053300     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO              
053400     DISPLAY '* FILE STATUS = ' FS-COD-STATUS                             
053500     DISPLAY '* PROGRAMA ENCERRADO'                                       
053600     STOP RUN.                                                            
053700 900-00-FIM.                EXIT.                                         
